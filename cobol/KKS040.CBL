000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS040.
000120 AUTHOR.                  R.HALVORSEN.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            03/11/1997.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000170
000180*****************************************************************
000190* KKS040 - INITIAL DATA SETUP.                                  *
000200* ONE-TIME (OR RE-RUNNABLE) SEED OF THE PRICE AND STOCK MASTERS. *
000210* FOR EACH OF THE THREE CATEGORIES, CREATES THE DEFAULT PRICE    *
000220* AND/OR A ZERO STOCK RECORD IF ONE IS NOT ALREADY ON FILE.      *
000230* AN EXISTING ENTRY IS NEVER TOUCHED - SAFE TO RE-RUN AGAINST A  *
000240* MASTER THAT ALREADY HAS SOME OR ALL CATEGORIES SEEDED.         *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    03/11/97  R.HALVORSEN  ORIGINAL PROGRAM - CAR1008 - RUN ONCE
000300*                           TO STAND UP THE PRICE AND STOCK
000310*                           MASTERS BEFORE GO-LIVE.
000320*    07/30/97  R.HALVORSEN  DEFAULT LOW-STOCK THRESHOLD OF 50
000330*                           ADDED TO THE SEEDED STOCK RECORD,
000340*                           MATCHES KKSTK01 CHANGE. CAR1061.
000350*    02/14/99  T.ODUYA      Y2K REMEDIATION - SEED DATE NOW BUILT
000360*                           OFF A WINDOWED (YY<50=20XX, ELSE 19XX)
000370*                           ACCEPT FROM DATE INSTEAD OF THE RAW
000380*                           2-DIGIT YEAR SO THE SEEDED RECORDS
000390*                           CARRY A GOOD CCYYMMDD PAST 1999. CAR12
000400*    09/30/01  B.FAGBEMI    PROGRAM IS NOW SAFE TO RE-RUN - PRIOR
000410*                           VERSION ABENDED ON DUPLICATE KEY IF
000420*                           RUN TWICE.  OPERATIONS RAN IT TWICE
000430*                           BY ACCIDENT DURING THE Y2K RECOVERY
000440*                           TEST. CAR1340.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000510     UPSI-0 ON  STATUS IS KK-TEST-RUN
000520            OFF STATUS IS KK-PRODUCTION-RUN.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PRICE-MASTER      ASSIGN TO PRICEMST
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT STOCK-MASTER      ASSIGN TO STOCKMST
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610
000620     SELECT PRTOUT            ASSIGN TO SETRPT01
000630            ORGANIZATION IS RECORD SEQUENTIAL.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680 FD  PRICE-MASTER
000690     LABEL RECORD IS STANDARD
000700     RECORD CONTAINS 34 CHARACTERS
000710     DATA RECORD IS PRC-RECORD.
000720 COPY KKPRC01.
000730
000740 FD  STOCK-MASTER
000750     LABEL RECORD IS STANDARD
000760     RECORD CONTAINS 28 CHARACTERS
000770     DATA RECORD IS STK-RECORD.
000780 COPY KKSTK01.
000790
000800 FD  PRTOUT
000810     LABEL RECORD IS OMITTED
000820     RECORD CONTAINS 132 CHARACTERS
000830     LINAGE IS 60 WITH FOOTING AT 55
000840     DATA RECORD IS PRTLINE.
000850 01  PRTLINE                      PIC X(132).
000860
000870 WORKING-STORAGE SECTION.
000880*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
000890*    NOT PART OF ANY GROUP.
000900 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
000910
000920 01  WORK-AREA.
000930     05  WS-PRICE-CREATED        PIC 9         COMP VALUE ZERO.
000940     05  WS-STOCK-CREATED        PIC 9         COMP VALUE ZERO.
000950
000960 01  WS-TODAY-DATE.
000970     05  WS-TD-CCYY              PIC 9(04)     VALUE ZERO.
000980     05  WS-TD-MM                PIC 9(02)     VALUE ZERO.
000990     05  WS-TD-DD                PIC 9(02)     VALUE ZERO.
001000 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE PIC 9(08).
001010
001020*    SYSTEM-SUPPLIED RUN DATE - YY ONLY, SEE CAR1240 FOR THE
001030*    CENTURY WINDOW THAT TURNS IT INTO A FULL CCYYMMDD.
001040 01  WS-RUN-DATE-RAW.
001050     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001060     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001070     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001080 01  WS-CENTURY                  PIC 99        VALUE ZERO.
001090
001100*    SHOP DEFAULTS, SEE CAR1008 - SMALL/MEDIUM/LARGE PRICED AT
001110*    1200.00/1500.00/1800.00 PER CRATE.  LITERAL GROUP BELOW IS
001120*    REDEFINED AS THE TABLE SO THE DEFAULTS NEVER DRIFT FROM
001130*    THE SOURCE LISTING.
001140 01  WS-DEFAULT-LITERALS.
001150     05  FILLER                  PIC X(06)     VALUE 'SMALL '.
001160     05  FILLER                  PIC S9(08)V99 VALUE 1200.00.
001170     05  FILLER                  PIC X(06)     VALUE 'MEDIUM'.
001180     05  FILLER                  PIC S9(08)V99 VALUE 1500.00.
001190     05  FILLER                  PIC X(06)     VALUE 'LARGE '.
001200     05  FILLER                  PIC S9(08)V99 VALUE 1800.00.
001210 01  WS-DEFAULT-TABLE REDEFINES WS-DEFAULT-LITERALS.
001220     05  WS-DEF-ENTRY OCCURS 3 TIMES INDEXED BY WS-DEF-IDX.
001230         10  WS-DEF-CAT          PIC X(06).
001240         10  WS-DEF-PRICE        PIC S9(08)V99.
001250
001260*    IN-MEMORY PRICE MASTER, LOADED TO CHECK WHAT ALREADY EXISTS.
001270 01  WS-PRICE-TABLE.
001280     05  WS-PRC-ENTRY OCCURS 3 TIMES INDEXED BY WS-PRC-IDX.
001290         10  WS-PRC-CAT          PIC X(06).
001300     05  WS-PRC-CNT              PIC 9(02)     COMP VALUE ZERO.
001310
001320*    IN-MEMORY STOCK MASTER, LOADED TO CHECK WHAT ALREADY EXISTS.
001330 01  WS-STOCK-TABLE.
001340     05  WS-STK-ENTRY OCCURS 3 TIMES INDEXED BY WS-STK-IDX.
001350         10  WS-STK-CAT          PIC X(06).
001360     05  WS-STK-CNT              PIC 9(02)     COMP VALUE ZERO.
001370
001380 01  WS-FOUND-SW                 PIC X         VALUE 'N'.
001390     88  WS-CAT-FOUND                          VALUE 'Y'.
001400 01  WS-CAT-DISPLAY-NAME         PIC X(13)     VALUE SPACES.
001410
001420 01  COMPANY-TITLE.
001430     05  FILLER                  PIC X(06)     VALUE 'DATE:'.
001440     05  O-MONTH                 PIC 99.
001450     05  FILLER                  PIC X         VALUE '/'.
001460     05  O-DAY                   PIC 99.
001470     05  FILLER                  PIC X         VALUE '/'.
001480     05  O-YEAR                  PIC 9(04).
001490     05  FILLER                  PIC X(33)     VALUE SPACES.
001500     05  FILLER                  PIC X(35)     VALUE
001510         'KALORIES KUISINE - EGG SALES SYSTEM'.
001520     05  FILLER                  PIC X(33)     VALUE SPACES.
001530     05  FILLER                  PIC X(06)     VALUE 'PAGE:'.
001540     05  O-PCTR                  PIC Z9.
001550
001560 01  DIVISION-TITLE.
001570     05  FILLER                  PIC X(06)     VALUE 'KKS040'.
001580     05  FILLER                  PIC X(51)     VALUE SPACES.
001590     05  FILLER                  PIC X(20)     VALUE
001600         'INITIAL DATA SETUP  '.
001610     05  FILLER                  PIC X(55)     VALUE SPACES.
001620
001630 01  COLUMN-HEADING-1.
001640     05  FILLER                  PIC X(13)     VALUE
001650         'CATEGORY     '.
001660     05  FILLER                  PIC X(14)     VALUE
001670         'PRICE STATUS  '.
001680     05  FILLER                  PIC X(14)     VALUE
001690         'STOCK STATUS  '.
001700     05  FILLER                  PIC X(91)     VALUE SPACES.
001710
001720 01  STATUS-LINE.
001730     05  O-CATEGORY              PIC X(13).
001740     05  O-PRICE-STATUS          PIC X(14).
001750     05  O-STOCK-STATUS          PIC X(14).
001760     05  FILLER                  PIC X(91)     VALUE SPACES.
001770
001780 01  GRANDTOTAL-LINE.
001790     05  FILLER                  PIC X(24)     VALUE
001800         'PRICE RECORDS CREATED:  '.
001810     05  O-GT-PRICE              PIC 9.
001820     05  FILLER                  PIC X(06)     VALUE SPACES.
001830     05  FILLER                  PIC X(24)     VALUE
001840         'STOCK RECORDS CREATED:  '.
001850     05  O-GT-STOCK              PIC 9.
001860     05  FILLER                  PIC X(65)     VALUE SPACES.
001870
001880 01  BLANK-LINE.
001890     05  FILLER                  PIC X(132)    VALUE SPACES.
001900
001910 PROCEDURE DIVISION.
001920
001930 0000-KKS040.
001940     PERFORM 1000-INIT.
001950     PERFORM 2000-MAINLINE
001960         VARYING WS-DEF-IDX FROM 1 BY 1
001970         UNTIL WS-DEF-IDX > 3.
001980     PERFORM 3000-CLOSING.
001990     STOP RUN.
002000
002010 1000-INIT.
002020     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
002030     IF WS-RUN-YY < 50
002040         MOVE 20                 TO WS-CENTURY
002050     ELSE
002060         MOVE 19                 TO WS-CENTURY
002070     END-IF.
002080     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
002090     MOVE WS-RUN-MM              TO WS-TD-MM.
002100     MOVE WS-RUN-DD              TO WS-TD-DD.
002110     MOVE WS-TD-MM               TO O-MONTH.
002120     MOVE WS-TD-DD               TO O-DAY.
002130     MOVE WS-TD-CCYY             TO O-YEAR.
002140
002150     OPEN INPUT PRICE-MASTER.
002160     PERFORM 1100-LOAD-PRICE THRU 1100-EXIT
002170         VARYING WS-PRC-IDX FROM 1 BY 1
002180         UNTIL WS-PRC-IDX > 3.
002190     CLOSE PRICE-MASTER.
002200
002210     OPEN INPUT STOCK-MASTER.
002220     PERFORM 1200-LOAD-STOCK THRU 1200-EXIT
002230         VARYING WS-STK-IDX FROM 1 BY 1
002240         UNTIL WS-STK-IDX > 3.
002250     CLOSE STOCK-MASTER.
002260
002270     OPEN OUTPUT PRTOUT.
002280     PERFORM 9900-HEADING.
002290
002300 1100-LOAD-PRICE.
002310     READ PRICE-MASTER
002320         AT END
002330             GO TO 1100-EXIT
002340     END-READ.
002350     ADD 1                       TO WS-PRC-CNT.
002360     MOVE PRC-CATEGORY           TO WS-PRC-CAT(WS-PRC-IDX).
002370 1100-EXIT.
002380     EXIT.
002390
002400 1200-LOAD-STOCK.
002410     READ STOCK-MASTER
002420         AT END
002430             GO TO 1200-EXIT
002440     END-READ.
002450     ADD 1                       TO WS-STK-CNT.
002460     MOVE STK-CATEGORY           TO WS-STK-CAT(WS-STK-IDX).
002470 1200-EXIT.
002480     EXIT.
002490
002500 2000-MAINLINE.
002510     PERFORM 2100-SEED-CATEGORY.
002520     PERFORM 2200-STATUS-PRT.
002530
002540 2100-SEED-CATEGORY.
002550     PERFORM 2110-PRICE-CHECK.
002560     PERFORM 2120-STOCK-CHECK.
002570
002580 2110-PRICE-CHECK.
002590     MOVE 'N'                    TO WS-FOUND-SW.
002600     PERFORM 2111-PRICE-SRCH
002610         VARYING WS-PRC-IDX FROM 1 BY 1
002620         UNTIL WS-PRC-IDX > WS-PRC-CNT
002630            OR WS-CAT-FOUND.
002640
002650     IF WS-CAT-FOUND
002660         MOVE 'ALREADY EXISTS'    TO O-PRICE-STATUS
002670     ELSE
002680         OPEN EXTEND PRICE-MASTER
002690         MOVE WS-DEF-CAT(WS-DEF-IDX)      TO PRC-CATEGORY
002700         MOVE WS-DEF-PRICE(WS-DEF-IDX)    TO PRC-UNIT-PRICE
002710         MOVE WS-TODAY-CCYYMMDD           TO PRC-DATE-UPDATED
002720         MOVE 'SETUP'                     TO PRC-UPDATED-BY
002730         WRITE PRC-RECORD
002740         CLOSE PRICE-MASTER
002750         ADD 1                            TO WS-PRICE-CREATED
002760         MOVE 'CREATED'            TO O-PRICE-STATUS
002770     END-IF.
002780
002790 2111-PRICE-SRCH.
002800     IF WS-PRC-CAT(WS-PRC-IDX) = WS-DEF-CAT(WS-DEF-IDX)
002810         MOVE 'Y'                 TO WS-FOUND-SW
002820     END-IF.
002830
002840 2120-STOCK-CHECK.
002850     MOVE 'N'                    TO WS-FOUND-SW.
002860     PERFORM 2121-STOCK-SRCH
002870         VARYING WS-STK-IDX FROM 1 BY 1
002880         UNTIL WS-STK-IDX > WS-STK-CNT
002890            OR WS-CAT-FOUND.
002900
002910     IF WS-CAT-FOUND
002920         MOVE 'ALREADY EXISTS'    TO O-STOCK-STATUS
002930     ELSE
002940         OPEN EXTEND STOCK-MASTER
002950         MOVE WS-DEF-CAT(WS-DEF-IDX)      TO STK-CATEGORY
002960         MOVE ZERO                        TO STK-QUANTITY
002970         MOVE 50                          TO STK-LOW-THRESHOLD
002980         MOVE WS-TODAY-CCYYMMDD           TO STK-LAST-UPDATED
002990         WRITE STK-RECORD
003000         CLOSE STOCK-MASTER
003010         ADD 1                            TO WS-STOCK-CREATED
003020         MOVE 'CREATED'            TO O-STOCK-STATUS
003030     END-IF.
003040
003050 2121-STOCK-SRCH.
003060     IF WS-STK-CAT(WS-STK-IDX) = WS-DEF-CAT(WS-DEF-IDX)
003070         MOVE 'Y'                 TO WS-FOUND-SW
003080     END-IF.
003090
003100 2200-STATUS-PRT.
003110     PERFORM 9300-CAT-DISPLAY-NAME.
003120     MOVE WS-CAT-DISPLAY-NAME    TO O-CATEGORY.
003130     WRITE PRTLINE
003140         FROM STATUS-LINE
003150             AFTER ADVANCING 1 LINE
003160                 AT EOP
003170                     PERFORM 9900-HEADING.
003180
003190 3000-CLOSING.
003200     MOVE WS-PRICE-CREATED       TO O-GT-PRICE.
003210     MOVE WS-STOCK-CREATED       TO O-GT-STOCK.
003220     WRITE PRTLINE
003230         FROM GRANDTOTAL-LINE
003240             AFTER ADVANCING 2 LINES.
003250     CLOSE PRTOUT.
003260
003270 9300-CAT-DISPLAY-NAME.
003280     EVALUATE WS-DEF-CAT(WS-DEF-IDX)
003290         WHEN 'SMALL '
003300             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
003310         WHEN 'MEDIUM'
003320             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
003330         WHEN 'LARGE '
003340             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
003350         WHEN OTHER
003360             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
003370     END-EVALUATE.
003380
003390 9900-HEADING.
003400     ADD 1                       TO C-PCTR.
003410     MOVE C-PCTR                 TO O-PCTR.
003420
003430     WRITE PRTLINE
003440         FROM COMPANY-TITLE
003450             AFTER ADVANCING PAGE.
003460     WRITE PRTLINE
003470         FROM DIVISION-TITLE
003480             AFTER ADVANCING 1 LINE.
003490     WRITE PRTLINE
003500         FROM COLUMN-HEADING-1
003510             AFTER ADVANCING 2 LINES.
003520     WRITE PRTLINE
003530         FROM BLANK-LINE
003540             AFTER ADVANCING 1 LINE.
