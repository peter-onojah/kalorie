000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS070.
000120 AUTHOR.                  T.ODUYA.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            04/02/2003.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000170
000180*****************************************************************
000190* KKS070 - TRANSACTION EXPORT.                                  *
000200* READS THE TRANSACTION FILE FROM TOP TO BOTTOM AND WRITES ONE   *
000210* FLAT DETAIL LINE PER SALE TO A COLUMNAR EXPORT FILE FOR        *
000220* DOWNSTREAM USE OUTSIDE THIS SYSTEM.  NO FILTERING, NO BREAKS,  *
000230* NO MASTER IS REWRITTEN.                                       *
000240*****************************************************************
000250*
000260*    CHANGE HISTORY
000270*    --------------
000280*    04/02/03  T.ODUYA      ORIGINAL PROGRAM - CAR1420, THE
000290*                           BOOKKEEPER WANTED A FLAT EXPORT OF
000300*                           EVERY SALE FOR HER SPREADSHEET
000310*                           INSTEAD OF RETYPING THE DAILY
000320*                           RECEIPTS BY HAND.
000330*    09/14/07  B.FAGBEMI    ADDED THE "UNKNOWN" FALLBACK FOR
000340*                           RECORDED-BY SO A BLANK CARD FROM THE
000350*                           OLD REGISTER TERMINAL DOES NOT LEAVE
000360*                           THE COLUMN EMPTY. CAR1520.
000370*    02/03/11  T.ODUYA      SWITCHED THE CUSTOMER COLUMN FROM ID
000380*                           NUMBER TO FULL NAME PER ACCOUNTING
000390*                           REQUEST - EASIER TO MATCH AGAINST THE
000400*                           BANK STATEMENT. CAR1650.
000410*    06/22/12  B.FAGBEMI    REMOVED THE RUN-DATE COMPUTATION - IT
000420*                           WAS NEVER MOVED TO THE HEADER LINE OR
000430*                           ANYWHERE ELSE, JUST DEAD CODE LEFT
000440*                           BEHIND FROM AN EARLIER DRAFT. CAR1780.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000510     UPSI-0 ON  STATUS IS KK-TEST-RUN
000520            OFF STATUS IS KK-PRODUCTION-RUN.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMST
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT TRANSACTION-FILE  ASSIGN TO TRANSFIL
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610
000620     SELECT EXPORT-FILE       ASSIGN TO TRXEXP01
000630            ORGANIZATION IS LINE SEQUENTIAL.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680 FD  CUSTOMER-MASTER
000690     LABEL RECORD IS STANDARD
000700     RECORD CONTAINS 160 CHARACTERS
000710     DATA RECORD IS CUST-RECORD.
000720 COPY KKCUST01.
000730
000740 FD  TRANSACTION-FILE
000750     LABEL RECORD IS OMITTED
000760     RECORD CONTAINS 74 CHARACTERS
000770     DATA RECORD IS TRN-RECORD.
000780 COPY KKTRN01.
000790
000800 FD  EXPORT-FILE
000810     LABEL RECORD IS OMITTED
000820     RECORD CONTAINS 142 CHARACTERS
000830     DATA RECORD IS EXPORT-LINE.
000840 01  EXPORT-LINE                 PIC X(142).
000850
000860 WORKING-STORAGE SECTION.
000870*    CUSTOMER-TABLE SEARCH SUBSCRIPT - STANDALONE, NOT PART OF ANY
000880*    GROUP.
000890 77  WS-CUST-IDX                 PIC 9(04)     COMP VALUE ZERO.
000900
000910 01  WORK-AREA.
000920     05  WS-CUST-CNT             PIC 9(04)     COMP VALUE ZERO.
000930     05  MORE-RECS               PIC XXX       VALUE 'YES'.
000940     05  WS-CUST-EOF-SW          PIC X         VALUE 'N'.
000950         88  WS-CUST-EOF                       VALUE 'Y'.
000960     05  WS-CUST-FOUND-SW        PIC X         VALUE 'N'.
000970         88  WS-CUST-FOUND                     VALUE 'Y'.
000980     05  WS-CAT-DISPLAY-NAME     PIC X(13)     VALUE SPACES.
000990
001000*    CUSTOMER MASTER HELD WHOLE SO EACH DETAIL LINE CAN CARRY THE
001010*    CUSTOMER'S FULL NAME INSTEAD OF THE BARE ID. CAR1650.
001020 01  WS-CUSTOMER-TABLE.
001030     05  WS-CUST-ENTRY OCCURS 1 TO 500 TIMES
001040             DEPENDING ON WS-CUST-CNT
001050             INDEXED BY WS-CUST-TBL-IDX.
001060         10  WS-CUST-ID          PIC 9(06).
001070         10  WS-CUST-NAME-T      PIC X(40).
001080
001090 01  EXPORT-HEADER-LINE.
001100     05  FILLER                  PIC X(19)     VALUE
001110             'INVOICE NUMBER'.
001120     05  FILLER                  PIC X(12)     VALUE 'DATE'.
001130     05  FILLER                  PIC X(42)     VALUE
001140             'CUSTOMER'.
001150     05  FILLER                  PIC X(15)     VALUE 'CATEGORY'.
001160     05  FILLER                  PIC X(09)     VALUE 'QUANTITY'.
001170     05  FILLER                  PIC X(15)     VALUE
001180             'PRICE PER UNIT'.
001190     05  FILLER                  PIC X(15)     VALUE
001200             'TOTAL AMOUNT'.
001210     05  FILLER                  PIC X(15)     VALUE
001220             'RECORDED BY'.
001230
001240 01  EXPORT-DETAIL-LINE.
001250     05  O-INVOICE               PIC X(17).
001260     05  FILLER                  PIC X(02)     VALUE SPACES.
001270     05  O-DT-MM                 PIC 99.
001280     05  FILLER                  PIC X         VALUE '/'.
001290     05  O-DT-DD                 PIC 99.
001300     05  FILLER                  PIC X         VALUE '/'.
001310     05  O-DT-CCYY               PIC 9(04).
001320     05  FILLER                  PIC X(02)     VALUE SPACES.
001330     05  O-CUSTOMER              PIC X(40).
001340     05  FILLER                  PIC X(02)     VALUE SPACES.
001350     05  O-CATEGORY              PIC X(13).
001360     05  FILLER                  PIC X(02)     VALUE SPACES.
001370     05  O-QUANTITY              PIC ZZZ,ZZ9.
001380     05  FILLER                  PIC X(02)     VALUE SPACES.
001390     05  O-PRICE                 PIC $$,$$$,$$9.99.
001400     05  FILLER                  PIC X(02)     VALUE SPACES.
001410     05  O-TOTAL-AMOUNT          PIC $$,$$$,$$9.99.
001420     05  FILLER                  PIC X(02)     VALUE SPACES.
001430     05  O-RECORDED-BY           PIC X(10).
001440     05  FILLER                  PIC X(05)     VALUE SPACES.
001450
001460 PROCEDURE DIVISION.
001470
001480 0000-KKS070.
001490     PERFORM 1000-INIT.
001500     PERFORM 2000-MAINLINE
001510         UNTIL MORE-RECS = 'NO'.
001520     PERFORM 3000-CLOSING.
001530     STOP RUN.
001540
001550 1000-INIT.
001560     OPEN INPUT CUSTOMER-MASTER.
001570     PERFORM 1200-LOAD-CUSTOMER THRU 1200-EXIT
001580         UNTIL WS-CUST-EOF.
001590     CLOSE CUSTOMER-MASTER.
001600
001610     OPEN INPUT TRANSACTION-FILE.
001620     OPEN OUTPUT EXPORT-FILE.
001630     WRITE EXPORT-LINE           FROM EXPORT-HEADER-LINE.
001640     PERFORM 9000-READ-TRANSACTION.
001650
001660 1200-LOAD-CUSTOMER.
001670     READ CUSTOMER-MASTER
001680         AT END
001690             MOVE 'Y'            TO WS-CUST-EOF-SW
001700             GO TO 1200-EXIT
001710     END-READ.
001720     ADD 1                       TO WS-CUST-CNT.
001730     MOVE CUST-ID                TO WS-CUST-ID  (WS-CUST-CNT).
001740     MOVE CUST-FULL-NAME         TO WS-CUST-NAME-T(WS-CUST-CNT).
001750 1200-EXIT.
001760     EXIT.
001770
001780 2000-MAINLINE.
001790     PERFORM 2100-DETAIL-OUTPUT.
001800     PERFORM 9000-READ-TRANSACTION.
001810
001820 2100-DETAIL-OUTPUT.
001830     MOVE TRN-INVOICE-NO         TO O-INVOICE.
001840     MOVE TRN-DT-MM              TO O-DT-MM.
001850     MOVE TRN-DT-DD              TO O-DT-DD.
001860     MOVE TRN-DT-CCYY            TO O-DT-CCYY.
001870
001880     PERFORM 9700-CUST-LOOKUP.
001890     IF WS-CUST-FOUND
001900         MOVE WS-CUST-NAME-T(WS-CUST-IDX) TO O-CUSTOMER
001910     ELSE
001920         MOVE SPACES              TO O-CUSTOMER
001930     END-IF.
001940
001950     PERFORM 9300-CAT-DISPLAY-NAME.
001960     MOVE WS-CAT-DISPLAY-NAME    TO O-CATEGORY.
001970
001980     MOVE TRN-QUANTITY           TO O-QUANTITY.
001990     MOVE TRN-UNIT-PRICE         TO O-PRICE.
002000     MOVE TRN-TOTAL-AMOUNT       TO O-TOTAL-AMOUNT.
002010
002020     IF TRN-RECORDED-BY = SPACES
002030         MOVE 'Unknown'          TO O-RECORDED-BY
002040     ELSE
002050         MOVE TRN-RECORDED-BY    TO O-RECORDED-BY
002060     END-IF.
002070
002080     WRITE EXPORT-LINE           FROM EXPORT-DETAIL-LINE.
002090
002100 3000-CLOSING.
002110     CLOSE TRANSACTION-FILE.
002120     CLOSE EXPORT-FILE.
002130
002140 9000-READ-TRANSACTION.
002150     READ TRANSACTION-FILE
002160         AT END
002170             MOVE 'NO'           TO MORE-RECS
002180     END-READ.
002190
002200 9300-CAT-DISPLAY-NAME.
002210     EVALUATE TRN-CATEGORY
002220         WHEN 'SMALL '
002230             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
002240         WHEN 'MEDIUM'
002250             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
002260         WHEN 'LARGE '
002270             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
002280         WHEN OTHER
002290             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
002300     END-EVALUATE.
002310
002320 9700-CUST-LOOKUP.
002330     MOVE 'N'                    TO WS-CUST-FOUND-SW.
002340     PERFORM 9710-CUST-LOOKUP-SRCH
002350         VARYING WS-CUST-IDX FROM 1 BY 1
002360         UNTIL WS-CUST-IDX > WS-CUST-CNT
002370            OR WS-CUST-FOUND.
002380     IF WS-CUST-FOUND
002390         SUBTRACT 1              FROM WS-CUST-IDX
002400     END-IF.
002410
002420 9710-CUST-LOOKUP-SRCH.
002430     IF TRN-CUST-ID = WS-CUST-ID(WS-CUST-IDX)
002440         MOVE 'Y'                TO WS-CUST-FOUND-SW
002450     END-IF.
