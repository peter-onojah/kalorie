000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS030.
000120 AUTHOR.                  R.HALVORSEN.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            03/22/1997.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000170
000180*****************************************************************
000190* KKS030 - PRICE MAINTENANCE.                                   *
000200* POSTS THE DAY'S PRICE-CHANGE BATCH AGAINST THE THREE-CATEGORY  *
000210* PRICE MASTER.  A CHANGE LOG LINE IS ONLY PRINTED WHEN THE NEW  *
000220* PRICE ACTUALLY DIFFERS FROM THE OLD ONE - A RE-SUBMITTED CARD  *
000230* WITH THE SAME PRICE PRODUCES NO LOG LINE AND NO MASTER REWRITE *
000240* OF THE DATE/USER FIELDS.                                      *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    03/22/97  R.HALVORSEN  ORIGINAL PROGRAM - CAR1010.
000300*    07/09/97  R.HALVORSEN  NEGATIVE PRICE CARD FROM PURCHASING
000310*                           BLEW UP THE MASTER REWRITE - ADDED
000320*                           PRICE >= 0 EDIT. CAR1055.
000330*    02/14/99  T.ODUYA      Y2K REMEDIATION - PRC-DATE-UPDATED IS
000340*                           NOW STAMPED OFF A WINDOWED (YY<50=20XX
000350*                           ELSE 19XX) ACCEPT FROM DATE SO IT
000360*                           KEEPS BUILDING A GOOD CCYYMMDD PAST
000370*                           1999. CAR1240.
000380*    09/30/01  B.FAGBEMI    PRICE MASTER REBUILT AS AN IN-MEMORY
000390*                           TABLE, SAME AS KKS010/KKS020.
000400*                           CAR1340.
000410*    11/02/06  T.ODUYA      NO-CHANGE CARDS (SAME PRICE RE-SENT)
000420*                           NO LONGER REWRITE PRC-UPDATED-BY/
000430*                           PRC-DATE-UPDATED - PURCHASING WANTED
000440*                           THOSE FIELDS TO REFLECT THE LAST
000450*                           ACTUAL PRICE CHANGE, NOT THE LAST
000460*                           TIME THE CARD WAS RE-RUN. CAR1470.
000470*    06/22/12  B.FAGBEMI    BROKE WS-PRC-LAST-UPD OUT INTO
000480*                           CCYY/MM/DD SO THE HEADING ROUTINE CAN
000490*                           BE EXTENDED LATER WITHOUT RE-EDITING
000500*                           THE TABLE LAYOUT. CAR1780.
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000570     UPSI-0 ON  STATUS IS KK-TEST-RUN
000580            OFF STATUS IS KK-PRODUCTION-RUN.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT PRICE-CHANGE-IN   ASSIGN TO PRCCHGIN
000630            ORGANIZATION IS LINE SEQUENTIAL.
000640
000650     SELECT PRICE-MASTER      ASSIGN TO PRICEMST
000660            ORGANIZATION IS LINE SEQUENTIAL.
000670
000680     SELECT PRTOUT            ASSIGN TO PRCRPT01
000690            ORGANIZATION IS RECORD SEQUENTIAL.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740*    PRICE-CHANGE CARDS - CATEGORY, NEW PRICE, USER ID. SAME
000750*    LAYOUT AS THE PRICE MASTER ITSELF, LESS THE DATE FIELD,
000760*    SO THE CHANGE DESK CAN PUNCH A CARD WITHOUT A CALENDAR.
000770 FD  PRICE-CHANGE-IN
000780     LABEL RECORD IS STANDARD
000790     RECORD CONTAINS 24 CHARACTERS
000800     DATA RECORD IS PCI-RECORD.
000810 01  PCI-RECORD.
000820     05  PCI-CATEGORY             PIC X(06).
000830         88  PCI-CAT-VALID        VALUE 'SMALL ' 'MEDIUM' 'LARGE '
000840     05  PCI-NEW-PRICE            PIC S9(08)V99.
000850     05  PCI-UPDATED-BY           PIC X(10).
000860
000870 FD  PRICE-MASTER
000880     LABEL RECORD IS STANDARD
000890     RECORD CONTAINS 34 CHARACTERS
000900     DATA RECORD IS PRC-RECORD.
000910 COPY KKPRC01.
000920
000930 FD  PRTOUT
000940     LABEL RECORD IS OMITTED
000950     RECORD CONTAINS 132 CHARACTERS
000960     LINAGE IS 60 WITH FOOTING AT 55
000970     DATA RECORD IS PRTLINE.
000980 01  PRTLINE                      PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
001020*    NOT PART OF ANY GROUP.
001030 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
001040
001050 01  WORK-AREA.
001060     05  WS-CHANGES-POSTED       PIC 9(05)     COMP VALUE ZERO.
001070     05  WS-NO-CHANGE-CTR        PIC 9(05)     COMP VALUE ZERO.
001080     05  WS-ERR-CTR              PIC 9(05)     COMP VALUE ZERO.
001090     05  MORE-RECS               PIC XXX       VALUE 'YES'.
001100     05  ERR-SWITCH              PIC XXX       VALUE 'NO '.
001110     05  WS-ERR-MSG              PIC X(40)     VALUE SPACES.
001120     05  WS-FOUND-SW             PIC X         VALUE 'N'.
001130         88  WS-CAT-FOUND                      VALUE 'Y'.
001140
001150 01  WS-TODAY-DATE.
001160     05  WS-TD-CCYY              PIC 9(04)     VALUE ZERO.
001170     05  WS-TD-MM                PIC 9(02)     VALUE ZERO.
001180     05  WS-TD-DD                PIC 9(02)     VALUE ZERO.
001190 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE PIC 9(08).
001200
001210*    SYSTEM-SUPPLIED RUN DATE - YY ONLY, SEE CAR1240 FOR THE
001220*    CENTURY WINDOW THAT TURNS IT INTO A FULL CCYYMMDD.
001230 01  WS-RUN-DATE-RAW.
001240     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001250     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001260     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001270 01  WS-CENTURY                  PIC 99        VALUE ZERO.
001280
001290*    IN-MEMORY PRICE MASTER - THREE CATEGORIES.
001300 01  WS-PRICE-TABLE.
001310     05  WS-PRC-ENTRY OCCURS 3 TIMES INDEXED BY WS-PRC-IDX.
001320         10  WS-PRC-CAT          PIC X(06).
001330         10  WS-PRC-UNIT-PRICE   PIC S9(08)V99 COMP.
001340*            DATE OF LAST PRICE CHANGE, CCYYMMDD, BROKEN OUT FOR
001350*            THE OLD/NEW PRICE REPORT HEADING.
001360         10  WS-PRC-LAST-UPD     PIC 9(08).
001370         10  WS-PRC-LU-R REDEFINES WS-PRC-LAST-UPD.
001380             15  WS-PRC-LU-CCYY  PIC 9(04).
001390             15  WS-PRC-LU-MM    PIC 9(02).
001400             15  WS-PRC-LU-DD    PIC 9(02).
001410         10  WS-PRC-UPDATED-BY   PIC X(10).
001420     05  WS-PRC-CNT              PIC 9(02)     COMP VALUE ZERO.
001430
001440 01  WS-OLD-PRICE                PIC S9(08)V99 COMP.
001450 01  WS-CAT-DISPLAY-NAME         PIC X(13)     VALUE SPACES.
001460
001470 01  COMPANY-TITLE.
001480     05  FILLER                  PIC X(06)     VALUE 'DATE:'.
001490     05  O-MONTH                 PIC 99.
001500     05  FILLER                  PIC X         VALUE '/'.
001510     05  O-DAY                   PIC 99.
001520     05  FILLER                  PIC X         VALUE '/'.
001530     05  O-YEAR                  PIC 9(04).
001540     05  FILLER                  PIC X(33)     VALUE SPACES.
001550     05  FILLER                  PIC X(35)     VALUE
001560         'KALORIES KUISINE - EGG SALES SYSTEM'.
001570     05  FILLER                  PIC X(33)     VALUE SPACES.
001580     05  FILLER                  PIC X(06)     VALUE 'PAGE:'.
001590     05  O-PCTR                  PIC Z9.
001600
001610 01  DIVISION-TITLE.
001620     05  FILLER                  PIC X(06)     VALUE 'KKS030'.
001630     05  FILLER                  PIC X(51)     VALUE SPACES.
001640     05  FILLER                  PIC X(18)     VALUE
001650         'PRICE MAINTENANCE'.
001660     05  FILLER                  PIC X(57)     VALUE SPACES.
001670
001680 01  COLUMN-HEADING-1.
001690     05  FILLER                  PIC X(13)     VALUE
001700         'CATEGORY     '.
001710     05  FILLER                  PIC X(11)     VALUE 'OLD PRICE  '
001720     05  FILLER                  PIC X(11)     VALUE 'NEW PRICE  '
001730     05  FILLER                  PIC X(10)     VALUE 'UPDATED BY'.
001740     05  FILLER                  PIC X(87)     VALUE SPACES.
001750
001760 01  CHANGE-LINE.
001770     05  FILLER                  PIC X(17)     VALUE
001780         'PRICE CHANGE:    '.
001790     05  FILLER                  PIC X(01)     VALUE SPACES.
001800     05  O-CATEGORY              PIC X(13).
001810     05  FILLER                  PIC X(01)     VALUE ':'.
001820     05  FILLER                  PIC X(01)     VALUE SPACES.
001830     05  O-OLD-PRICE             PIC $$,$$9.99.
001840     05  FILLER                  PIC X(04)     VALUE ' -> '.
001850     05  O-NEW-PRICE             PIC $$,$$9.99.
001860     05  FILLER                  PIC X(03)     VALUE SPACES.
001870     05  O-UPDATED-BY            PIC X(10).
001880     05  FILLER                  PIC X(68)     VALUE SPACES.
001890
001900 01  NO-CHANGE-LINE.
001910     05  FILLER                  PIC X(20)     VALUE
001920         'NO CHANGE -  SAME PR'.
001930     05  FILLER                  PIC X(03)     VALUE 'ICE'.
001940     05  FILLER                  PIC X(03)     VALUE ' - '.
001950     05  O-NC-CATEGORY           PIC X(13).
001960     05  FILLER                  PIC X(93)     VALUE SPACES.
001970
001980 01  ERROR-LINE.
001990     05  FILLER                  PIC X(08)     VALUE '*** REJ'.
002000     05  FILLER                  PIC X(04)     VALUE 'ECT:'.
002010     05  O-BAD-RECORD            PIC X(24).
002020     05  FILLER                  PIC X(02)     VALUE SPACES.
002030     05  O-ERR-MSG               PIC X(40).
002040
002050 01  GRANDTOTAL-LINE.
002060     05  FILLER                  PIC X(18)     VALUE
002070         'CHANGES POSTED:   '.
002080     05  O-GT-CHANGED            PIC ZZ,ZZ9.
002090     05  FILLER                  PIC X(04)     VALUE SPACES.
002100     05  FILLER                  PIC X(14)     VALUE
002110         'NO CHANGE:    '.
002120     05  O-GT-NO-CHANGE          PIC ZZ,ZZ9.
002130     05  FILLER                  PIC X(04)     VALUE SPACES.
002140     05  FILLER                  PIC X(12)     VALUE 'REJECTED:  '
002150     05  O-GT-REJECTED           PIC ZZ,ZZ9.
002160     05  FILLER                  PIC X(70)     VALUE SPACES.
002170
002180 01  BLANK-LINE.
002190     05  FILLER                  PIC X(132)    VALUE SPACES.
002200
002210 PROCEDURE DIVISION.
002220
002230 0000-KKS030.
002240     PERFORM 1000-INIT.
002250     PERFORM 2000-MAINLINE
002260         UNTIL MORE-RECS = 'NO'.
002270     PERFORM 3000-CLOSING.
002280     STOP RUN.
002290
002300 1000-INIT.
002310     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
002320     IF WS-RUN-YY < 50
002330         MOVE 20                 TO WS-CENTURY
002340     ELSE
002350         MOVE 19                 TO WS-CENTURY
002360     END-IF.
002370     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
002380     MOVE WS-RUN-MM              TO WS-TD-MM.
002390     MOVE WS-RUN-DD              TO WS-TD-DD.
002400     MOVE WS-TD-MM               TO O-MONTH.
002410     MOVE WS-TD-DD               TO O-DAY.
002420     MOVE WS-TD-CCYY             TO O-YEAR.
002430
002440     OPEN INPUT PRICE-MASTER.
002450     PERFORM 1100-LOAD-PRICE THRU 1100-EXIT
002460         VARYING WS-PRC-IDX FROM 1 BY 1
002470         UNTIL WS-PRC-IDX > 3.
002480     CLOSE PRICE-MASTER.
002490
002500     OPEN INPUT PRICE-CHANGE-IN.
002510     OPEN OUTPUT PRTOUT.
002520
002530     PERFORM 9000-READ-CHANGE.
002540     PERFORM 9900-HEADING.
002550
002560 1100-LOAD-PRICE.
002570     READ PRICE-MASTER
002580         AT END
002590             GO TO 1100-EXIT
002600     END-READ.
002610     ADD 1                       TO WS-PRC-CNT.
002620     MOVE PRC-CATEGORY           TO WS-PRC-CAT       (WS-PRC-IDX).
002630     MOVE PRC-UNIT-PRICE         TO WS-PRC-UNIT-PRICE(WS-PRC-IDX).
002640     MOVE PRC-DATE-UPDATED       TO WS-PRC-LAST-UPD  (WS-PRC-IDX).
002650     MOVE PRC-UPDATED-BY         TO WS-PRC-UPDATED-BY(WS-PRC-IDX).
002660 1100-EXIT.
002670     EXIT.
002680
002690 2000-MAINLINE.
002700     PERFORM 2100-EVALUATE-CATEGORY THRU 2100-EXIT.
002710     IF ERR-SWITCH = 'YES'
002720         PERFORM 2400-ERROR-PRT
002730     ELSE
002740         PERFORM 2200-CALCS
002750         PERFORM 2300-OUTPUT
002760     END-IF.
002770     PERFORM 9000-READ-CHANGE.
002780
002790 2100-EVALUATE-CATEGORY.
002800     MOVE 'YES'                  TO ERR-SWITCH.
002810
002820     EVALUATE TRUE
002830         WHEN NOT PCI-CAT-VALID
002840             MOVE 'Invalid category code.'  TO WS-ERR-MSG
002850             GO TO 2100-EXIT
002860         WHEN PCI-NEW-PRICE < 0
002870             MOVE 'Price must be zero or greater'
002880                                         TO WS-ERR-MSG
002890             GO TO 2100-EXIT
002900         WHEN OTHER
002910             CONTINUE
002920     END-EVALUATE.
002930
002940     PERFORM 9600-CAT-LOOKUP.
002950     IF NOT WS-CAT-FOUND
002960         STRING 'No price record found for ' DELIMITED BY SIZE
002970                PCI-CATEGORY              DELIMITED BY SIZE
002980                INTO WS-ERR-MSG
002990         END-STRING
003000         GO TO 2100-EXIT
003010     END-IF.
003020
003030     MOVE 'NO'                   TO ERR-SWITCH.
003040 2100-EXIT.
003050     EXIT.
003060
003070*    COMPARES THE OLD MASTER PRICE TO THE CARD'S PRICE.  SEE
003080*    CAR1470 - THE DATE/USER FIELDS ONLY MOVE WHEN THE PRICE
003090*    ITSELF MOVES.
003100 2200-CALCS.
003110     MOVE WS-PRC-UNIT-PRICE(WS-PRC-IDX)  TO WS-OLD-PRICE.
003120
003130     EVALUATE TRUE
003140         WHEN PCI-NEW-PRICE NOT = WS-OLD-PRICE
003150             MOVE PCI-NEW-PRICE          TO
003160                      WS-PRC-UNIT-PRICE(WS-PRC-IDX)
003170             MOVE WS-TODAY-CCYYMMDD      TO
003180                      WS-PRC-LAST-UPD(WS-PRC-IDX)
003190             MOVE PCI-UPDATED-BY         TO
003200                      WS-PRC-UPDATED-BY(WS-PRC-IDX)
003210             ADD 1                       TO WS-CHANGES-POSTED
003220         WHEN OTHER
003230             ADD 1                       TO WS-NO-CHANGE-CTR
003240     END-EVALUATE.
003250
003260 2300-OUTPUT.
003270     PERFORM 9300-CAT-DISPLAY-NAME.
003280
003290     IF PCI-NEW-PRICE NOT = WS-OLD-PRICE
003300         MOVE WS-CAT-DISPLAY-NAME    TO O-CATEGORY
003310         MOVE WS-OLD-PRICE           TO O-OLD-PRICE
003320         MOVE PCI-NEW-PRICE          TO O-NEW-PRICE
003330         MOVE PCI-UPDATED-BY         TO O-UPDATED-BY
003340         WRITE PRTLINE
003350             FROM CHANGE-LINE
003360                 AFTER ADVANCING 1 LINE
003370                     AT EOP
003380                         PERFORM 9900-HEADING
003390     ELSE
003400         MOVE WS-CAT-DISPLAY-NAME    TO O-NC-CATEGORY
003410         WRITE PRTLINE
003420             FROM NO-CHANGE-LINE
003430                 AFTER ADVANCING 1 LINE
003440                     AT EOP
003450                         PERFORM 9900-HEADING
003460     END-IF.
003470
003480 2400-ERROR-PRT.
003490     ADD 1                       TO WS-ERR-CTR.
003500     MOVE PCI-RECORD             TO O-BAD-RECORD.
003510     MOVE WS-ERR-MSG             TO O-ERR-MSG.
003520
003530     WRITE PRTLINE
003540         FROM ERROR-LINE
003550             AFTER ADVANCING 1 LINE
003560                 AT EOP
003570                     PERFORM 9900-HEADING.
003580
003590 3000-CLOSING.
003600     OPEN OUTPUT PRICE-MASTER.
003610     PERFORM 3100-REWRITE-PRICE
003620         VARYING WS-PRC-IDX FROM 1 BY 1
003630         UNTIL WS-PRC-IDX > WS-PRC-CNT.
003640     CLOSE PRICE-MASTER.
003650
003660     MOVE WS-CHANGES-POSTED      TO O-GT-CHANGED.
003670     MOVE WS-NO-CHANGE-CTR       TO O-GT-NO-CHANGE.
003680     MOVE WS-ERR-CTR             TO O-GT-REJECTED.
003690     WRITE PRTLINE
003700         FROM GRANDTOTAL-LINE
003710             AFTER ADVANCING 2 LINES.
003720
003730     CLOSE PRICE-CHANGE-IN.
003740     CLOSE PRTOUT.
003750
003760 3100-REWRITE-PRICE.
003770     MOVE WS-PRC-CAT(WS-PRC-IDX)        TO PRC-CATEGORY.
003780     MOVE WS-PRC-UNIT-PRICE(WS-PRC-IDX) TO PRC-UNIT-PRICE.
003790     MOVE WS-PRC-LAST-UPD(WS-PRC-IDX)   TO PRC-DATE-UPDATED.
003800     MOVE WS-PRC-UPDATED-BY(WS-PRC-IDX) TO PRC-UPDATED-BY.
003810     WRITE PRC-RECORD.
003820
003830 9000-READ-CHANGE.
003840     READ PRICE-CHANGE-IN
003850         AT END
003860             MOVE 'NO'           TO MORE-RECS
003870     END-READ.
003880
003890 9300-CAT-DISPLAY-NAME.
003900     EVALUATE PCI-CATEGORY
003910         WHEN 'SMALL '
003920             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
003930         WHEN 'MEDIUM'
003940             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
003950         WHEN 'LARGE '
003960             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
003970         WHEN OTHER
003980             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
003990     END-EVALUATE.
004000
004010 9600-CAT-LOOKUP.
004020     MOVE 'N'                    TO WS-FOUND-SW.
004030     PERFORM 9610-CAT-LOOKUP-SRCH
004040         VARYING WS-PRC-IDX FROM 1 BY 1
004050         UNTIL WS-PRC-IDX > WS-PRC-CNT
004060            OR WS-CAT-FOUND.
004070     IF WS-CAT-FOUND
004080         SUBTRACT 1              FROM WS-PRC-IDX
004090     END-IF.
004100
004110 9610-CAT-LOOKUP-SRCH.
004120     IF PCI-CATEGORY = WS-PRC-CAT(WS-PRC-IDX)
004130         MOVE 'Y'                TO WS-FOUND-SW
004140     END-IF.
004150
004160 9900-HEADING.
004170     ADD 1                       TO C-PCTR.
004180     MOVE C-PCTR                 TO O-PCTR.
004190
004200     WRITE PRTLINE
004210         FROM COMPANY-TITLE
004220             AFTER ADVANCING PAGE.
004230     WRITE PRTLINE
004240         FROM DIVISION-TITLE
004250             AFTER ADVANCING 1 LINE.
004260     WRITE PRTLINE
004270         FROM COLUMN-HEADING-1
004280             AFTER ADVANCING 2 LINES.
004290     WRITE PRTLINE
004300         FROM BLANK-LINE
004310             AFTER ADVANCING 1 LINE.
