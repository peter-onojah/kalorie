000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS060.
000120 AUTHOR.                  B.FAGBEMI.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            11/05/2001.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000170
000180*****************************************************************
000190* KKS060 - PERIOD SALES REPORT.                                 *
000200* SCANS THE TRANSACTION FILE FOR A GIVEN DATE RANGE (DEFAULT -   *
000210* LAST THIRTY CALENDAR DAYS ENDING TODAY) AND PRINTS DAILY       *
000220* SALES, A CATEGORY BREAKDOWN, THE TOP TEN CUSTOMERS AND A       *
000230* SUMMARY FOOTER WITH THE AVERAGE TRANSACTION VALUE.  READ-ONLY  *
000240* - NO MASTER IS REWRITTEN.                                     *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    11/05/01  B.FAGBEMI    ORIGINAL PROGRAM - CAR1350, REQUESTED
000300*                           BY THE SALES MANAGER FOR A MONTHLY
000310*                           REVIEW OF WHAT MOVED.  RANGE WAS
000320*                           HARD-CODED AT THE LAST THIRTY DAYS.
000330*    08/14/02  B.FAGBEMI    ADDED THE CATEGORY BREAKDOWN SECTION
000340*                           SO THE BUYER COULD SEE SMALL/MEDIUM/
000350*                           LARGE SPLIT WITHOUT RE-KEYING THE
000360*                           DAILY FIGURES BY HAND. CAR1400.
000370*    03/10/05  T.ODUYA      ADDED THE PARAMETER CARD SO THE SALES
000380*                           DESK CAN RUN THIS FOR ANY START/END
000390*                           DATE WITHOUT A PROGRAM CHANGE - A
000400*                           BLANK OR MISSING CARD STILL GIVES THE
000410*                           ORIGINAL LAST-THIRTY-DAYS DEFAULT.
000420*                           CAR1480.
000430*    09/22/06  T.ODUYA      TOP TEN CUSTOMERS SECTION ADDED PER
000440*                           SALES MANAGER REQUEST - SAME SELECT-
000450*                           THE-MAX APPROACH AS THE KKS050
000460*                           DASHBOARD. CAR1500.
000470*    01/15/09  B.FAGBEMI    SUMMARY FOOTER NOW SHOWS AVERAGE
000480*                           TRANSACTION VALUE, ROUNDED TO THE
000490*                           NEAREST CENT, PER FINANCE REQUEST.
000500*                           CAR1600.
000510*    07/19/12  B.FAGBEMI    AMOUNT ACCUMULATORS TAKEN OFF COMP-3 -
000520*                           NONE OF THIS SYSTEM'S DISK MONEY
000530*                           FIELDS ARE PACKED, SO THE RUNNING
000540*                           TOTALS SHOULDN'T BE EITHER. CAR1790.
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000610     UPSI-0 ON  STATUS IS KK-TEST-RUN
000620            OFF STATUS IS KK-PRODUCTION-RUN.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT PARM-CARD-IN      ASSIGN TO PERPARM
000670            ORGANIZATION IS LINE SEQUENTIAL.
000680
000690     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMST
000700            ORGANIZATION IS LINE SEQUENTIAL.
000710
000720     SELECT TRANSACTION-FILE  ASSIGN TO TRANSFIL
000730            ORGANIZATION IS LINE SEQUENTIAL.
000740
000750     SELECT PRTOUT            ASSIGN TO PERRPT01
000760            ORGANIZATION IS RECORD SEQUENTIAL.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810*    OPTIONAL ONE-CARD OVERRIDE OF THE REPORT DATE RANGE.  A
000820*    MISSING FILE OR A BLANK/ZERO CARD LEAVES THE DEFAULT LAST-
000830*    THIRTY-DAYS RANGE IN PLACE. SEE CAR1480.
000840 FD  PARM-CARD-IN
000850     LABEL RECORD IS STANDARD
000860     RECORD CONTAINS 16 CHARACTERS
000870     DATA RECORD IS PARM-RECORD.
000880 01  PARM-RECORD.
000890     05  PARM-START-DATE         PIC 9(08).
000900     05  PARM-END-DATE           PIC 9(08).
000910
000920 FD  CUSTOMER-MASTER
000930     LABEL RECORD IS STANDARD
000940     RECORD CONTAINS 160 CHARACTERS
000950     DATA RECORD IS CUST-RECORD.
000960 COPY KKCUST01.
000970
000980 FD  TRANSACTION-FILE
000990     LABEL RECORD IS OMITTED
001000     RECORD CONTAINS 74 CHARACTERS
001010     DATA RECORD IS TRN-RECORD.
001020 COPY KKTRN01.
001030
001040 FD  PRTOUT
001050     LABEL RECORD IS OMITTED
001060     RECORD CONTAINS 132 CHARACTERS
001070     LINAGE IS 60 WITH FOOTING AT 55
001080     DATA RECORD IS PRTLINE.
001090 01  PRTLINE                     PIC X(132).
001100
001110 WORKING-STORAGE SECTION.
001120*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
001130*    NOT PART OF ANY GROUP.
001140 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
001150
001160 01  WORK-AREA.
001170     05  WS-DEFAULT-CTR          PIC 9(02)     COMP VALUE ZERO.
001180     05  WS-GT-COUNT             PIC 9(07)     COMP VALUE ZERO.
001190     05  WS-GT-QTY               PIC 9(09)     COMP VALUE ZERO.
001200     05  WS-DAY-COUNT            PIC 9(07)     COMP VALUE ZERO.
001210     05  MORE-RECS               PIC XXX       VALUE 'YES'.
001220     05  WS-FIRST-REC-SW         PIC X         VALUE 'Y'.
001230         88  WS-FIRST-REC                      VALUE 'Y'.
001240     05  WS-PARM-EOF-SW          PIC X         VALUE 'N'.
001250         88  WS-PARM-EOF                       VALUE 'Y'.
001260     05  WS-CUST-EOF-SW          PIC X         VALUE 'N'.
001270         88  WS-CUST-EOF                       VALUE 'Y'.
001280     05  WS-FOUND-SW             PIC X         VALUE 'N'.
001290         88  WS-CAT-FOUND                      VALUE 'Y'.
001300     05  WS-CUST-FOUND-SW        PIC X         VALUE 'N'.
001310         88  WS-CUST-FOUND                     VALUE 'Y'.
001320     05  WS-LEAP-SW              PIC X         VALUE 'N'.
001330         88  WS-LEAP-YEAR                      VALUE 'Y'.
001340     05  WS-CAT-DISPLAY-NAME     PIC X(13)     VALUE SPACES.
001350
001360 01  WS-GT-AMOUNT                PIC S9(09)V99 VALUE ZERO.
001370 01  WS-DAY-AMOUNT               PIC S9(09)V99 VALUE ZERO.
001380 01  WS-AVG-TRANS                PIC S9(09)V99 VALUE ZERO.
001390
001400 01  WS-TODAY-DATE.
001410     05  WS-TD-CCYY              PIC 9(04)     VALUE ZERO.
001420     05  WS-TD-MM                PIC 9(02)     VALUE ZERO.
001430     05  WS-TD-DD                PIC 9(02)     VALUE ZERO.
001440 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE PIC 9(08).
001450
001460*    SYSTEM-SUPPLIED RUN DATE - YY ONLY, SEE CAR1240 (KKS010) FOR
001470*    THE CENTURY WINDOW THAT TURNS IT INTO A FULL CCYYMMDD.
001480 01  WS-RUN-DATE-RAW.
001490     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001500     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001510     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001520 01  WS-CENTURY                  PIC 99        VALUE ZERO.
001530
001540*    EFFECTIVE REPORT RANGE - PARM CARD OVERRIDE OR THE DEFAULT
001550*    LAST-THIRTY-DAYS CALCULATED IN 1000-INIT.
001560 01  WS-START-DATE               PIC 9(08)     VALUE ZERO.
001570 01  WS-START-DATE-R REDEFINES WS-START-DATE.
001580     05  WS-SD-CCYY              PIC 9(04).
001590     05  WS-SD-MM                PIC 9(02).
001600     05  WS-SD-DD                PIC 9(02).
001610
001620 01  WS-END-DATE                 PIC 9(08)     VALUE ZERO.
001630 01  WS-END-DATE-R REDEFINES WS-END-DATE.
001640     05  WS-ED-CCYY              PIC 9(04).
001650     05  WS-ED-MM                PIC 9(02).
001660     05  WS-ED-DD                PIC 9(02).
001670
001680*    RUNNING CONTROL-BREAK KEY - THE TRANSACTION FILE IS ALREADY
001690*    IN CHRONOLOGICAL ORDER SO A DATE CHANGE IS ALL THE BREAK
001700*    LOGIC NEEDS TO WATCH FOR.
001710 01  WS-BREAK-DATE               PIC 9(08)     VALUE ZERO.
001720 01  WS-BREAK-DATE-R REDEFINES WS-BREAK-DATE.
001730     05  WS-BRK-CCYY             PIC 9(04).
001740     05  WS-BRK-MM               PIC 9(02).
001750     05  WS-BRK-DD               PIC 9(02).
001760
001770*    WORKING COPY OF A DATE USED BY 9450-PRIOR-DAY TO WALK
001780*    BACKWARD ONE CALENDAR DAY AT A TIME. NO VENDOR DATE ROUTINE
001790*    ON THIS BOX - SEE CAR1360 ON KKS050.
001800 01  WS-CALC-DATE.
001810     05  WS-CALC-CCYY            PIC 9(04)     COMP VALUE ZERO.
001820     05  WS-CALC-MM              PIC 9(02)     COMP VALUE ZERO.
001830     05  WS-CALC-DD              PIC 9(02)     COMP VALUE ZERO.
001840
001850 01  WS-LEAP-CHECK-AREA.
001860     05  WS-LEAP-QUOT            PIC 9(06)     COMP VALUE ZERO.
001870     05  WS-LEAP-REM-4           PIC 9(02)     COMP VALUE ZERO.
001880     05  WS-LEAP-REM-100         PIC 9(02)     COMP VALUE ZERO.
001890     05  WS-LEAP-REM-400         PIC 9(02)     COMP VALUE ZERO.
001900
001910*    MONTH-LENGTH TABLE, FEBRUARY CARRIES THE COMMON-YEAR VALUE -
001920*    9450-PRIOR-DAY ADDS THE LEAP DAY BACK ON WHEN IT APPLIES.
001930 01  WS-MONTH-LEN-LITERALS.
001940     05  FILLER                  PIC 9(02)     VALUE 31.
001950     05  FILLER                  PIC 9(02)     VALUE 28.
001960     05  FILLER                  PIC 9(02)     VALUE 31.
001970     05  FILLER                  PIC 9(02)     VALUE 30.
001980     05  FILLER                  PIC 9(02)     VALUE 31.
001990     05  FILLER                  PIC 9(02)     VALUE 30.
002000     05  FILLER                  PIC 9(02)     VALUE 31.
002010     05  FILLER                  PIC 9(02)     VALUE 31.
002020     05  FILLER                  PIC 9(02)     VALUE 30.
002030     05  FILLER                  PIC 9(02)     VALUE 31.
002040     05  FILLER                  PIC 9(02)     VALUE 30.
002050     05  FILLER                  PIC 9(02)     VALUE 31.
002060 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-LITERALS.
002070     05  WS-MONTH-LEN OCCURS 12 TIMES
002080             INDEXED BY WS-ML-IDX  PIC 9(02).
002090
002100*    THE THREE CATEGORY CODES, FIXED ORDER, USED TO SEED THE
002110*    CATEGORY-TOTALS TABLE SO A CATEGORY WITH NO SALES IN THE
002120*    RANGE STILL PRINTS AT ZERO RATHER THAN DROPPING OFF THE
002130*    REPORT.
002140 01  WS-CAT-DEFAULT-LITERALS.
002150     05  FILLER                  PIC X(06)     VALUE 'SMALL '.
002160     05  FILLER                  PIC X(06)     VALUE 'MEDIUM'.
002170     05  FILLER                  PIC X(06)     VALUE 'LARGE '.
002180 01  WS-CAT-DEFAULT-TABLE REDEFINES WS-CAT-DEFAULT-LITERALS.
002190     05  WS-CAT-DEFAULT-CAT OCCURS 3 TIMES
002200             INDEXED BY WS-CD-IDX  PIC X(06).
002210
002220 01  WS-CATEGORY-TABLE.
002230     05  WS-CAT-ENTRY OCCURS 3 TIMES INDEXED BY WS-CAT-IDX.
002240         10  WS-CAT-CODE         PIC X(06).
002250         10  WS-CAT-AMOUNT       PIC S9(09)V99 VALUE ZERO.
002260         10  WS-CAT-QTY          PIC 9(09)     COMP VALUE ZERO.
002270         10  WS-CAT-CNT          PIC 9(07)     COMP VALUE ZERO.
002280
002290*    CUSTOMER MASTER HELD WHOLE - GIVES THE NAME/NICKNAME FOR THE
002300*    TOP-TEN SECTION AND ACCUMULATES EACH CUSTOMER'S IN-RANGE
002310*    PURCHASES AS THE TRANSACTION FILE IS SCANNED.
002320 01  WS-CUST-CNT                 PIC 9(04)     COMP VALUE ZERO.
002330 01  WS-CUSTOMER-TABLE.
002340     05  WS-CUST-ENTRY OCCURS 1 TO 500 TIMES
002350             DEPENDING ON WS-CUST-CNT
002360             INDEXED BY WS-CUST-IDX.
002370         10  WS-CUST-ID          PIC 9(06).
002380         10  WS-CUST-NAME-T      PIC X(40).
002390         10  WS-CUST-NICK-T      PIC X(20).
002400         10  WS-CUST-TOTAL       PIC S9(09)V99 VALUE ZERO.
002410         10  WS-CUST-PURCH-CNT   PIC 9(05)     COMP VALUE ZERO.
002420         10  WS-CUST-PICKED-SW   PIC X         VALUE 'N'.
002430             88  WS-CUST-PICKED            VALUE 'Y'.
002440
002450 01  WS-TOP10-WORK.
002460     05  WS-TOP10-RANK           PIC 9(02)     COMP VALUE ZERO.
002470     05  WS-BEST-IDX             PIC 9(03)     COMP VALUE ZERO.
002480     05  WS-BEST-TOTAL           PIC S9(09)V99 VALUE ZERO.
002490
002500 01  COMPANY-TITLE.
002510     05  FILLER                  PIC X(06)     VALUE 'FROM:'.
002520     05  O-START-MM              PIC 99.
002530     05  FILLER                  PIC X         VALUE '/'.
002540     05  O-START-DD              PIC 99.
002550     05  FILLER                  PIC X         VALUE '/'.
002560     05  O-START-CCYY            PIC 9(04).
002570     05  FILLER                  PIC X(04)     VALUE SPACES.
002580     05  FILLER                  PIC X(04)     VALUE 'TO: '.
002590     05  O-END-MM                PIC 99.
002600     05  FILLER                  PIC X         VALUE '/'.
002610     05  O-END-DD                PIC 99.
002620     05  FILLER                  PIC X         VALUE '/'.
002630     05  O-END-CCYY              PIC 9(04).
002640     05  FILLER                  PIC X(10)     VALUE SPACES.
002650     05  FILLER                  PIC X(35)     VALUE
002660             'KALORIES KUISINE - EGG SALES SYSTEM'.
002670     05  FILLER                  PIC X(10)     VALUE SPACES.
002680     05  FILLER                  PIC X(06)     VALUE 'PAGE:'.
002690     05  O-PCTR                  PIC Z9.
002700
002710 01  DIVISION-TITLE.
002720     05  FILLER                  PIC X(06)     VALUE 'KKS060'.
002730     05  FILLER                  PIC X(51)     VALUE SPACES.
002740     05  FILLER                  PIC X(20)     VALUE
002750             'PERIOD SALES REPORT'.
002760     05  FILLER                  PIC X(55)     VALUE SPACES.
002770
002780 01  SECTION-TITLE-LINE.
002790     05  O-SECTION-TITLE         PIC X(40)     VALUE SPACES.
002800     05  FILLER                  PIC X(92)     VALUE SPACES.
002810
002820 01  DAILY-HEADING-1.
002830     05  FILLER                  PIC X(30)     VALUE SPACES.
002840     05  FILLER                  PIC X(12)     VALUE 'DATE'.
002850     05  FILLER                  PIC X(10)     VALUE SPACES.
002860     05  FILLER                  PIC X(11)     VALUE 'TRANS CNT'.
002870     05  FILLER                  PIC X(09)     VALUE SPACES.
002880     05  FILLER                  PIC X(14)  VALUE 'DAILY AMOUNT'.
002890     05  FILLER                  PIC X(46)     VALUE SPACES.
002900
002910 01  DAILY-LINE.
002920     05  FILLER                  PIC X(30)     VALUE SPACES.
002930     05  O-DLY-MM                PIC 99.
002940     05  FILLER                  PIC X         VALUE '/'.
002950     05  O-DLY-DD                PIC 99.
002960     05  FILLER                  PIC X         VALUE '/'.
002970     05  O-DLY-CCYY              PIC 9(04).
002980     05  FILLER                  PIC X(10)     VALUE SPACES.
002990     05  O-DLY-COUNT             PIC Z,ZZZ,ZZ9.
003000     05  FILLER                  PIC X(10)     VALUE SPACES.
003010     05  O-DLY-AMOUNT            PIC $$,$$$,$$9.99.
003020     05  FILLER                  PIC X(50)     VALUE SPACES.
003030
003040 01  CATEGORY-HEADING-1.
003050     05  FILLER                  PIC X(30)     VALUE SPACES.
003060     05  FILLER                  PIC X(13)     VALUE 'CATEGORY'.
003070     05  FILLER                  PIC X(05)     VALUE SPACES.
003080     05  FILLER                  PIC X(09)     VALUE 'QUANTITY'.
003090     05  FILLER                  PIC X(05)     VALUE SPACES.
003100     05  FILLER                  PIC X(11)     VALUE 'TRANS CNT'.
003110     05  FILLER                  PIC X(05)     VALUE SPACES.
003120     05  FILLER                  PIC X(14)  VALUE 'TOTAL AMOUNT'.
003130     05  FILLER                  PIC X(40)     VALUE SPACES.
003140
003150 01  CATEGORY-LINE.
003160     05  FILLER                  PIC X(30)     VALUE SPACES.
003170     05  O-CAT-CATEGORY          PIC X(13).
003180     05  FILLER                  PIC X(05)     VALUE SPACES.
003190     05  O-CAT-QTY               PIC ZZZ,ZZ9.
003200     05  FILLER                  PIC X(07)     VALUE SPACES.
003210     05  O-CAT-COUNT             PIC Z,ZZZ,ZZ9.
003220     05  FILLER                  PIC X(05)     VALUE SPACES.
003230     05  O-CAT-AMOUNT            PIC $$,$$$,$$9.99.
003240     05  FILLER                  PIC X(43)     VALUE SPACES.
003250
003260 01  TOP10-HEADING-1.
003270     05  FILLER                  PIC X(30)     VALUE SPACES.
003280     05  FILLER                  PIC X(03)     VALUE 'RK'.
003290     05  FILLER                  PIC X(03)     VALUE SPACES.
003300     05  FILLER                  PIC X(40)     VALUE
003310             'CUSTOMER NAME'.
003320     05  FILLER                  PIC X(02)     VALUE SPACES.
003330     05  FILLER                  PIC X(20)     VALUE 'NICKNAME'.
003340     05  FILLER                  PIC X(02)     VALUE SPACES.
003350     05  FILLER                  PIC X(11)     VALUE 'PURCH CNT'.
003360     05  FILLER                  PIC X(03)     VALUE SPACES.
003370     05  FILLER                  PIC X(14)  VALUE 'TOTAL SPENT'.
003380     05  FILLER                  PIC X(04)     VALUE SPACES.
003390
003400 01  TOP10-LINE.
003410     05  FILLER                  PIC X(30)     VALUE SPACES.
003420     05  O-T10-RANK              PIC Z9.
003430     05  FILLER                  PIC X(04)     VALUE SPACES.
003440     05  O-T10-NAME              PIC X(40).
003450     05  FILLER                  PIC X(02)     VALUE SPACES.
003460     05  O-T10-NICK              PIC X(20).
003470     05  FILLER                  PIC X(02)     VALUE SPACES.
003480     05  O-T10-COUNT             PIC Z,ZZZ,ZZ9.
003490     05  FILLER                  PIC X(03)     VALUE SPACES.
003500     05  O-T10-TOTAL             PIC $$,$$$,$$9.99.
003510     05  FILLER                  PIC X(07)     VALUE SPACES.
003520
003530 01  COUNT-LINE.
003540     05  FILLER                  PIC X(30)     VALUE SPACES.
003550     05  O-COUNT-LABEL           PIC X(30)     VALUE SPACES.
003560     05  O-COUNT-VALUE           PIC Z,ZZZ,ZZ9.
003570     05  FILLER                  PIC X(63)     VALUE SPACES.
003580
003590 01  MONEY-LINE.
003600     05  FILLER                  PIC X(30)     VALUE SPACES.
003610     05  O-MONEY-LABEL           PIC X(30)     VALUE SPACES.
003620     05  O-MONEY-VALUE           PIC $$,$$$,$$9.99.
003630     05  FILLER                  PIC X(59)     VALUE SPACES.
003640
003650 01  NONE-LINE.
003660     05  FILLER                  PIC X(30)     VALUE SPACES.
003670     05  FILLER                  PIC X(20)     VALUE 'NONE.'.
003680     05  FILLER                  PIC X(82)     VALUE SPACES.
003690
003700 01  BLANK-LINE.
003710     05  FILLER                  PIC X(132)    VALUE SPACES.
003720
003730 PROCEDURE DIVISION.
003740
003750 0000-KKS060.
003760     PERFORM 1000-INIT.
003770     PERFORM 2000-MAINLINE
003780         UNTIL MORE-RECS = 'NO'.
003790     PERFORM 3000-CLOSING.
003800     STOP RUN.
003810
003820 1000-INIT.
003830     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
003840     IF WS-RUN-YY < 50
003850         MOVE 20                 TO WS-CENTURY
003860     ELSE
003870         MOVE 19                 TO WS-CENTURY
003880     END-IF.
003890     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
003900     MOVE WS-RUN-MM              TO WS-TD-MM.
003910     MOVE WS-RUN-DD              TO WS-TD-DD.
003920
003930     MOVE WS-TD-CCYY             TO WS-ED-CCYY.
003940     MOVE WS-TD-MM               TO WS-ED-MM.
003950     MOVE WS-TD-DD               TO WS-ED-DD.
003960
003970     MOVE WS-TD-CCYY             TO WS-CALC-CCYY.
003980     MOVE WS-TD-MM               TO WS-CALC-MM.
003990     MOVE WS-TD-DD               TO WS-CALC-DD.
004000     PERFORM 9450-PRIOR-DAY
004010         VARYING WS-DEFAULT-CTR FROM 1 BY 1
004020         UNTIL WS-DEFAULT-CTR > 29.
004030     MOVE WS-CALC-CCYY           TO WS-SD-CCYY.
004040     MOVE WS-CALC-MM             TO WS-SD-MM.
004050     MOVE WS-CALC-DD             TO WS-SD-DD.
004060
004070     OPEN INPUT PARM-CARD-IN.
004080     READ PARM-CARD-IN
004090         AT END
004100             MOVE 'Y'            TO WS-PARM-EOF-SW
004110     END-READ.
004120     CLOSE PARM-CARD-IN.
004130     IF NOT WS-PARM-EOF
004140         IF PARM-START-DATE NOT = ZERO
004150             MOVE PARM-START-DATE    TO WS-START-DATE
004160         END-IF
004170         IF PARM-END-DATE NOT = ZERO
004180             MOVE PARM-END-DATE      TO WS-END-DATE
004190         END-IF
004200     END-IF.
004210
004220     PERFORM 1050-SEED-CATEGORY
004230         VARYING WS-CAT-IDX FROM 1 BY 1
004240         UNTIL WS-CAT-IDX > 3.
004250
004260     OPEN INPUT CUSTOMER-MASTER.
004270     PERFORM 1200-LOAD-CUSTOMER THRU 1200-EXIT
004280         UNTIL WS-CUST-EOF.
004290     CLOSE CUSTOMER-MASTER.
004300
004310     OPEN INPUT TRANSACTION-FILE.
004320     OPEN OUTPUT PRTOUT.
004330
004340     MOVE WS-SD-MM               TO O-START-MM.
004350     MOVE WS-SD-DD               TO O-START-DD.
004360     MOVE WS-SD-CCYY             TO O-START-CCYY.
004370     MOVE WS-ED-MM               TO O-END-MM.
004380     MOVE WS-ED-DD               TO O-END-DD.
004390     MOVE WS-ED-CCYY             TO O-END-CCYY.
004400     PERFORM 9900-HEADING.
004410
004420     MOVE 'DAILY SALES'          TO O-SECTION-TITLE.
004430     WRITE PRTLINE FROM SECTION-TITLE-LINE
004440         AFTER ADVANCING 2 LINES.
004450     WRITE PRTLINE FROM DAILY-HEADING-1
004460         AFTER ADVANCING 1 LINE.
004470
004480     PERFORM 9000-READ-TRANSACTION.
004490
004500 1050-SEED-CATEGORY.
004510     MOVE WS-CAT-DEFAULT-CAT(WS-CAT-IDX)
004520                                 TO WS-CAT-CODE(WS-CAT-IDX).
004530     MOVE ZERO                   TO WS-CAT-AMOUNT(WS-CAT-IDX).
004540     MOVE ZERO                   TO WS-CAT-QTY   (WS-CAT-IDX).
004550     MOVE ZERO                   TO WS-CAT-CNT   (WS-CAT-IDX).
004560
004570 1200-LOAD-CUSTOMER.
004580     READ CUSTOMER-MASTER
004590         AT END
004600             MOVE 'Y'            TO WS-CUST-EOF-SW
004610             GO TO 1200-EXIT
004620     END-READ.
004630     ADD 1                       TO WS-CUST-CNT.
004640     MOVE CUST-ID                TO WS-CUST-ID  (WS-CUST-CNT).
004650     MOVE CUST-FULL-NAME         TO WS-CUST-NAME-T(WS-CUST-CNT).
004660     MOVE CUST-NICKNAME          TO WS-CUST-NICK-T(WS-CUST-CNT).
004670 1200-EXIT.
004680     EXIT.
004690
004700 2000-MAINLINE.
004710     PERFORM 2100-PROCESS-TRANSACTION THRU 2100-EXIT.
004720     PERFORM 9000-READ-TRANSACTION.
004730
004740*    SKIPS ANYTHING OUTSIDE THE EFFECTIVE RANGE, THEN ROLLS THE
004750*    DAILY, CATEGORY, CUSTOMER AND GRAND TOTALS FOR EVERYTHING
004760*    THAT FALLS INSIDE IT.  THE DAILY BREAK FIRES ON A DATE
004770*    CHANGE - THE FILE'S OWN CHRONOLOGICAL ORDER MAKES THAT SAFE.
004780 2100-PROCESS-TRANSACTION.
004790     IF TRN-DATE < WS-START-DATE
004800         OR TRN-DATE > WS-END-DATE
004810             GO TO 2100-EXIT
004820     END-IF.
004830
004840     IF WS-FIRST-REC
004850         MOVE TRN-DATE            TO WS-BREAK-DATE
004860         MOVE 'N'                 TO WS-FIRST-REC-SW
004870     END-IF.
004880
004890     IF TRN-DATE NOT = WS-BREAK-DATE
004900         PERFORM 2200-DAY-BREAK
004910         MOVE TRN-DATE            TO WS-BREAK-DATE
004920     END-IF.
004930
004940     ADD TRN-TOTAL-AMOUNT        TO WS-DAY-AMOUNT.
004950     ADD 1                       TO WS-DAY-COUNT.
004960     ADD TRN-TOTAL-AMOUNT        TO WS-GT-AMOUNT.
004970     ADD 1                       TO WS-GT-COUNT.
004980     ADD TRN-QUANTITY            TO WS-GT-QTY.
004990
005000     PERFORM 9600-CAT-LOOKUP.
005010     IF WS-CAT-FOUND
005020         ADD TRN-TOTAL-AMOUNT     TO WS-CAT-AMOUNT(WS-CAT-IDX)
005030         ADD TRN-QUANTITY         TO WS-CAT-QTY   (WS-CAT-IDX)
005040         ADD 1                    TO WS-CAT-CNT   (WS-CAT-IDX)
005050     END-IF.
005060
005070     PERFORM 9700-CUST-LOOKUP.
005080     IF WS-CUST-FOUND
005090         ADD TRN-TOTAL-AMOUNT     TO WS-CUST-TOTAL(WS-CUST-IDX)
005100         ADD 1               TO WS-CUST-PURCH-CNT(WS-CUST-IDX)
005110     END-IF.
005120 2100-EXIT.
005130     EXIT.
005140
005150 2200-DAY-BREAK.
005160     MOVE WS-BRK-MM              TO O-DLY-MM.
005170     MOVE WS-BRK-DD              TO O-DLY-DD.
005180     MOVE WS-BRK-CCYY            TO O-DLY-CCYY.
005190     MOVE WS-DAY-COUNT           TO O-DLY-COUNT.
005200     MOVE WS-DAY-AMOUNT          TO O-DLY-AMOUNT.
005210     WRITE PRTLINE FROM DAILY-LINE
005220         AFTER ADVANCING 1 LINE
005230             AT EOP
005240                 PERFORM 9900-HEADING.
005250     MOVE ZERO                   TO WS-DAY-AMOUNT.
005260     MOVE ZERO                   TO WS-DAY-COUNT.
005270
005280 3000-CLOSING.
005290     IF WS-FIRST-REC
005300         WRITE PRTLINE FROM NONE-LINE AFTER ADVANCING 1 LINE
005310     ELSE
005320         PERFORM 2200-DAY-BREAK
005330     END-IF.
005340
005350     MOVE 'CATEGORY BREAKDOWN'   TO O-SECTION-TITLE.
005360     WRITE PRTLINE FROM SECTION-TITLE-LINE
005370         AFTER ADVANCING 2 LINES.
005380     WRITE PRTLINE FROM CATEGORY-HEADING-1
005390         AFTER ADVANCING 1 LINE.
005400     PERFORM 3100-CATEGORY-SECTION
005410         VARYING WS-CAT-IDX FROM 1 BY 1
005420         UNTIL WS-CAT-IDX > 3.
005430
005440     MOVE 'TOP TEN CUSTOMERS'    TO O-SECTION-TITLE.
005450     WRITE PRTLINE FROM SECTION-TITLE-LINE
005460         AFTER ADVANCING 2 LINES.
005470     IF WS-GT-COUNT = ZERO
005480         WRITE PRTLINE FROM NONE-LINE AFTER ADVANCING 1 LINE
005490     ELSE
005500         WRITE PRTLINE FROM TOP10-HEADING-1
005510             AFTER ADVANCING 1 LINE
005520         PERFORM 3200-TOP10-CUSTOMERS
005530             VARYING WS-TOP10-RANK FROM 1 BY 1
005540             UNTIL WS-TOP10-RANK > 10
005550     END-IF.
005560
005570     PERFORM 3300-SUMMARY-FOOTER.
005580
005590     CLOSE TRANSACTION-FILE.
005600     CLOSE PRTOUT.
005610
005620 3100-CATEGORY-SECTION.
005630     PERFORM 9300-CAT-DISPLAY-NAME.
005640     MOVE WS-CAT-DISPLAY-NAME    TO O-CAT-CATEGORY.
005650     MOVE WS-CAT-QTY(WS-CAT-IDX) TO O-CAT-QTY.
005660     MOVE WS-CAT-CNT(WS-CAT-IDX) TO O-CAT-COUNT.
005670     MOVE WS-CAT-AMOUNT(WS-CAT-IDX) TO O-CAT-AMOUNT.
005680     WRITE PRTLINE FROM CATEGORY-LINE
005690         AFTER ADVANCING 1 LINE
005700             AT EOP
005710                 PERFORM 9900-HEADING.
005720
005730*    SELECTS THE TOP TEN CUSTOMERS BY REPEATED MAX-SCAN, SAME
005740*    APPROACH AS THE KKS050 DASHBOARD - THE CUSTOMER TABLE IS TOO
005750*    SMALL TO JUSTIFY A SORT STEP. CAR1500.
005760 3200-TOP10-CUSTOMERS.
005770     MOVE ZERO                   TO WS-BEST-IDX.
005780     MOVE ZERO                   TO WS-BEST-TOTAL.
005790     PERFORM 3210-TOP10-SCAN
005800         VARYING WS-CUST-IDX FROM 1 BY 1
005810         UNTIL WS-CUST-IDX > WS-CUST-CNT.
005820
005830     IF WS-BEST-IDX > ZERO
005840         MOVE 'Y'                 TO
005850                  WS-CUST-PICKED-SW(WS-BEST-IDX)
005860         MOVE WS-TOP10-RANK       TO O-T10-RANK
005870         MOVE WS-CUST-NAME-T(WS-BEST-IDX)  TO O-T10-NAME
005880         MOVE WS-CUST-NICK-T(WS-BEST-IDX)  TO O-T10-NICK
005890         MOVE WS-CUST-PURCH-CNT(WS-BEST-IDX) TO O-T10-COUNT
005900         MOVE WS-CUST-TOTAL(WS-BEST-IDX)   TO O-T10-TOTAL
005910         WRITE PRTLINE FROM TOP10-LINE
005920             AFTER ADVANCING 1 LINE
005930                 AT EOP
005940                     PERFORM 9900-HEADING
005950     END-IF.
005960
005970 3210-TOP10-SCAN.
005980     IF (NOT WS-CUST-PICKED(WS-CUST-IDX))
005990         AND WS-CUST-TOTAL(WS-CUST-IDX) > WS-BEST-TOTAL
006000             SET WS-BEST-IDX          TO WS-CUST-IDX
006010             MOVE WS-CUST-TOTAL(WS-CUST-IDX) TO WS-BEST-TOTAL
006020     END-IF.
006030
006040 3300-SUMMARY-FOOTER.
006050     MOVE 'SUMMARY'               TO O-SECTION-TITLE.
006060     WRITE PRTLINE FROM SECTION-TITLE-LINE
006070         AFTER ADVANCING 2 LINES.
006080
006090     MOVE 'TOTAL SALES AMOUNT'    TO O-MONEY-LABEL.
006100     MOVE WS-GT-AMOUNT            TO O-MONEY-VALUE.
006110     WRITE PRTLINE FROM MONEY-LINE AFTER ADVANCING 1 LINE.
006120
006130     MOVE 'TOTAL TRANSACTIONS'    TO O-COUNT-LABEL.
006140     MOVE WS-GT-COUNT             TO O-COUNT-VALUE.
006150     WRITE PRTLINE FROM COUNT-LINE AFTER ADVANCING 1 LINE.
006160
006170     MOVE 'TOTAL QUANTITY'        TO O-COUNT-LABEL.
006180     MOVE WS-GT-QTY               TO O-COUNT-VALUE.
006190     WRITE PRTLINE FROM COUNT-LINE AFTER ADVANCING 1 LINE.
006200
006210     IF WS-GT-COUNT = ZERO
006220         MOVE ZERO                TO WS-AVG-TRANS
006230     ELSE
006240         COMPUTE WS-AVG-TRANS ROUNDED =
006250                  WS-GT-AMOUNT / WS-GT-COUNT
006260     END-IF.
006270     MOVE 'AVERAGE TRANSACTION VALUE' TO O-MONEY-LABEL.
006280     MOVE WS-AVG-TRANS            TO O-MONEY-VALUE.
006290     WRITE PRTLINE FROM MONEY-LINE AFTER ADVANCING 1 LINE.
006300
006310 9000-READ-TRANSACTION.
006320     READ TRANSACTION-FILE
006330         AT END
006340             MOVE 'NO'           TO MORE-RECS
006350     END-READ.
006360
006370 9300-CAT-DISPLAY-NAME.
006380     EVALUATE WS-CAT-CODE(WS-CAT-IDX)
006390         WHEN 'SMALL '
006400             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
006410         WHEN 'MEDIUM'
006420             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
006430         WHEN 'LARGE '
006440             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
006450         WHEN OTHER
006460             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
006470     END-EVALUATE.
006480
006490*    STEPS WS-CALC-DATE BACK ONE CALENDAR DAY.  ROLLS THE MONTH
006500*    AND YEAR WHEN THE DAY GOES BELOW ONE, PULLING THE PRIOR
006510*    MONTH'S LENGTH FROM THE TABLE (WITH THE LEAP-YEAR CHECK FOR
006520*    FEBRUARY OF THE PRIOR MONTH). SAME ROUTINE AS KKS050.
006530 9450-PRIOR-DAY.
006540     IF WS-CALC-DD > 1
006550         SUBTRACT 1              FROM WS-CALC-DD
006560     ELSE
006570         IF WS-CALC-MM > 1
006580             SUBTRACT 1          FROM WS-CALC-MM
006590         ELSE
006600             MOVE 12             TO WS-CALC-MM
006610             SUBTRACT 1          FROM WS-CALC-CCYY
006620         END-IF
006630         PERFORM 9500-LEAP-CHECK
006640         MOVE WS-MONTH-LEN(WS-CALC-MM) TO WS-CALC-DD
006650         IF WS-CALC-MM = 2
006660             AND WS-LEAP-YEAR
006670                 ADD 1           TO WS-CALC-DD
006680         END-IF
006690     END-IF.
006700
006710*    A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4 AND NOT BY 100,
006720*    UNLESS IT ALSO DIVIDES BY 400.  NO FUNCTION MOD ON THIS
006730*    COMPILER - DONE WITH THREE DIVIDE/REMAINDER TESTS.
006740 9500-LEAP-CHECK.
006750     MOVE 'N'                    TO WS-LEAP-SW.
006760     DIVIDE WS-CALC-CCYY BY 4
006770         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-4.
006780     IF WS-LEAP-REM-4 = ZERO
006790         DIVIDE WS-CALC-CCYY BY 100
006800             GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-100
006810         IF WS-LEAP-REM-100 NOT = ZERO
006820             MOVE 'Y'            TO WS-LEAP-SW
006830         ELSE
006840             DIVIDE WS-CALC-CCYY BY 400
006850                 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-400
006860             IF WS-LEAP-REM-400 = ZERO
006870                 MOVE 'Y'        TO WS-LEAP-SW
006880             END-IF
006890         END-IF
006900     END-IF.
006910
006920 9600-CAT-LOOKUP.
006930     MOVE 'N'                    TO WS-FOUND-SW.
006940     PERFORM 9610-CAT-LOOKUP-SRCH
006950         VARYING WS-CAT-IDX FROM 1 BY 1
006960         UNTIL WS-CAT-IDX > 3
006970            OR WS-CAT-FOUND.
006980     IF WS-CAT-FOUND
006990         SUBTRACT 1              FROM WS-CAT-IDX
007000     END-IF.
007010
007020 9610-CAT-LOOKUP-SRCH.
007030     IF TRN-CATEGORY = WS-CAT-CODE(WS-CAT-IDX)
007040         MOVE 'Y'                TO WS-FOUND-SW
007050     END-IF.
007060
007070 9700-CUST-LOOKUP.
007080     MOVE 'N'                    TO WS-CUST-FOUND-SW.
007090     PERFORM 9710-CUST-LOOKUP-SRCH
007100         VARYING WS-CUST-IDX FROM 1 BY 1
007110         UNTIL WS-CUST-IDX > WS-CUST-CNT
007120            OR WS-CUST-FOUND.
007130     IF WS-CUST-FOUND
007140         SUBTRACT 1              FROM WS-CUST-IDX
007150     END-IF.
007160
007170 9710-CUST-LOOKUP-SRCH.
007180     IF TRN-CUST-ID = WS-CUST-ID(WS-CUST-IDX)
007190         MOVE 'Y'                TO WS-CUST-FOUND-SW
007200     END-IF.
007210
007220 9900-HEADING.
007230     ADD 1                       TO C-PCTR.
007240     MOVE C-PCTR                 TO O-PCTR.
007250
007260     WRITE PRTLINE
007270         FROM COMPANY-TITLE
007280             AFTER ADVANCING PAGE.
007290     WRITE PRTLINE
007300         FROM DIVISION-TITLE
007310             AFTER ADVANCING 1 LINE.
007320     WRITE PRTLINE
007330         FROM BLANK-LINE
007340             AFTER ADVANCING 1 LINE.
