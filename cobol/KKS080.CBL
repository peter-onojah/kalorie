000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS080.
000120 AUTHOR.                  R.HALVORSEN.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            03/11/1997.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000170
000180*****************************************************************
000190* KKS080 - CUSTOMER TOTAL PURCHASES.                            *
000200* TAKES ONE CUSTOMER ID FROM A ONE-CARD PARM FILE, LOOKS THE     *
000210* CUSTOMER UP ON THE MASTER FOR HIS NAME, THEN READS THE WHOLE   *
000220* TRANSACTION FILE ADDING UP EVERY SALE POSTED AGAINST THAT      *
000230* CUSTOMER.  PRINTS ONE LINE.  ZERO IF THE CUSTOMER NEVER        *
000240* BOUGHT ANYTHING, OR IS NOT ON FILE AT ALL.                     *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    03/11/97  R.HALVORSEN  ORIGINAL PROGRAM - CAR1030, THE
000300*                           ORDER DESK WANTED A QUICK WAY TO
000310*                           ANSWER "HOW MUCH HAS THIS CUSTOMER
000320*                           BOUGHT FROM US" WITHOUT PULLING THE
000330*                           WHOLE PERIOD REPORT.
000340*    02/14/99  T.ODUYA      Y2K - CONFIRMED TRN-DATE AND
000350*                           CUST-DATE-CREATED ARE BOTH 9(8)
000360*                           CCYYMMDD ALREADY. NO CHANGE NEEDED
000370*                           TO THIS PROGRAM'S LOGIC. CAR1240.
000380*    09/30/01  B.FAGBEMI    SWITCHED THE PARM CARD READ TO THE
000390*                           SAME AT-END/CLOSE PATTERN USED ON
000400*                           KKS020'S INVOICE COUNTER, SO A
000410*                           MISSING PARM FILE DOES NOT ABEND
000420*                           THE JOB. CAR1345.
000430*    03/10/05  T.ODUYA      ADDED THE "CUSTOMER NOT ON FILE"
000440*                           MESSAGE - PREVIOUSLY A BAD ID JUST
000450*                           PRINTED A BLANK NAME NEXT TO THE
000460*                           TOTAL AND NOBODY NOTICED FOR A
000470*                           WEEK. CAR1481.
000480*    07/19/12  B.FAGBEMI    WS-CUST-TOTAL TAKEN OFF COMP-3 - NONE
000490*                           OF THIS SYSTEM'S DISK MONEY FIELDS ARE
000500*                           PACKED, SO THE RUNNING TOTAL SHOULDN'T
000510*                           BE EITHER. CAR1790.
000520*
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000590     UPSI-0 ON  STATUS IS KK-TEST-RUN
000600            OFF STATUS IS KK-PRODUCTION-RUN.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT PARM-CARD-IN      ASSIGN TO CUSPARM
000650            ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMST
000680            ORGANIZATION IS LINE SEQUENTIAL.
000690
000700     SELECT TRANSACTION-FILE  ASSIGN TO TRANSFIL
000710            ORGANIZATION IS LINE SEQUENTIAL.
000720
000730     SELECT PRTOUT            ASSIGN TO CUSRPT01
000740            ORGANIZATION IS RECORD SEQUENTIAL.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790*    ONE-CARD PARM FILE - THE ONE CUSTOMER ID TO TOTAL.  A
000800*    MISSING FILE OR A BLANK/ZERO CARD LEAVES WS-TARGET-CUST-ID
000810*    AT ZERO, WHICH 1000-INIT TREATS AS "NO CUSTOMER GIVEN".
000820 FD  PARM-CARD-IN
000830     LABEL RECORD IS STANDARD
000840     RECORD CONTAINS 6 CHARACTERS
000850     DATA RECORD IS PARM-RECORD.
000860 01  PARM-RECORD.
000870     05  PARM-CUST-ID            PIC 9(06).
000880
000890 FD  CUSTOMER-MASTER
000900     LABEL RECORD IS STANDARD
000910     RECORD CONTAINS 160 CHARACTERS
000920     DATA RECORD IS CUST-RECORD.
000930 COPY KKCUST01.
000940
000950 FD  TRANSACTION-FILE
000960     LABEL RECORD IS OMITTED
000970     RECORD CONTAINS 74 CHARACTERS
000980     DATA RECORD IS TRN-RECORD.
000990 COPY KKTRN01.
001000
001010 FD  PRTOUT
001020     LABEL RECORD IS OMITTED
001030     RECORD CONTAINS 132 CHARACTERS
001040     LINAGE IS 60 WITH FOOTING AT 55
001050     DATA RECORD IS PRTLINE.
001060 01  PRTLINE                     PIC X(132).
001070
001080 WORKING-STORAGE SECTION.
001090*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
001100*    NOT PART OF ANY GROUP.
001110 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
001120
001130 01  WORK-AREA.
001140     05  MORE-RECS               PIC XXX       VALUE 'YES'.
001150     05  WS-PARM-EOF-SW          PIC X         VALUE 'N'.
001160         88  WS-PARM-EOF                       VALUE 'Y'.
001170     05  WS-CUST-EOF-SW          PIC X         VALUE 'N'.
001180         88  WS-CUST-EOF                       VALUE 'Y'.
001190     05  WS-CUST-FOUND-SW        PIC X         VALUE 'N'.
001200         88  WS-CUST-FOUND                     VALUE 'Y'.
001210     05  WS-NO-PARM-SW           PIC X         VALUE 'N'.
001220         88  WS-NO-PARM                        VALUE 'Y'.
001230
001240*    SYSTEM-SUPPLIED RUN DATE - HEADER LINE ONLY, SAME CENTURY-
001250*    WINDOW APPROACH AS EVERY OTHER PROGRAM IN THIS SUITE.
001260*    SEE CAR1240 (KKS010).
001270 01  WS-RUN-DATE-RAW.
001280     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001290     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001300     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001310 01  WS-CENTURY                  PIC 99        COMP VALUE ZERO.
001320 01  WS-TODAY-DATE.
001330     05  WS-TD-CCYY              PIC 9(04).
001340     05  WS-TD-MM                PIC 99.
001350     05  WS-TD-DD                PIC 99.
001360 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE
001370                                 PIC 9(08).
001380
001390 01  WS-CUSTOMER-TOTAL-AREA.
001400     05  WS-TARGET-CUST-ID       PIC 9(06)     VALUE ZERO.
001410     05  WS-TARGET-CUST-NAME     PIC X(40)     VALUE SPACES.
001420     05  WS-CUST-TOTAL           PIC S9(09)V99 VALUE ZERO.
001430     05  WS-CUST-TRN-CNT         PIC 9(07)     COMP  VALUE ZERO.
001440
001450 01  COMPANY-TITLE.
001460     05  FILLER                  PIC X(06)     VALUE 'DATE:'.
001470     05  O-RUN-MM                PIC 99.
001480     05  FILLER                  PIC X         VALUE '/'.
001490     05  O-RUN-DD                PIC 99.
001500     05  FILLER                  PIC X         VALUE '/'.
001510     05  O-RUN-CCYY              PIC 9(04).
001520     05  FILLER                  PIC X(15)     VALUE SPACES.
001530     05  FILLER                  PIC X(58)     VALUE
001540         'KALORIES KUISINE EGG SALES - CUSTOMER TOTAL PURCHASES'.
001550     05  FILLER                  PIC X(14)     VALUE SPACES.
001560     05  FILLER                  PIC X(06)     VALUE 'PG'.
001570     05  O-PCTR                  PIC ZZ9.
001580
001590 01  DIVISION-TITLE.
001600     05  FILLER                  PIC X(06)     VALUE 'KKS080'.
001610     05  FILLER                  PIC X(126)    VALUE SPACES.
001620
001630 01  CUSTOMER-LINE.
001640     05  FILLER                  PIC X(12)     VALUE
001650         'CUSTOMER ID:'.
001660     05  O-CUST-ID               PIC 9(06).
001670     05  FILLER                  PIC X(04)     VALUE SPACES.
001680     05  O-CUST-NAME             PIC X(40).
001690     05  FILLER                  PIC X(70)     VALUE SPACES.
001700
001710 01  NOT-ON-FILE-LINE.
001720     05  FILLER                  PIC X(12)     VALUE
001730         'CUSTOMER ID:'.
001740     05  O-BAD-CUST-ID           PIC 9(06).
001750     05  FILLER                  PIC X(04)     VALUE SPACES.
001760     05  FILLER                  PIC X(33)     VALUE
001770         'NOT ON FILE - TOTAL SHOWN AS ZERO'.
001780     05  FILLER                  PIC X(77)     VALUE SPACES.
001790
001800 01  NO-PARM-LINE.
001810     05  FILLER                  PIC X(52)     VALUE
001820         'NO CUSTOMER ID SUPPLIED ON THE PARM CARD - NO TOTAL'.
001830     05  FILLER                  PIC X(15)     VALUE
001840         ' CAN BE SHOWN.'.
001850     05  FILLER                  PIC X(65)     VALUE SPACES.
001860
001870 01  TOTAL-LINE.
001880     05  FILLER                  PIC X(20)     VALUE
001890         'TOTAL PURCHASES:'.
001900     05  O-TOTAL-AMOUNT          PIC $$,$$$,$$9.99.
001910     05  FILLER                  PIC X(10)     VALUE SPACES.
001920     05  FILLER                  PIC X(20)     VALUE
001930         'TRANSACTION COUNT:'.
001940     05  O-TRN-CNT               PIC ZZZ,ZZ9.
001950     05  FILLER                  PIC X(62)     VALUE SPACES.
001960
001970 01  BLANK-LINE.
001980     05  FILLER                  PIC X(132)    VALUE SPACES.
001990
002000 PROCEDURE DIVISION.
002010
002020 0000-KKS080.
002030     PERFORM 1000-INIT.
002040     PERFORM 2000-MAINLINE
002050         UNTIL MORE-RECS = 'NO '.
002060     PERFORM 3000-CLOSING.
002070     STOP RUN.
002080
002090 1000-INIT.
002100     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
002110     IF WS-RUN-YY < 50
002120         MOVE 20                 TO WS-CENTURY
002130     ELSE
002140         MOVE 19                 TO WS-CENTURY
002150     END-IF.
002160     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
002170     MOVE WS-RUN-MM              TO WS-TD-MM.
002180     MOVE WS-RUN-DD              TO WS-TD-DD.
002190
002200     OPEN INPUT PARM-CARD-IN.
002210     READ PARM-CARD-IN
002220         AT END
002230             MOVE 'Y'            TO WS-PARM-EOF-SW
002240     END-READ.
002250     CLOSE PARM-CARD-IN.
002260     IF WS-PARM-EOF OR PARM-CUST-ID = ZERO
002270         MOVE 'Y'                TO WS-NO-PARM-SW
002280     ELSE
002290         MOVE PARM-CUST-ID       TO WS-TARGET-CUST-ID
002300     END-IF.
002310
002320     IF NOT WS-NO-PARM
002330         PERFORM 1100-FIND-CUSTOMER
002340             THRU 1100-FIND-CUSTOMER-EXIT
002350     END-IF.
002360
002370     OPEN INPUT TRANSACTION-FILE.
002380     OPEN OUTPUT PRTOUT.
002390     PERFORM 9900-HEADING.
002400
002410     IF NOT WS-NO-PARM
002420         PERFORM 9000-READ-TRANSACTION
002430     END-IF.
002440
002450 1100-FIND-CUSTOMER.
002460     OPEN INPUT CUSTOMER-MASTER.
002470     PERFORM 1150-READ-CUSTOMER
002480         UNTIL WS-CUST-EOF OR WS-CUST-FOUND.
002490     CLOSE CUSTOMER-MASTER.
002500     IF WS-CUST-FOUND
002510         MOVE CUST-FULL-NAME     TO WS-TARGET-CUST-NAME
002520     END-IF.
002530
002540 1150-READ-CUSTOMER.
002550     READ CUSTOMER-MASTER
002560         AT END
002570             MOVE 'Y'            TO WS-CUST-EOF-SW
002580         NOT AT END
002590             IF CUST-ID = WS-TARGET-CUST-ID
002600                 MOVE 'Y'        TO WS-CUST-FOUND-SW
002610             END-IF
002620     END-READ.
002630
002640 1100-FIND-CUSTOMER-EXIT.
002650     EXIT.
002660
002670 2000-MAINLINE.
002680     IF TRN-CUST-ID = WS-TARGET-CUST-ID
002690         PERFORM 2100-ACCUMULATE
002700     END-IF.
002710     PERFORM 9000-READ-TRANSACTION.
002720
002730 2100-ACCUMULATE.
002740     ADD TRN-TOTAL-AMOUNT        TO WS-CUST-TOTAL.
002750     ADD 1                       TO WS-CUST-TRN-CNT.
002760
002770 3000-CLOSING.
002780     IF WS-NO-PARM
002790         WRITE PRTLINE FROM NO-PARM-LINE
002800             AFTER ADVANCING 2 LINES
002810     ELSE
002820         IF WS-CUST-FOUND
002830             MOVE WS-TARGET-CUST-ID  TO O-CUST-ID
002840             MOVE WS-TARGET-CUST-NAME
002850                                     TO O-CUST-NAME
002860             WRITE PRTLINE FROM CUSTOMER-LINE
002870                 AFTER ADVANCING 2 LINES
002880         ELSE
002890             MOVE WS-TARGET-CUST-ID  TO O-BAD-CUST-ID
002900             WRITE PRTLINE FROM NOT-ON-FILE-LINE
002910                 AFTER ADVANCING 2 LINES
002920         END-IF
002930         MOVE WS-CUST-TOTAL          TO O-TOTAL-AMOUNT
002940         MOVE WS-CUST-TRN-CNT        TO O-TRN-CNT
002950         WRITE PRTLINE FROM TOTAL-LINE
002960             AFTER ADVANCING 2 LINES
002970     END-IF.
002980
002990     CLOSE TRANSACTION-FILE.
003000     CLOSE PRTOUT.
003010
003020 9000-READ-TRANSACTION.
003030     READ TRANSACTION-FILE
003040         AT END
003050             MOVE 'NO '          TO MORE-RECS
003060     END-READ.
003070
003080 9900-HEADING.
003090     ADD 1                       TO C-PCTR.
003100     MOVE C-PCTR                 TO O-PCTR.
003110     MOVE WS-TD-MM               TO O-RUN-MM.
003120     MOVE WS-TD-DD               TO O-RUN-DD.
003130     MOVE WS-TD-CCYY             TO O-RUN-CCYY.
003140
003150     WRITE PRTLINE
003160         FROM COMPANY-TITLE
003170             AFTER ADVANCING PAGE.
003180     WRITE PRTLINE
003190         FROM DIVISION-TITLE
003200             AFTER ADVANCING 1 LINE.
003210     WRITE PRTLINE
003220         FROM BLANK-LINE
003230             AFTER ADVANCING 1 LINE.
