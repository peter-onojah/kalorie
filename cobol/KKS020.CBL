000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS020.
000120 AUTHOR.                  R.HALVORSEN.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            06/02/1997.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000170
000180*****************************************************************
000190* KKS020 - TRANSACTION POSTING.                                 *
000200* POSTS THE DAY'S SALE-INPUT BATCH.  EACH ACCEPTED SALE PRICES   *
000210* FROM THE PRICE MASTER (NEVER FROM THE INPUT), DECREMENTS THE   *
000220* STOCK MASTER, IS ASSIGNED THE NEXT DAILY INVOICE NUMBER, AND   *
000230* IS APPENDED TO THE TRANSACTION FILE.  REJECTED SALES ARE       *
000240* LOGGED AND SKIPPED.                                           *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    06/02/97  R.HALVORSEN  ORIGINAL PROGRAM - CAR1015.
000300*    08/14/97  R.HALVORSEN  INVOICE NUMBER NOW INV-CCYYMMDD-NNNN,
000310*                           DAILY SEQUENCE RESETS AT MIDNIGHT,
000320*                           PER ORDER DESK REQUEST. CAR1070.
000330*    01/09/98  R.HALVORSEN  INSUFFICIENT STOCK IS NOW A REJECT,
000340*                           NOT A NEGATIVE ON-HAND.  WAREHOUSE
000350*                           COMPLAINED OF A PHANTOM SHORTAGE
000360*                           LAST WEEK. CAR1105.
000370*    02/14/99  T.ODUYA      Y2K REMEDIATION - ADDED THE CENTURY
000380*                           WINDOW (YY<50=20XX, ELSE 19XX) OFF THE
000390*                           ACCEPT FROM DATE SO TRN-DATE AND THE
000400*                           INVOICE NUMBER'S CCYYMMDD PORTION KEEP
000410*                           POSTING CORRECTLY PAST 1999. CAR1240.
000420*    09/30/01  B.FAGBEMI    STOCK AND PRICE MASTERS BOTH REBUILT
000430*                           AS IN-MEMORY TABLES - SEE KKS010 FOR
000440*                           THE SAME CHANGE ON THE RECEIPT SIDE.
000450*                           CAR1340.
000460*    06/18/04  T.ODUYA      ADDED CUSTOMER NAME LOOKUP TO THE
000470*                           REJECT LINE SO THE ORDER DESK DOES
000480*                           NOT HAVE TO CROSS-REFERENCE THE
000490*                           CUSTOMER MASTER BY HAND. CAR1420.
000500*    03/11/08  B.FAGBEMI    THE SATURDAY MAKEUP RUN WAS REISSUING
000510*                           MONDAY'S INVOICE NUMBERS - WS-NEXT-SEQ
000520*                           NOW STARTS FROM A COUNT OF TODAY'S
000530*                           TRANSACTIONS ALREADY ON FILE INSTEAD
000540*                           OF FROM ZERO EVERY RUN. CAR1710.
000550*    07/19/12  B.FAGBEMI    WS-SALES-REVENUE TAKEN OFF COMP-3 -
000560*                           NOTHING ON DISK HERE IS PACKED AND A
000570*                           WORKING-STORAGE RUNNING TOTAL DOES NOT
000580*                           NEED TO BE EITHER. CAR1790.
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000650     UPSI-0 ON  STATUS IS KK-TEST-RUN
000660            OFF STATUS IS KK-PRODUCTION-RUN.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT SALE-INPUT        ASSIGN TO SALEIN
000710            ORGANIZATION IS LINE SEQUENTIAL.
000720
000730     SELECT STOCK-MASTER      ASSIGN TO STOCKMST
000740            ORGANIZATION IS LINE SEQUENTIAL.
000750
000760     SELECT PRICE-MASTER      ASSIGN TO PRICEMST
000770            ORGANIZATION IS LINE SEQUENTIAL.
000780
000790     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMST
000800            ORGANIZATION IS LINE SEQUENTIAL.
000810
000820     SELECT TRANSACTION-FILE  ASSIGN TO TRANSFIL
000830            ORGANIZATION IS LINE SEQUENTIAL.
000840
000850     SELECT PRTOUT            ASSIGN TO TRNRPT01
000860            ORGANIZATION IS RECORD SEQUENTIAL.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910 FD  SALE-INPUT
000920     LABEL RECORD IS STANDARD
000930     RECORD CONTAINS 29 CHARACTERS
000940     DATA RECORD IS SIN-RECORD.
000950 COPY KKSIN01.
000960
000970 FD  STOCK-MASTER
000980     LABEL RECORD IS STANDARD
000990     RECORD CONTAINS 28 CHARACTERS
001000     DATA RECORD IS STK-RECORD.
001010 COPY KKSTK01.
001020
001030 FD  PRICE-MASTER
001040     LABEL RECORD IS STANDARD
001050     RECORD CONTAINS 34 CHARACTERS
001060     DATA RECORD IS PRC-RECORD.
001070 COPY KKPRC01.
001080
001090 FD  CUSTOMER-MASTER
001100     LABEL RECORD IS STANDARD
001110     RECORD CONTAINS 160 CHARACTERS
001120     DATA RECORD IS CUST-RECORD.
001130 COPY KKCUST01.
001140
001150 FD  TRANSACTION-FILE
001160     LABEL RECORD IS OMITTED
001170     RECORD CONTAINS 74 CHARACTERS
001180     DATA RECORD IS TRN-RECORD.
001190 COPY KKTRN01.
001200
001210 FD  PRTOUT
001220     LABEL RECORD IS OMITTED
001230     RECORD CONTAINS 132 CHARACTERS
001240     LINAGE IS 60 WITH FOOTING AT 55
001250     DATA RECORD IS PRTLINE.
001260 01  PRTLINE                      PIC X(132).
001270
001280 WORKING-STORAGE SECTION.
001290*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
001300*    NOT PART OF ANY GROUP.
001310 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
001320
001330 01  WORK-AREA.
001340     05  WS-SALES-POSTED         PIC 9(05)     COMP VALUE ZERO.
001350     05  WS-CRATES-SOLD          PIC 9(07)     COMP VALUE ZERO.
001360     05  WS-SALES-REVENUE        PIC S9(09)V99 VALUE ZERO.
001370     05  WS-ERR-CTR              PIC 9(05)     COMP VALUE ZERO.
001380     05  MORE-RECS               PIC XXX       VALUE 'YES'.
001390     05  ERR-SWITCH              PIC XXX       VALUE 'NO '.
001400     05  WS-ERR-MSG              PIC X(60)     VALUE SPACES.
001410     05  WS-FOUND-SW             PIC X         VALUE 'N'.
001420         88  WS-CAT-FOUND                      VALUE 'Y'.
001430     05  WS-CUST-FOUND-SW        PIC X         VALUE 'N'.
001440         88  WS-CUST-FOUND                     VALUE 'Y'.
001450     05  WS-CUST-EOF-SW          PIC X         VALUE 'N'.
001460         88  WS-CUST-EOF                       VALUE 'Y'.
001470     05  WS-PRC-FOUND-SW         PIC X         VALUE 'N'.
001480         88  WS-PRC-FOUND                      VALUE 'Y'.
001490     05  WS-TRN-EOF-SW           PIC X         VALUE 'N'.
001500         88  WS-TRN-EOF                        VALUE 'Y'.
001510     05  WS-ERR-QTY-EDIT         PIC ZZZ,ZZ9.
001520
001530 01  WS-TODAY-DATE.
001540     05  WS-TD-CCYY              PIC 9(04)     VALUE ZERO.
001550     05  WS-TD-MM                PIC 9(02)     VALUE ZERO.
001560     05  WS-TD-DD                PIC 9(02)     VALUE ZERO.
001570 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE PIC 9(08).
001580
001590*    SYSTEM-SUPPLIED RUN DATE - YY ONLY, SEE CAR1240 FOR THE
001600*    CENTURY WINDOW THAT TURNS IT INTO A FULL CCYYMMDD.
001610 01  WS-RUN-DATE-RAW.
001620     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001630     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001640     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001650 01  WS-CENTURY                  PIC 99        VALUE ZERO.
001660
001670*    DAILY INVOICE SEQUENCE - RESETS EACH RUN DAY, SEE CAR1070.
001680 01  WS-NEXT-SEQ                 PIC 9(04)     COMP VALUE ZERO.
001690 01  WS-INVOICE-NO.
001700     05  FILLER                  PIC X(04)     VALUE 'INV-'.
001710     05  WS-INV-CCYYMMDD         PIC 9(08).
001720     05  FILLER                  PIC X(01)     VALUE '-'.
001730     05  WS-INV-DAILY-SEQ        PIC 9(04).
001740
001750*    IN-MEMORY STOCK MASTER - THREE CATEGORIES.
001760 01  WS-STOCK-TABLE.
001770     05  WS-STK-ENTRY OCCURS 3 TIMES INDEXED BY WS-STK-IDX.
001780         10  WS-STK-CAT          PIC X(06).
001790         10  WS-STK-QTY          PIC 9(07)     COMP.
001800         10  WS-STK-THRESH       PIC 9(07)     COMP.
001810         10  WS-STK-LAST-UPD     PIC 9(08).
001820     05  WS-STK-CNT              PIC 9(02)     COMP VALUE ZERO.
001830
001840*    IN-MEMORY PRICE MASTER - THREE CATEGORIES.
001850 01  WS-PRICE-TABLE.
001860     05  WS-PRC-ENTRY OCCURS 3 TIMES INDEXED BY WS-PRC-IDX.
001870         10  WS-PRC-CAT          PIC X(06).
001880         10  WS-PRC-UNIT-PRICE   PIC S9(08)V99 COMP.
001890         10  WS-PRC-LAST-UPD     PIC 9(08).
001900         10  WS-PRC-UPDATED-BY   PIC X(10).
001910     05  WS-PRC-CNT              PIC 9(02)     COMP VALUE ZERO.
001920
001930*    IN-MEMORY CUSTOMER MASTER - LOADED ONCE AT INIT SO EVERY
001940*    SALE LOOKS UP THE CUSTOMER WITHOUT RE-READING THE FILE.
001950 01  WS-CUST-CNT                 PIC 9(04)     COMP VALUE ZERO.
001960 01  WS-CUSTOMER-TABLE.
001970     05  WS-CUST-ENTRY OCCURS 1 TO 500 TIMES
001980             DEPENDING ON WS-CUST-CNT
001990             INDEXED BY WS-CUST-IDX.
002000         10  WS-CUST-ID          PIC 9(06).
002010         10  WS-CUST-NAME-T      PIC X(40).
002020
002030 01  WS-UNIT-PRICE                PIC S9(08)V99 COMP.
002040 01  WS-LINE-TOTAL                PIC S9(08)V99 COMP.
002050 01  WS-CAT-DISPLAY-NAME          PIC X(13)     VALUE SPACES.
002060 01  WS-CUST-NAME                 PIC X(40)     VALUE SPACES.
002070
002080 01  COMPANY-TITLE.
002090     05  FILLER                  PIC X(06)     VALUE 'DATE:'.
002100     05  O-MONTH                 PIC 99.
002110     05  FILLER                  PIC X         VALUE '/'.
002120     05  O-DAY                   PIC 99.
002130     05  FILLER                  PIC X         VALUE '/'.
002140     05  O-YEAR                  PIC 9(04).
002150     05  FILLER                  PIC X(33)     VALUE SPACES.
002160     05  FILLER                  PIC X(35)     VALUE
002170         'KALORIES KUISINE - EGG SALES SYSTEM'.
002180     05  FILLER                  PIC X(33)     VALUE SPACES.
002190     05  FILLER                  PIC X(06)     VALUE 'PAGE:'.
002200     05  O-PCTR                  PIC Z9.
002210
002220 01  DIVISION-TITLE.
002230     05  FILLER                  PIC X(06)     VALUE 'KKS020'.
002240     05  FILLER                  PIC X(51)     VALUE SPACES.
002250     05  FILLER                  PIC X(20)     VALUE
002260         'TRANSACTION POSTING'.
002270     05  FILLER                  PIC X(55)     VALUE SPACES.
002280
002290 01  COLUMN-HEADING-1.
002300     05  FILLER                  PIC X(08)     VALUE 'INVOICE '.
002310     05  FILLER                  PIC X(09)     VALUE 'NUMBER   '.
002320     05  FILLER                  PIC X(06)     VALUE 'CUST  '.
002330     05  FILLER                  PIC X(09)     VALUE 'CATEGORY '.
002340     05  FILLER                  PIC X(04)     VALUE 'QTY '.
002350     05  FILLER                  PIC X(09)     VALUE 'UNIT PRC '.
002360     05  FILLER                  PIC X(08)     VALUE 'TOTAL   '.
002370     05  FILLER                  PIC X(75)     VALUE SPACES.
002380
002390 01  DETAIL-LINE.
002400     05  O-INVOICE-NO            PIC X(17).
002410     05  FILLER                  PIC X(02)     VALUE SPACES.
002420     05  O-CUST-ID               PIC 9(06).
002430     05  FILLER                  PIC X(02)     VALUE SPACES.
002440     05  O-CATEGORY              PIC X(13).
002450     05  FILLER                  PIC X(01)     VALUE SPACES.
002460     05  O-QUANTITY              PIC ZZZ,ZZ9.
002470     05  FILLER                  PIC X(02)     VALUE SPACES.
002480     05  O-UNIT-PRICE            PIC ZZ,ZZ9.99.
002490     05  FILLER                  PIC X(02)     VALUE SPACES.
002500     05  O-LINE-TOTAL            PIC ZZZ,ZZ9.99.
002510     05  FILLER                  PIC X(42)     VALUE SPACES.
002520
002530 01  ERROR-LINE.
002540     05  FILLER                  PIC X(08)     VALUE '*** REJ'.
002550     05  FILLER                  PIC X(04)     VALUE 'ECT:'.
002560     05  O-BAD-CUST-ID           PIC 9(06).
002570     05  FILLER                  PIC X(01)     VALUE SPACES.
002580     05  O-BAD-CUST-NAME         PIC X(20).
002590     05  FILLER                  PIC X(01)     VALUE SPACES.
002600     05  O-BAD-RECORD            PIC X(29).
002610     05  FILLER                  PIC X(02)     VALUE SPACES.
002620     05  O-ERR-MSG               PIC X(60).
002630     05  FILLER                  PIC X(01)     VALUE SPACES.
002640
002650 01  GRANDTOTAL-LINE.
002660     05  FILLER                  PIC X(19)     VALUE
002670         'SALES POSTED:      '.
002680     05  O-GT-POSTED             PIC ZZ,ZZ9.
002690     05  FILLER                  PIC X(04)     VALUE SPACES.
002700     05  FILLER                  PIC X(15)     VALUE
002710         'CRATES SOLD:   '.
002720     05  O-GT-CRATES             PIC ZZZ,ZZ9.
002730     05  FILLER                  PIC X(04)     VALUE SPACES.
002740     05  FILLER                  PIC X(11)     VALUE 'REVENUE:  '.
002750     05  O-GT-REVENUE            PIC ZZZ,ZZ9.99.
002760     05  FILLER                  PIC X(04)     VALUE SPACES.
002770     05  FILLER                  PIC X(12)     VALUE 'REJECTED:  '
002780     05  O-GT-REJECTED           PIC ZZ,ZZ9.
002790     05  FILLER                  PIC X(38)     VALUE SPACES.
002800
002810 01  BLANK-LINE.
002820     05  FILLER                  PIC X(132)    VALUE SPACES.
002830
002840 PROCEDURE DIVISION.
002850
002860 0000-KKS020.
002870     PERFORM 1000-INIT.
002880     PERFORM 2000-MAINLINE
002890         UNTIL MORE-RECS = 'NO'.
002900     PERFORM 3000-CLOSING.
002910     STOP RUN.
002920
002930 1000-INIT.
002940     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
002950     IF WS-RUN-YY < 50
002960         MOVE 20                 TO WS-CENTURY
002970     ELSE
002980         MOVE 19                 TO WS-CENTURY
002990     END-IF.
003000     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
003010     MOVE WS-RUN-MM              TO WS-TD-MM.
003020     MOVE WS-RUN-DD              TO WS-TD-DD.
003030     MOVE WS-TD-MM               TO O-MONTH.
003040     MOVE WS-TD-DD               TO O-DAY.
003050     MOVE WS-TD-CCYY             TO O-YEAR.
003060     MOVE WS-TODAY-CCYYMMDD      TO WS-INV-CCYYMMDD.
003070     MOVE ZERO                   TO WS-NEXT-SEQ.
003080     PERFORM 1400-COUNT-TODAY-SEQ THRU 1400-EXIT.
003090
003100     OPEN INPUT STOCK-MASTER.
003110     PERFORM 1100-LOAD-STOCK THRU 1100-EXIT
003120         VARYING WS-STK-IDX FROM 1 BY 1
003130         UNTIL WS-STK-IDX > 3.
003140     CLOSE STOCK-MASTER.
003150
003160     OPEN INPUT PRICE-MASTER.
003170     PERFORM 1200-LOAD-PRICE THRU 1200-EXIT
003180         VARYING WS-PRC-IDX FROM 1 BY 1
003190         UNTIL WS-PRC-IDX > 3.
003200     CLOSE PRICE-MASTER.
003210
003220     OPEN INPUT CUSTOMER-MASTER.
003230     PERFORM 1300-LOAD-CUSTOMER THRU 1300-EXIT
003240         UNTIL WS-CUST-EOF.
003250     CLOSE CUSTOMER-MASTER.
003260
003270     OPEN INPUT SALE-INPUT.
003280     OPEN EXTEND TRANSACTION-FILE.
003290     OPEN OUTPUT PRTOUT.
003300
003310     PERFORM 9000-READ-SALE.
003320     PERFORM 9900-HEADING.
003330
003340 1100-LOAD-STOCK.
003350     READ STOCK-MASTER
003360         AT END
003370             GO TO 1100-EXIT
003380     END-READ.
003390     ADD 1                       TO WS-STK-CNT.
003400     MOVE STK-CATEGORY           TO WS-STK-CAT     (WS-STK-IDX).
003410     MOVE STK-QUANTITY           TO WS-STK-QTY     (WS-STK-IDX).
003420     MOVE STK-LOW-THRESHOLD      TO WS-STK-THRESH  (WS-STK-IDX).
003430     MOVE STK-LAST-UPDATED       TO WS-STK-LAST-UPD(WS-STK-IDX).
003440 1100-EXIT.
003450     EXIT.
003460
003470 1200-LOAD-PRICE.
003480     READ PRICE-MASTER
003490         AT END
003500             GO TO 1200-EXIT
003510     END-READ.
003520     ADD 1                       TO WS-PRC-CNT.
003530     MOVE PRC-CATEGORY           TO WS-PRC-CAT       (WS-PRC-IDX).
003540     MOVE PRC-UNIT-PRICE         TO WS-PRC-UNIT-PRICE(WS-PRC-IDX).
003550     MOVE PRC-DATE-UPDATED       TO WS-PRC-LAST-UPD  (WS-PRC-IDX).
003560     MOVE PRC-UPDATED-BY         TO WS-PRC-UPDATED-BY(WS-PRC-IDX).
003570 1200-EXIT.
003580     EXIT.
003590
003600 1300-LOAD-CUSTOMER.
003610     READ CUSTOMER-MASTER
003620         AT END
003630             MOVE 'Y'            TO WS-CUST-EOF-SW
003640             GO TO 1300-EXIT
003650     END-READ.
003660     ADD 1                       TO WS-CUST-CNT.
003670     MOVE CUST-ID                TO WS-CUST-ID  (WS-CUST-CNT).
003680     MOVE CUST-FULL-NAME         TO WS-CUST-NAME-T(WS-CUST-CNT).
003690 1300-EXIT.
003700     EXIT.
003710
003720*    THE DAILY SEQUENCE MUST PICK UP WHERE THE LAST RUN ON THIS
003730*    SAME CALENDAR DATE LEFT OFF, NOT JUST COUNT THIS RUN'S OWN
003740*    POSTINGS - A SECOND RUN THE SAME DAY WAS REISSUING INVOICE
003750*    NUMBERS ALREADY ON FILE FROM THE FIRST.  SEE CAR1710.
003760 1400-COUNT-TODAY-SEQ.
003770     OPEN INPUT TRANSACTION-FILE.
003780     PERFORM 1410-READ-PRIOR-TRN THRU 1410-EXIT
003790         UNTIL WS-TRN-EOF.
003800     CLOSE TRANSACTION-FILE.
003810 1400-EXIT.
003820     EXIT.
003830
003840 1410-READ-PRIOR-TRN.
003850     READ TRANSACTION-FILE
003860         AT END
003870             MOVE 'Y'                TO WS-TRN-EOF-SW
003880             GO TO 1410-EXIT
003890     END-READ.
003900     IF TRN-INV-CCYYMMDD = WS-TODAY-CCYYMMDD
003910         ADD 1                       TO WS-NEXT-SEQ
003920     END-IF.
003930 1410-EXIT.
003940     EXIT.
003950
003960 2000-MAINLINE.
003970     PERFORM 2100-VALIDATE-SALE THRU 2100-EXIT.
003980     IF ERR-SWITCH = 'YES'
003990         PERFORM 2500-ERROR-PRT
004000     ELSE
004010         PERFORM 2300-PRICE-STOCK-CALC
004020         PERFORM 2400-POST-TRANSACTION
004030     END-IF.
004040     PERFORM 9000-READ-SALE.
004050
004060 2100-VALIDATE-SALE.
004070     MOVE 'YES'                  TO ERR-SWITCH.
004080
004090     IF NOT SIN-CAT-VALID
004100         MOVE 'Invalid category code.'    TO WS-ERR-MSG
004110         GO TO 2100-EXIT
004120     END-IF.
004130
004140     IF SIN-QUANTITY < 1
004150         MOVE 'Quantity must be greater than 0'
004160                                         TO WS-ERR-MSG
004170         GO TO 2100-EXIT
004180     END-IF.
004190
004200     PERFORM 9500-CUST-LOOKUP.
004210     IF NOT WS-CUST-FOUND
004220         MOVE 'Customer not found'        TO WS-ERR-MSG
004230         GO TO 2100-EXIT
004240     END-IF.
004250
004260     PERFORM 9600-CAT-LOOKUP.
004270     IF NOT WS-CAT-FOUND
004280         STRING 'No stock record found for ' DELIMITED BY SIZE
004290                SIN-CATEGORY              DELIMITED BY SIZE
004300                INTO WS-ERR-MSG
004310         END-STRING
004320         GO TO 2100-EXIT
004330     END-IF.
004340
004350     IF SIN-QUANTITY > WS-STK-QTY(WS-STK-IDX)
004360         MOVE WS-STK-QTY(WS-STK-IDX) TO WS-ERR-QTY-EDIT
004370         STRING 'Insufficient stock. Available: ' DELIMITED BY SIZ
004380                WS-ERR-QTY-EDIT           DELIMITED BY SIZE
004390                ' crates'                 DELIMITED BY SIZE
004400                INTO WS-ERR-MSG
004410         END-STRING
004420         GO TO 2100-EXIT
004430     END-IF.
004440
004450     PERFORM 9700-PRC-LOOKUP.
004460     IF NOT WS-PRC-FOUND
004470         STRING 'No price set for ' DELIMITED BY SIZE
004480                SIN-CATEGORY              DELIMITED BY SIZE
004490                INTO WS-ERR-MSG
004500         END-STRING
004510         GO TO 2100-EXIT
004520     END-IF.
004530
004540     MOVE 'NO'                   TO ERR-SWITCH.
004550 2100-EXIT.
004560     EXIT.
004570
004580*    PRICE AND STOCK WERE ALREADY LOCATED BY 2100-VALIDATE-SALE -
004590*    WS-PRC-IDX AND WS-STK-IDX STILL POINT AT THEM.
004600 2300-PRICE-STOCK-CALC.
004610     MOVE WS-PRC-UNIT-PRICE(WS-PRC-IDX)  TO WS-UNIT-PRICE.
004620     COMPUTE WS-LINE-TOTAL =
004630             SIN-QUANTITY * WS-UNIT-PRICE.
004640     SUBTRACT SIN-QUANTITY FROM WS-STK-QTY(WS-STK-IDX).
004650
004660 2400-POST-TRANSACTION.
004670     PERFORM 9800-NEXT-INVOICE.
004680
004690     MOVE WS-INVOICE-NO          TO TRN-INVOICE-NO.
004700     MOVE SIN-CUST-ID            TO TRN-CUST-ID.
004710     MOVE SIN-CATEGORY           TO TRN-CATEGORY.
004720     MOVE SIN-QUANTITY           TO TRN-QUANTITY.
004730     MOVE WS-UNIT-PRICE          TO TRN-UNIT-PRICE.
004740     MOVE WS-LINE-TOTAL          TO TRN-TOTAL-AMOUNT.
004750     MOVE WS-TODAY-CCYYMMDD      TO TRN-DATE.
004760     MOVE SIN-RECORDED-BY        TO TRN-RECORDED-BY.
004770
004780     WRITE TRN-RECORD.
004790
004800     ADD 1                       TO WS-SALES-POSTED.
004810     ADD SIN-QUANTITY            TO WS-CRATES-SOLD.
004820     ADD WS-LINE-TOTAL           TO WS-SALES-REVENUE.
004830
004840     PERFORM 9300-CAT-DISPLAY-NAME.
004850     MOVE TRN-INVOICE-NO         TO O-INVOICE-NO.
004860     MOVE SIN-CUST-ID            TO O-CUST-ID.
004870     MOVE WS-CAT-DISPLAY-NAME    TO O-CATEGORY.
004880     MOVE SIN-QUANTITY           TO O-QUANTITY.
004890     MOVE WS-UNIT-PRICE          TO O-UNIT-PRICE.
004900     MOVE WS-LINE-TOTAL          TO O-LINE-TOTAL.
004910
004920     WRITE PRTLINE
004930         FROM DETAIL-LINE
004940             AFTER ADVANCING 1 LINE
004950                 AT EOP
004960                     PERFORM 9900-HEADING.
004970
004980 2500-ERROR-PRT.
004990     ADD 1                       TO WS-ERR-CTR.
005000     MOVE SIN-CUST-ID            TO O-BAD-CUST-ID.
005010     IF WS-CUST-FOUND
005020         MOVE WS-CUST-NAME       TO O-BAD-CUST-NAME
005030     ELSE
005040         MOVE SPACES             TO O-BAD-CUST-NAME
005050     END-IF.
005060     MOVE SIN-RECORD             TO O-BAD-RECORD.
005070     MOVE WS-ERR-MSG             TO O-ERR-MSG.
005080
005090     WRITE PRTLINE
005100         FROM ERROR-LINE
005110             AFTER ADVANCING 1 LINE
005120                 AT EOP
005130                     PERFORM 9900-HEADING.
005140
005150 3000-CLOSING.
005160     OPEN OUTPUT STOCK-MASTER.
005170     PERFORM 3100-REWRITE-STOCK
005180         VARYING WS-STK-IDX FROM 1 BY 1
005190         UNTIL WS-STK-IDX > WS-STK-CNT.
005200     CLOSE STOCK-MASTER.
005210
005220     MOVE WS-SALES-POSTED        TO O-GT-POSTED.
005230     MOVE WS-CRATES-SOLD         TO O-GT-CRATES.
005240     MOVE WS-SALES-REVENUE       TO O-GT-REVENUE.
005250     MOVE WS-ERR-CTR             TO O-GT-REJECTED.
005260     WRITE PRTLINE
005270         FROM GRANDTOTAL-LINE
005280             AFTER ADVANCING 2 LINES.
005290
005300     CLOSE SALE-INPUT.
005310     CLOSE CUSTOMER-MASTER.
005320     CLOSE TRANSACTION-FILE.
005330     CLOSE PRTOUT.
005340
005350 3100-REWRITE-STOCK.
005360     MOVE WS-STK-CAT(WS-STK-IDX)        TO STK-CATEGORY.
005370     MOVE WS-STK-QTY(WS-STK-IDX)        TO STK-QUANTITY.
005380     MOVE WS-STK-THRESH(WS-STK-IDX)     TO STK-LOW-THRESHOLD.
005390     MOVE WS-STK-LAST-UPD(WS-STK-IDX)   TO STK-LAST-UPDATED.
005400     WRITE STK-RECORD.
005410
005420 9000-READ-SALE.
005430     READ SALE-INPUT
005440         AT END
005450             MOVE 'NO'           TO MORE-RECS
005460     END-READ.
005470
005480 9300-CAT-DISPLAY-NAME.
005490     EVALUATE SIN-CATEGORY
005500         WHEN 'SMALL '
005510             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
005520         WHEN 'MEDIUM'
005530             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
005540         WHEN 'LARGE '
005550             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
005560         WHEN OTHER
005570             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
005580     END-EVALUATE.
005590
005600 9500-CUST-LOOKUP.
005610     MOVE 'N'                    TO WS-CUST-FOUND-SW.
005620     MOVE SPACES                 TO WS-CUST-NAME.
005630     PERFORM 9510-CUST-LOOKUP-SRCH
005640         VARYING WS-CUST-IDX FROM 1 BY 1
005650         UNTIL WS-CUST-IDX > WS-CUST-CNT
005660            OR WS-CUST-FOUND.
005670 9500-EXIT.
005680     EXIT.
005690
005700 9510-CUST-LOOKUP-SRCH.
005710     IF WS-CUST-ID(WS-CUST-IDX) = SIN-CUST-ID
005720         MOVE 'Y'                TO WS-CUST-FOUND-SW
005730         MOVE WS-CUST-NAME-T(WS-CUST-IDX) TO WS-CUST-NAME
005740     END-IF.
005750
005760 9600-CAT-LOOKUP.
005770     MOVE 'N'                    TO WS-FOUND-SW.
005780     PERFORM 9610-CAT-LOOKUP-SRCH
005790         VARYING WS-STK-IDX FROM 1 BY 1
005800         UNTIL WS-STK-IDX > WS-STK-CNT
005810            OR WS-CAT-FOUND.
005820     IF WS-CAT-FOUND
005830         SUBTRACT 1              FROM WS-STK-IDX
005840     END-IF.
005850
005860 9610-CAT-LOOKUP-SRCH.
005870     IF SIN-CATEGORY = WS-STK-CAT(WS-STK-IDX)
005880         MOVE 'Y'                TO WS-FOUND-SW
005890     END-IF.
005900
005910 9700-PRC-LOOKUP.
005920     MOVE 'N'                    TO WS-PRC-FOUND-SW.
005930     PERFORM 9710-PRC-LOOKUP-SRCH
005940         VARYING WS-PRC-IDX FROM 1 BY 1
005950         UNTIL WS-PRC-IDX > WS-PRC-CNT
005960            OR WS-PRC-FOUND.
005970     IF WS-PRC-FOUND
005980         SUBTRACT 1              FROM WS-PRC-IDX
005990     END-IF.
006000
006010 9710-PRC-LOOKUP-SRCH.
006020     IF SIN-CATEGORY = WS-PRC-CAT(WS-PRC-IDX)
006030         MOVE 'Y'                TO WS-PRC-FOUND-SW
006040     END-IF.
006050
006060 9800-NEXT-INVOICE.
006070     ADD 1                       TO WS-NEXT-SEQ.
006080     MOVE WS-NEXT-SEQ            TO WS-INV-DAILY-SEQ.
006090
006100 9900-HEADING.
006110     ADD 1                       TO C-PCTR.
006120     MOVE C-PCTR                 TO O-PCTR.
006130
006140     WRITE PRTLINE
006150         FROM COMPANY-TITLE
006160             AFTER ADVANCING PAGE.
006170     WRITE PRTLINE
006180         FROM DIVISION-TITLE
006190             AFTER ADVANCING 1 LINE.
006200     WRITE PRTLINE
006210         FROM COLUMN-HEADING-1
006220             AFTER ADVANCING 2 LINES.
006230     WRITE PRTLINE
006240         FROM BLANK-LINE
006250             AFTER ADVANCING 1 LINE.
