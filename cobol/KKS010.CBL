000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS010.
000120 AUTHOR.                  R.HALVORSEN.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            03/18/1997.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000170
000180*****************************************************************
000190* KKS010 - STOCK-RECEIPT POSTING.                               *
000200* POSTS THE DAY'S INCOMING STOCK-RECEIPT BATCH AGAINST THE      *
000210* THREE-CATEGORY STOCK MASTER (SMALL/MEDIUM/LARGE) AND WRITES   *
000220* A CHRONOLOGICAL STOCK-RECORD HISTORY LINE FOR EACH RECEIPT    *
000230* ACCEPTED.  REJECTED RECEIPTS ARE LOGGED AND SKIPPED - THE RUN *
000240* NEVER ABENDS ON A BAD RECEIPT.                                *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    03/18/97  R.HALVORSEN  ORIGINAL PROGRAM - CAR1009.
000300*    07/30/97  R.HALVORSEN  ADDED LOW-THRESHOLD FIELD TO STOCK
000310*                           MASTER REWRITE, SEE KKSTK01. CAR1061.
000320*    11/12/97  R.HALVORSEN  CATEGORY NOT ON FILE IS NOW A
000330*                           REJECT INSTEAD OF AN ABEND - ORDER
000340*                           DESK SENT A MISSPELLED RECEIPT BATCH
000350*                           LAST FRIDAY. CAR1082.
000360*    02/14/99  T.ODUYA      Y2K REMEDIATION - RUN DATE NOW COMES
000370*                           IN AS YY FROM THE OPERATING SYSTEM;
000380*                           ADDED THE CENTURY WINDOW (YY<50=20XX,
000390*                           ELSE 19XX) SO WS-TODAY-CCYYMMDD IS A
000400*                           GOOD FULL CCYYMMDD PAST 1999. CAR1240.
000410*    09/30/01  B.FAGBEMI    REBUILT STOCK MASTER ACCESS AS AN
000420*                           IN-MEMORY TABLE INSTEAD OF REWRITING
000430*                           RECORD-BY-RECORD - MASTER IS ONLY
000440*                           THREE RECORDS AND THE TABLE FORM
000450*                           CUTS ONE FULL PASS PER RUN. CAR1340.
000460*    04/05/05  B.FAGBEMI    ADDED PER-CATEGORY RECEIPT SUBTOTAL
000470*                           TO THE RUN REPORT PER WAREHOUSE
000480*                           SUPERVISOR REQUEST. CAR1455.
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000550     UPSI-0 ON  STATUS IS KK-TEST-RUN
000560            OFF STATUS IS KK-PRODUCTION-RUN.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT STOCK-RECEIPT-IN  ASSIGN TO STKRCVIN
000610            ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT STOCK-MASTER      ASSIGN TO STOCKMST
000640            ORGANIZATION IS LINE SEQUENTIAL.
000650
000660     SELECT STOCK-HIST-OUT    ASSIGN TO STOCKHST
000670            ORGANIZATION IS LINE SEQUENTIAL.
000680
000690     SELECT PRTOUT            ASSIGN TO STKRPT01
000700            ORGANIZATION IS RECORD SEQUENTIAL.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 FD  STOCK-RECEIPT-IN
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 71 CHARACTERS
000780     DATA RECORD IS SRC-RECORD.
000790 COPY KKSRC01.
000800
000810 FD  STOCK-MASTER
000820     LABEL RECORD IS STANDARD
000830     RECORD CONTAINS 28 CHARACTERS
000840     DATA RECORD IS STK-RECORD.
000850 COPY KKSTK01.
000860
000870 FD  STOCK-HIST-OUT
000880     LABEL RECORD IS OMITTED
000890     RECORD CONTAINS 71 CHARACTERS
000900     DATA RECORD IS STOCK-HIST-REC.
000910 01  STOCK-HIST-REC              PIC X(71).
000920
000930 FD  PRTOUT
000940     LABEL RECORD IS OMITTED
000950     RECORD CONTAINS 132 CHARACTERS
000960     LINAGE IS 60 WITH FOOTING AT 55
000970     DATA RECORD IS PRTLINE.
000980 01  PRTLINE                     PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
001020*    NOT PART OF ANY GROUP.
001030 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
001040
001050 01  WORK-AREA.
001060     05  WS-RECEIPTS-POSTED      PIC 9(05)     COMP VALUE ZERO.
001070     05  WS-CRATES-ADDED         PIC 9(07)     COMP VALUE ZERO.
001080     05  WS-ERR-CTR              PIC 9(05)     COMP VALUE ZERO.
001090     05  MORE-RECS               PIC XXX       VALUE 'YES'.
001100     05  ERR-SWITCH              PIC XXX       VALUE 'NO '.
001110     05  WS-ERR-MSG              PIC X(40)     VALUE SPACES.
001120     05  WS-FOUND-SW             PIC X         VALUE 'N'.
001130         88  WS-CAT-FOUND                      VALUE 'Y'.
001140
001150 01  WS-TODAY-DATE.
001160     05  WS-TD-CCYY              PIC 9(04)     VALUE ZERO.
001170     05  WS-TD-MM                PIC 9(02)     VALUE ZERO.
001180     05  WS-TD-DD                PIC 9(02)     VALUE ZERO.
001190 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE PIC 9(08).
001200
001210*    SYSTEM-SUPPLIED RUN DATE - YY ONLY, SEE CAR1240 FOR THE
001220*    CENTURY WINDOW THAT TURNS IT INTO A FULL CCYYMMDD.
001230 01  WS-RUN-DATE-RAW.
001240     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001250     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001260     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001270 01  WS-CENTURY                  PIC 99        VALUE ZERO.
001280
001290*    IN-MEMORY STOCK MASTER - THREE CATEGORIES, LOADED AT INIT
001300*    AND REWRITTEN WHOLE AT CLOSING. SEE CAR1340.
001310 01  WS-STOCK-TABLE.
001320     05  WS-STK-ENTRY OCCURS 3 TIMES INDEXED BY WS-STK-IDX.
001330         10  WS-STK-CAT          PIC X(06).
001340         10  WS-STK-QTY          PIC 9(07)     COMP.
001350         10  WS-STK-THRESH       PIC 9(07)     COMP.
001360         10  WS-STK-LAST-UPD     PIC 9(08).
001370         10  WS-CAT-RECEIPT-QTY  PIC 9(07)     COMP.
001380     05  WS-STK-CNT              PIC 9(02)     COMP VALUE ZERO.
001390
001400 01  WS-CAT-DISPLAY-NAME         PIC X(13)     VALUE SPACES.
001410
001420 01  COMPANY-TITLE.
001430     05  FILLER                  PIC X(06)     VALUE 'DATE:'.
001440     05  O-MONTH                 PIC 99.
001450     05  FILLER                  PIC X         VALUE '/'.
001460     05  O-DAY                   PIC 99.
001470     05  FILLER                  PIC X         VALUE '/'.
001480     05  O-YEAR                  PIC 9(04).
001490     05  FILLER                  PIC X(33)     VALUE SPACES.
001500     05  FILLER                  PIC X(35)     VALUE
001510         'KALORIES KUISINE - EGG SALES SYSTEM'.
001520-                                                       'TEM'.
001530     05  FILLER                  PIC X(33)     VALUE SPACES.
001540     05  FILLER                  PIC X(06)     VALUE 'PAGE:'.
001550     05  O-PCTR                  PIC Z9.
001560
001570 01  DIVISION-TITLE.
001580     05  FILLER                  PIC X(06)     VALUE 'KKS010'.
001590     05  FILLER                  PIC X(51)     VALUE SPACES.
001600     05  FILLER                  PIC X(22)     VALUE
001610         'STOCK-RECEIPT POSTING'.
001620     05  FILLER                  PIC X(53)     VALUE SPACES.
001630
001640 01  COLUMN-HEADING-1.
001650     05  FILLER                  PIC X(08)     VALUE 'CATEGORY'.
001660     05  FILLER                  PIC X(06)     VALUE SPACES.
001670     05  FILLER                  PIC X(08)     VALUE 'QTY ADDD'.
001680     05  FILLER                  PIC X(04)     VALUE SPACES.
001690     05  FILLER                  PIC X(08)     VALUE 'RECEIPT '.
001700     05  FILLER                  PIC X(04)     VALUE SPACES.
001710     05  FILLER                  PIC X(10)     VALUE 'RECORDED  '.
001720     05  FILLER                  PIC X(06)     VALUE SPACES.
001730     05  FILLER                  PIC X(11)     VALUE 'NEW ON-HAND'
001740     05  FILLER                  PIC X(67)     VALUE SPACES.
001750
001760 01  DETAIL-LINE.
001770     05  O-CATEGORY              PIC X(13).
001780     05  FILLER                  PIC X(03)     VALUE SPACES.
001790     05  O-QTY-ADDED             PIC ZZZ,ZZ9.
001800     05  FILLER                  PIC X(05)     VALUE SPACES.
001810     05  O-DATE-MM               PIC 99.
001820     05  FILLER                  PIC X         VALUE '/'.
001830     05  O-DATE-DD               PIC 99.
001840     05  FILLER                  PIC X         VALUE '/'.
001850     05  O-DATE-CCYY             PIC 9(04).
001860     05  FILLER                  PIC X(05)     VALUE SPACES.
001870     05  O-RECORDED-BY           PIC X(10).
001880     05  FILLER                  PIC X(06)     VALUE SPACES.
001890     05  O-NEW-ON-HAND           PIC ZZZ,ZZ9.
001900     05  FILLER                  PIC X(55)     VALUE SPACES.
001910
001920 01  ERROR-LINE.
001930     05  FILLER                  PIC X(08)     VALUE '*** REJ'.
001940     05  FILLER                  PIC X(04)     VALUE 'ECT:'.
001950     05  O-BAD-RECORD            PIC X(71).
001960     05  FILLER                  PIC X(02)     VALUE SPACES.
001970     05  O-ERR-MSG               PIC X(40).
001980
001990 01  CAT-SUBTOTAL-LINE.
002000     05  FILLER                  PIC X(20)     VALUE
002010         'CATEGORY SUBTOTAL:  '.
002020     05  O-SUB-CATEGORY          PIC X(13).
002030     05  FILLER                  PIC X(04)     VALUE SPACES.
002040     05  O-SUB-QTY               PIC ZZZ,ZZ9.
002050     05  FILLER                  PIC X(88)     VALUE SPACES.
002060
002070 01  GRANDTOTAL-LINE.
002080     05  FILLER                  PIC X(21)     VALUE
002090         'RECEIPTS POSTED:     '.
002100     05  O-GT-POSTED             PIC ZZ,ZZ9.
002110     05  FILLER                  PIC X(06)     VALUE SPACES.
002120     05  FILLER                  PIC X(16)     VALUE
002130         'CRATES ADDED:   '.
002140     05  O-GT-CRATES             PIC ZZZ,ZZ9.
002150     05  FILLER                  PIC X(06)     VALUE SPACES.
002160     05  FILLER                  PIC X(14)     VALUE 'REJECTED:  '
002170     05  O-GT-REJECTED           PIC ZZ,ZZ9.
002180     05  FILLER                  PIC X(58)     VALUE SPACES.
002190
002200 01  BLANK-LINE.
002210     05  FILLER                  PIC X(132)    VALUE SPACES.
002220
002230 PROCEDURE DIVISION.
002240
002250 0000-KKS010.
002260     PERFORM 1000-INIT.
002270     PERFORM 2000-MAINLINE
002280         UNTIL MORE-RECS = 'NO'.
002290     PERFORM 3000-CLOSING.
002300     STOP RUN.
002310
002320 1000-INIT.
002330     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
002340     IF WS-RUN-YY < 50
002350         MOVE 20                 TO WS-CENTURY
002360     ELSE
002370         MOVE 19                 TO WS-CENTURY
002380     END-IF.
002390     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
002400     MOVE WS-RUN-MM              TO WS-TD-MM.
002410     MOVE WS-RUN-DD              TO WS-TD-DD.
002420     MOVE WS-TD-MM               TO O-MONTH.
002430     MOVE WS-TD-DD               TO O-DAY.
002440     MOVE WS-TD-CCYY             TO O-YEAR.
002450
002460     OPEN INPUT STOCK-MASTER.
002470     PERFORM 1100-LOAD-STOCK THRU 1100-EXIT
002480         VARYING WS-STK-IDX FROM 1 BY 1
002490         UNTIL WS-STK-IDX > 3.
002500     CLOSE STOCK-MASTER.
002510
002520     OPEN INPUT STOCK-RECEIPT-IN.
002530     OPEN EXTEND STOCK-HIST-OUT.
002540     OPEN OUTPUT PRTOUT.
002550
002560     PERFORM 9000-READ-RECEIPT.
002570     PERFORM 9900-HEADING.
002580
002590 1100-LOAD-STOCK.
002600     READ STOCK-MASTER
002610         AT END
002620             GO TO 1100-EXIT
002630     END-READ.
002640     ADD 1                       TO WS-STK-CNT.
002650     MOVE STK-CATEGORY           TO WS-STK-CAT     (WS-STK-IDX).
002660     MOVE STK-QUANTITY           TO WS-STK-QTY     (WS-STK-IDX).
002670     MOVE STK-LOW-THRESHOLD      TO WS-STK-THRESH  (WS-STK-IDX).
002680     MOVE STK-LAST-UPDATED       TO WS-STK-LAST-UPD(WS-STK-IDX).
002690     MOVE ZERO                   TO WS-CAT-RECEIPT-QTY(WS-STK-IDX)
002700 1100-EXIT.
002710     EXIT.
002720
002730 2000-MAINLINE.
002740     PERFORM 2100-VALIDATE-RECEIPT THRU 2100-EXIT.
002750     IF ERR-SWITCH = 'YES'
002760         PERFORM 2300-ERROR-PRT
002770     ELSE
002780         PERFORM 2200-POST-RECEIPT
002790     END-IF.
002800     PERFORM 9000-READ-RECEIPT.
002810
002820 2100-VALIDATE-RECEIPT.
002830     MOVE 'YES'                  TO ERR-SWITCH.
002840
002850     IF NOT SRC-CAT-VALID
002860         MOVE 'Invalid category code.'  TO WS-ERR-MSG
002870         GO TO 2100-EXIT
002880     END-IF.
002890
002900     IF SRC-QTY-ADDED < 1
002910         MOVE 'Quantity must be greater than 0'
002920                                         TO WS-ERR-MSG
002930         GO TO 2100-EXIT
002940     END-IF.
002950
002960     PERFORM 9600-CAT-LOOKUP.
002970     IF NOT WS-CAT-FOUND
002980         MOVE 'Stock category not found'  TO WS-ERR-MSG
002990         GO TO 2100-EXIT
003000     END-IF.
003010
003020     MOVE 'NO'                   TO ERR-SWITCH.
003030 2100-EXIT.
003040     EXIT.
003050
003060 2200-POST-RECEIPT.
003070     ADD SRC-QTY-ADDED  TO WS-STK-QTY(WS-STK-IDX).
003080     ADD SRC-QTY-ADDED  TO WS-CAT-RECEIPT-QTY(WS-STK-IDX).
003090     MOVE SRC-DATE      TO WS-STK-LAST-UPD(WS-STK-IDX).
003100
003110     MOVE SRC-RECORD    TO STOCK-HIST-REC.
003120     WRITE STOCK-HIST-REC.
003130
003140     ADD 1              TO WS-RECEIPTS-POSTED.
003150     ADD SRC-QTY-ADDED  TO WS-CRATES-ADDED.
003160
003170     PERFORM 9300-CAT-DISPLAY-NAME.
003180     MOVE WS-CAT-DISPLAY-NAME    TO O-CATEGORY.
003190     MOVE SRC-QTY-ADDED          TO O-QTY-ADDED.
003200     MOVE SRC-DT-MM              TO O-DATE-MM.
003210     MOVE SRC-DT-DD              TO O-DATE-DD.
003220     MOVE SRC-DT-CCYY            TO O-DATE-CCYY.
003230     MOVE SRC-RECORDED-BY        TO O-RECORDED-BY.
003240     MOVE WS-STK-QTY(WS-STK-IDX) TO O-NEW-ON-HAND.
003250
003260     WRITE PRTLINE
003270         FROM DETAIL-LINE
003280             AFTER ADVANCING 1 LINE
003290                 AT EOP
003300                     PERFORM 9900-HEADING.
003310
003320 2300-ERROR-PRT.
003330     ADD 1                       TO WS-ERR-CTR.
003340     MOVE SRC-RECORD             TO O-BAD-RECORD.
003350     MOVE WS-ERR-MSG             TO O-ERR-MSG.
003360
003370     WRITE PRTLINE
003380         FROM ERROR-LINE
003390             AFTER ADVANCING 1 LINE
003400                 AT EOP
003410                     PERFORM 9900-HEADING.
003420
003430 3000-CLOSING.
003440     OPEN OUTPUT STOCK-MASTER.
003450     PERFORM 3100-REWRITE-STOCK
003460         VARYING WS-STK-IDX FROM 1 BY 1
003470         UNTIL WS-STK-IDX > WS-STK-CNT.
003480     CLOSE STOCK-MASTER.
003490
003500     PERFORM 3200-CAT-SUBTOTALS
003510         VARYING WS-STK-IDX FROM 1 BY 1
003520         UNTIL WS-STK-IDX > WS-STK-CNT.
003530
003540     MOVE WS-RECEIPTS-POSTED     TO O-GT-POSTED.
003550     MOVE WS-CRATES-ADDED        TO O-GT-CRATES.
003560     MOVE WS-ERR-CTR             TO O-GT-REJECTED.
003570     WRITE PRTLINE
003580         FROM GRANDTOTAL-LINE
003590             AFTER ADVANCING 2 LINES.
003600
003610     CLOSE STOCK-RECEIPT-IN.
003620     CLOSE STOCK-HIST-OUT.
003630     CLOSE PRTOUT.
003640
003650 3100-REWRITE-STOCK.
003660     MOVE WS-STK-CAT(WS-STK-IDX)        TO STK-CATEGORY.
003670     MOVE WS-STK-QTY(WS-STK-IDX)        TO STK-QUANTITY.
003680     MOVE WS-STK-THRESH(WS-STK-IDX)     TO STK-LOW-THRESHOLD.
003690     MOVE WS-STK-LAST-UPD(WS-STK-IDX)   TO STK-LAST-UPDATED.
003700     WRITE STK-RECORD.
003710
003720 3200-CAT-SUBTOTALS.
003730     IF WS-CAT-RECEIPT-QTY(WS-STK-IDX) > ZERO
003740         PERFORM 9300-CAT-DISPLAY-NAME
003750         MOVE WS-CAT-DISPLAY-NAME       TO O-SUB-CATEGORY
003760         MOVE WS-CAT-RECEIPT-QTY(WS-STK-IDX) TO O-SUB-QTY
003770         WRITE PRTLINE
003780             FROM CAT-SUBTOTAL-LINE
003790                 AFTER ADVANCING 1 LINE
003800     END-IF.
003810
003820 9000-READ-RECEIPT.
003830     READ STOCK-RECEIPT-IN
003840         AT END
003850             MOVE 'NO'           TO MORE-RECS
003860     END-READ.
003870
003880 9300-CAT-DISPLAY-NAME.
003890     EVALUATE WS-STK-CAT(WS-STK-IDX)
003900         WHEN 'SMALL '
003910             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
003920         WHEN 'MEDIUM'
003930             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
003940         WHEN 'LARGE '
003950             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
003960         WHEN OTHER
003970             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
003980     END-EVALUATE.
003990
004000 9600-CAT-LOOKUP.
004010     MOVE 'N'                    TO WS-FOUND-SW.
004020     PERFORM 9610-CAT-LOOKUP-SRCH
004030         VARYING WS-STK-IDX FROM 1 BY 1
004040         UNTIL WS-STK-IDX > WS-STK-CNT
004050            OR WS-CAT-FOUND.
004060     IF WS-CAT-FOUND
004070         SUBTRACT 1              FROM WS-STK-IDX
004080     END-IF.
004090
004100 9610-CAT-LOOKUP-SRCH.
004110     IF SRC-CATEGORY = WS-STK-CAT(WS-STK-IDX)
004120         MOVE 'Y'                TO WS-FOUND-SW
004130     END-IF.
004140
004150 9900-HEADING.
004160     ADD 1                       TO C-PCTR.
004170     MOVE C-PCTR                 TO O-PCTR.
004180
004190     WRITE PRTLINE
004200         FROM COMPANY-TITLE
004210             AFTER ADVANCING PAGE.
004220     WRITE PRTLINE
004230         FROM DIVISION-TITLE
004240             AFTER ADVANCING 1 LINE.
004250     WRITE PRTLINE
004260         FROM COLUMN-HEADING-1
004270             AFTER ADVANCING 2 LINES.
004280     WRITE PRTLINE
004290         FROM BLANK-LINE
004300             AFTER ADVANCING 1 LINE.
