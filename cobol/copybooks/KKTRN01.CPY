000100*****************************************************************
000110* KKTRN01.CPY                                                  *
000120* TRANSACTION RECORD LAYOUT (A POSTED SALE).                    *
000130* KALORIES KUISINE EGG SALES SYSTEM.                            *
000140*                                                                *
000150* WRITTEN ONCE, BY KKS020, CHRONOLOGICAL APPEND, NEVER REWRITTEN *
000160* OR DELETED.  READ WHOLE BY KKS050, KKS060, KKS070 AND KKS080.  *
000170*****************************************************************
000180*
000190*    CHANGE HISTORY
000200*    --------------
000210*    06/02/97  R.HALVORSEN  ORIGINAL COPYBOOK - CAR1015.
000220*    08/14/97  R.HALVORSEN  WIDENED TRN-INVOICE-NO TO X(17) TO
000230*                           HOLD THE INV-CCYYMMDD-NNNN FORMAT
000240*                           REQUESTED BY THE ORDER DESK. CAR1070.
000250*    02/14/99  T.ODUYA      Y2K - TRN-DATE CONFIRMED 9(8)
000260*                           CCYYMMDD. CAR1240.
000270*    09/30/01  B.FAGBEMI    ADDED TRN-INVOICE-NO-R REDEFINES SO
000280*                           THE EXPORT AND REPORT PROGRAMS CAN
000290*                           PULL THE DAILY SEQUENCE WITHOUT A
000300*                           STRING/UNSTRING EVERY TIME. CAR1340.
000310*
000320 01  TRN-RECORD.
000330*        FORMAT IS 'INV-' + CCYYMMDD + '-' + NNNN (DAILY SEQ,
000340*        ZERO-PADDED, RESETS EACH DAY).
000350     05  TRN-INVOICE-NO              PIC X(17).
000360     05  TRN-INVOICE-NO-R REDEFINES TRN-INVOICE-NO.
000370         10  FILLER                  PIC X(04).
000380         10  TRN-INV-CCYYMMDD        PIC 9(08).
000390         10  FILLER                  PIC X(01).
000400         10  TRN-INV-DAILY-SEQ       PIC 9(04).
000410     05  TRN-CUST-ID                 PIC 9(06).
000420     05  TRN-CATEGORY                PIC X(06).
000430         88  TRN-CAT-VALID VALUE 'SMALL ' 'MEDIUM' 'LARGE '.
000440*        CRATES SOLD.
000450     05  TRN-QUANTITY                PIC 9(07).
000460*        PRICE PER CRATE AT THE TIME OF SALE - THE MASTER PRICE
000470*        AS IT STOOD AT POSTING TIME, NEVER THE CURRENT PRICE.
000480     05  TRN-UNIT-PRICE              PIC S9(08)V99.
000490     05  TRN-TOTAL-AMOUNT            PIC S9(08)V99.
000500     05  TRN-DATE                    PIC 9(08).
000510     05  TRN-DATE-R REDEFINES TRN-DATE.
000520         10  TRN-DT-CCYY             PIC 9(04).
000530         10  TRN-DT-MM               PIC 9(02).
000540         10  TRN-DT-DD               PIC 9(02).
000550     05  TRN-RECORDED-BY             PIC X(10).
