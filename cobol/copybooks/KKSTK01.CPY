000100*****************************************************************
000110* KKSTK01.CPY                                                  *
000120* STOCK MASTER RECORD LAYOUT.                                   *
000130* KALORIES KUISINE EGG SALES SYSTEM.                            *
000140*                                                                *
000150* ONE ENTRY PER EGG CATEGORY - THREE RECORDS, KEYED ON           *
000160* STK-CATEGORY.  ON-HAND QUANTITY IS UPDATED BY BOTH KKS010      *
000170* (RECEIPTS, ADDS) AND KKS020 (SALES, SUBTRACTS).                *
000180*****************************************************************
000190*
000200*    CHANGE HISTORY
000210*    --------------
000220*    03/11/97  R.HALVORSEN  ORIGINAL COPYBOOK - CAR1009.
000230*    07/30/97  R.HALVORSEN  ADDED STK-LOW-THRESHOLD, DEFAULT 50,
000240*                           FOR THE NEW LOW-STOCK FLAG ON THE
000250*                           DASHBOARD. CAR1061.
000260*    02/14/99  T.ODUYA      Y2K - STK-LAST-UPDATED CONFIRMED 9(8)
000270*                           CCYYMMDD. CAR1240.
000280*
000290 01  STK-RECORD.
000300     05  STK-CATEGORY                PIC X(06).
000310         88  STK-CAT-VALID VALUE 'SMALL ' 'MEDIUM' 'LARGE '.
000320*        CRATES CURRENTLY ON HAND.  NEVER ALLOWED TO GO NEGATIVE.
000330     05  STK-QUANTITY                PIC 9(07).
000340*        LOW-STOCK ALERT THRESHOLD.  SHOP DEFAULT IS 50 CRATES.
000350     05  STK-LOW-THRESHOLD           PIC 9(07).
000360     05  STK-LAST-UPDATED            PIC 9(08).
000370     05  STK-LAST-UPDATED-R REDEFINES STK-LAST-UPDATED.
000380         10  STK-LU-CCYY             PIC 9(04).
000390         10  STK-LU-MM               PIC 9(02).
000400         10  STK-LU-DD               PIC 9(02).
