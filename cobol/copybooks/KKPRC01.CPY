000100*****************************************************************
000110* KKPRC01.CPY                                                  *
000120* PRICE MASTER RECORD LAYOUT.                                   *
000130* KALORIES KUISINE EGG SALES SYSTEM.                            *
000140*                                                                *
000150* ONE ENTRY PER EGG CATEGORY (SMALL/MEDIUM/LARGE) - THREE        *
000160* RECORDS, KEYED ON PRC-CATEGORY.  CURRENT PRICE ONLY; NO        *
000170* PRICE HISTORY IS CARRIED HERE (SEE THE CHANGE-LOG PRINTED BY   *
000180* KKS030 AT THE TIME OF CHANGE).                                 *
000190*****************************************************************
000200*
000210*    CHANGE HISTORY
000220*    --------------
000230*    03/11/97  R.HALVORSEN  ORIGINAL COPYBOOK - CAR1009.
000240*    02/14/99  T.ODUYA      Y2K - PRC-DATE-UPDATED CONFIRMED 9(8)
000250*                           CCYYMMDD. CAR1240.
000260*    04/02/00  T.ODUYA      CAR1299 (SUBSCRIPT PRICE TABLE BY A
000270*                           NUMERIC CATEGORY CODE INSTEAD OF
000280*                           SEARCHING BY NAME) WAS BACKED OUT
000290*                           BEFORE RELEASE - ONLY THREE CATEGORIES
000300*                           EXIST AND THE NAME SEARCH IS NOT A
000310*                           PERFORMANCE PROBLEM. NO LAYOUT CHANGE.
000320*
000330 01  PRC-RECORD.
000340*        SMALL / MEDIUM / LARGE - LEFT-JUSTIFIED, SPACE-PADDED.
000350     05  PRC-CATEGORY                PIC X(06).
000360         88  PRC-CAT-SMALL           VALUE 'SMALL '.
000370         88  PRC-CAT-MEDIUM          VALUE 'MEDIUM'.
000380         88  PRC-CAT-LARGE           VALUE 'LARGE '.
000390         88  PRC-CAT-VALID VALUE 'SMALL ' 'MEDIUM' 'LARGE '.
000400*        CURRENT PRICE PER CRATE, NAIRA, NEVER NEGATIVE.
000410     05  PRC-UNIT-PRICE              PIC S9(08)V99.
000420*        DATE OF LAST PRICE CHANGE, CCYYMMDD.
000430     05  PRC-DATE-UPDATED            PIC 9(08).
000440     05  PRC-DATE-UPDATED-R REDEFINES PRC-DATE-UPDATED.
000450         10  PRC-DU-CCYY             PIC 9(04).
000460         10  PRC-DU-MM               PIC 9(02).
000470         10  PRC-DU-DD               PIC 9(02).
000480*        USER ID OF WHOEVER LAST CHANGED THE PRICE.
000490     05  PRC-UPDATED-BY              PIC X(10).
