000100*****************************************************************
000110* KKCUST01.CPY                                                  *
000120* CUSTOMER MASTER RECORD LAYOUT.                                *
000130* KALORIES KUISINE EGG SALES SYSTEM.                            *
000140*                                                                *
000150* ONE ENTRY PER WHOLESALE CUSTOMER.  FILE IS MAINTAINED BY THE  *
000160* ORDER DESK; THIS SYSTEM TREATS IT AS A READ-ONLY INPUT.       *
000170*****************************************************************
000180*
000190*    CHANGE HISTORY
000200*    --------------
000210*    01/09/97  R.HALVORSEN  ORIGINAL COPYBOOK - CAR1007.
000220*    06/22/97  R.HALVORSEN  ADDED CUST-NICKNAME PER ORDER DESK
000230*                           REQUEST (SHORT NAME FOR PRINTOUTS).
000240*    11/03/98  T.ODUYA      WIDENED CUST-ADDRESS TO X(60) - CAR118
000250*    02/14/99  T.ODUYA      Y2K - CUST-DATE-CREATED CONFIRMED 9(8)
000260*                           CCYYMMDD, NO WINDOWING NEEDED. CAR1240
000270*    09/30/01  B.FAGBEMI    REBUILT REDEFINES FOR YEAR-MONTH-DAY
000280*                           BREAKOUT USED BY THE DASHBOARD. CAR134
000290*
000300 01  CUST-RECORD.
000310*        CUSTOMER NUMBER - ASSIGNED BY THE ORDER DESK, NEVER
000320*        REUSED.
000330     05  CUST-ID                     PIC 9(06).
000340*        FULL LEGAL / BUSINESS NAME.  SOURCE SYSTEM ALLOWS 200
000350*        CHARACTERS; THIS SHOP'S REPORTS ONLY CARRY 40.
000360     05  CUST-FULL-NAME              PIC X(40).
000370*        SHORT NAME USED ON PRINTED REPORTS AND INVOICES.
000380     05  CUST-NICKNAME               PIC X(20).
000390*        FREE-TEXT DELIVERY ADDRESS.
000400     05  CUST-ADDRESS                PIC X(60).
000410     05  CUST-PHONE                  PIC X(20).
000420*        DATE THE CUSTOMER WAS FIRST SET UP, CCYYMMDD.
000430     05  CUST-DATE-CREATED           PIC 9(08).
000440     05  CUST-DATE-CREATED-R REDEFINES CUST-DATE-CREATED.
000450         10  CUST-DC-CCYY            PIC 9(04).
000460         10  CUST-DC-MM              PIC 9(02).
000470         10  CUST-DC-DD              PIC 9(02).
000480     05  FILLER                      PIC X(06).
