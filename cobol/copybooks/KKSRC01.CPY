000100*****************************************************************
000110* KKSRC01.CPY                                                  *
000120* STOCK-RECEIPT INPUT / STOCK-RECORD HISTORY LAYOUT.            *
000130* KALORIES KUISINE EGG SALES SYSTEM.                            *
000140*                                                                *
000150* SAME 01 SERVES TWO JOBS - IT IS READ BY KKS010 AS THE DAY'S    *
000160* INCOMING STOCK-RECEIPT BATCH, AND THE SAME LAYOUT IS WRITTEN   *
000170* BY KKS010 TO THE STOCK-RECORD HISTORY FILE (CHRONOLOGICAL      *
000180* APPEND, NO REWRITES).                                         *
000190*****************************************************************
000200*
000210*    CHANGE HISTORY
000220*    --------------
000230*    05/19/97  R.HALVORSEN  ORIGINAL COPYBOOK - CAR1012.
000240*    02/14/99  T.ODUYA      Y2K - SRC-DATE CONFIRMED 9(8)
000250*                           CCYYMMDD. CAR1240.
000260*
000270 01  SRC-RECORD.
000280     05  SRC-CATEGORY                PIC X(06).
000290         88  SRC-CAT-VALID VALUE 'SMALL ' 'MEDIUM' 'LARGE '.
000300*        CRATES ADDED - MUST BE AT LEAST 1.
000310     05  SRC-QTY-ADDED               PIC 9(07).
000320     05  SRC-DATE                    PIC 9(08).
000330     05  SRC-DATE-R REDEFINES SRC-DATE.
000340         10  SRC-DT-CCYY             PIC 9(04).
000350         10  SRC-DT-MM               PIC 9(02).
000360         10  SRC-DT-DD               PIC 9(02).
000370     05  SRC-RECORDED-BY             PIC X(10).
000380     05  SRC-NOTES                   PIC X(40).
