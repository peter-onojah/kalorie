000100*****************************************************************
000110* KKSIN01.CPY                                                  *
000120* SALE-INPUT RECORD LAYOUT (A REQUESTED SALE, PRE-POSTING).     *
000130* KALORIES KUISINE EGG SALES SYSTEM.                            *
000140*                                                                *
000150* READ BY KKS020 IN ARRIVAL ORDER.  UNIT PRICE IS DELIBERATELY   *
000160* NOT CARRIED HERE - KKS020 ALWAYS PRICES FROM THE PRICE         *
000170* MASTER, NEVER FROM THE INPUT.                                  *
000180*****************************************************************
000190*
000200*    CHANGE HISTORY
000210*    --------------
000220*    06/02/97  R.HALVORSEN  ORIGINAL COPYBOOK - CAR1015.
000230*
000240 01  SIN-RECORD.
000250     05  SIN-CUST-ID                 PIC 9(06).
000260     05  SIN-CATEGORY                PIC X(06).
000270         88  SIN-CAT-VALID VALUE 'SMALL ' 'MEDIUM' 'LARGE '.
000280*        CRATES REQUESTED - MUST BE AT LEAST 1.
000290     05  SIN-QUANTITY                PIC 9(07).
000300     05  SIN-RECORDED-BY             PIC X(10).
