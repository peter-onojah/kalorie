000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              KKS050.
000120 AUTHOR.                  B.FAGBEMI.
000130 INSTALLATION.            KALORIES KUISINE EDP.
000140 DATE-WRITTEN.            10/14/2001.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000170
000180*****************************************************************
000190* KKS050 - DASHBOARD SUMMARY.                                   *
000200* ONE-SHOT SNAPSHOT REPORT FOR THE FRONT OFFICE.  LOADS THE      *
000210* CUSTOMER, STOCK AND TRANSACTION MASTERS INTO MEMORY AND PRINTS *
000220* COUNTS, ON-HAND STOCK, LOW-STOCK ALERTS, LIFETIME/TODAY/LAST   *
000230* SEVEN DAY REVENUE, THE TOP FIVE CUSTOMERS AND THE TEN MOST     *
000240* RECENT TRANSACTIONS.  READ-ONLY - NO MASTER IS REWRITTEN.      *
000250*****************************************************************
000260*
000270*    CHANGE HISTORY
000280*    --------------
000290*    10/14/01  B.FAGBEMI    ORIGINAL PROGRAM - CAR1345, REQUESTED
000300*                           BY THE OWNER AFTER THE TRANSACTION
000310*                           FILE PASSED ONE YEAR OF HISTORY AND
000320*                           NOBODY COULD TELL HIM WHAT WAS SLOW
000330*                           MOVING WITHOUT A HAND COUNT.
000340*    03/02/02  B.FAGBEMI    ADDED THE LAST-SEVEN-DAY REVENUE
000350*                           BLOCK.  DATE MATH DONE BY HAND, DAY
000360*                           BY DAY, OFF THE MONTH-LENGTH TABLE -
000370*                           NO VENDOR DATE ROUTINE ON THIS BOX.
000380*                           CAR1360.
000390*    11/19/04  T.ODUYA      LOW-STOCK ALERT LIST ADDED SO THE
000400*                           WAREHOUSE SUPERVISOR STOPS CALLING
000410*                           TO ASK WHAT'S SHORT. CAR1460.
000420*    06/07/07  T.ODUYA      TOP-FIVE CUSTOMER BLOCK ADDED PER
000430*                           SALES MANAGER REQUEST - SAME SELECT-
000440*                           THE-MAX APPROACH AS THE OLD LICENSE
000450*                           REPORTS. CAR1560.
000460*    02/28/09  B.FAGBEMI    RECENT-TRANSACTIONS BLOCK NOW PULLS
000470*                           THE LAST TEN OFF THE IN-MEMORY TABLE
000480*                           INSTEAD OF THE TAIL OF THE PRINTED
000490*                           REPORT - REPORT ORDER HAD DRIFTED
000500*                           FROM FILE ORDER AFTER CAR1360. CAR1610
000510*    07/19/12  B.FAGBEMI    REVENUE/TOTAL ACCUMULATORS TAKEN OFF
000520*                           COMP-3 - NONE OF THIS SYSTEM'S DISK
000530*                           MONEY FIELDS ARE PACKED, SO THE
000540*                           RUNNING TOTALS SHOULDN'T BE EITHER.
000550*                           CAR1790.
000560*
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS KK-VALID-CAT-CHAR  IS 'S' 'M' 'L'
000620     UPSI-0 ON  STATUS IS KK-TEST-RUN
000630            OFF STATUS IS KK-PRODUCTION-RUN.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMST
000680            ORGANIZATION IS LINE SEQUENTIAL.
000690
000700     SELECT STOCK-MASTER      ASSIGN TO STOCKMST
000710            ORGANIZATION IS LINE SEQUENTIAL.
000720
000730     SELECT TRANSACTION-FILE  ASSIGN TO TRANSFIL
000740            ORGANIZATION IS LINE SEQUENTIAL.
000750
000760     SELECT PRTOUT            ASSIGN TO DSHRPT01
000770            ORGANIZATION IS RECORD SEQUENTIAL.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 FD  CUSTOMER-MASTER
000830     LABEL RECORD IS STANDARD
000840     RECORD CONTAINS 160 CHARACTERS
000850     DATA RECORD IS CUST-RECORD.
000860 COPY KKCUST01.
000870
000880 FD  STOCK-MASTER
000890     LABEL RECORD IS STANDARD
000900     RECORD CONTAINS 28 CHARACTERS
000910     DATA RECORD IS STK-RECORD.
000920 COPY KKSTK01.
000930
000940 FD  TRANSACTION-FILE
000950     LABEL RECORD IS OMITTED
000960     RECORD CONTAINS 74 CHARACTERS
000970     DATA RECORD IS TRN-RECORD.
000980 COPY KKTRN01.
000990
001000 FD  PRTOUT
001010     LABEL RECORD IS OMITTED
001020     RECORD CONTAINS 132 CHARACTERS
001030     LINAGE IS 60 WITH FOOTING AT 55
001040     DATA RECORD IS PRTLINE.
001050 01  PRTLINE                     PIC X(132).
001060
001070 WORKING-STORAGE SECTION.
001080*    RUNNING PAGE NUMBER FOR THE HEADING ROUTINE - STANDALONE,
001090*    NOT PART OF ANY GROUP.
001100 77  C-PCTR                      PIC 99        COMP VALUE ZERO.
001110
001120 01  WORK-AREA.
001130     05  WS-STK-CNT              PIC 9(01)     COMP VALUE ZERO.
001140     05  WS-STK-READ-CTR         PIC 9(01)     COMP VALUE ZERO.
001150     05  WS-LOW-STOCK-CNT        PIC 9(01)     COMP VALUE ZERO.
001160     05  WS-FOUND-SW             PIC X         VALUE 'N'.
001170         88  WS-CAT-FOUND                      VALUE 'Y'.
001180     05  WS-CUST-FOUND-SW        PIC X         VALUE 'N'.
001190         88  WS-CUST-FOUND                     VALUE 'Y'.
001200     05  WS-CUST-EOF-SW          PIC X         VALUE 'N'.
001210         88  WS-CUST-EOF                       VALUE 'Y'.
001220     05  WS-TRN-EOF-SW           PIC X         VALUE 'N'.
001230         88  WS-TRN-EOF                        VALUE 'Y'.
001240     05  WS-D7-FOUND-SW          PIC X         VALUE 'N'.
001250         88  WS-D7-FOUND                       VALUE 'Y'.
001260     05  WS-LEAP-SW              PIC X         VALUE 'N'.
001270         88  WS-LEAP-YEAR                      VALUE 'Y'.
001280     05  WS-CAT-DISPLAY-NAME     PIC X(13)     VALUE SPACES.
001290
001300 01  WS-TOTALS.
001310     05  WS-LIFETIME-REVENUE     PIC S9(09)V99 VALUE ZERO.
001320     05  WS-TODAY-REVENUE        PIC S9(09)V99 VALUE ZERO.
001330
001340 01  WS-TODAY-DATE.
001350     05  WS-TD-CCYY              PIC 9(04)     VALUE ZERO.
001360     05  WS-TD-MM                PIC 9(02)     VALUE ZERO.
001370     05  WS-TD-DD                PIC 9(02)     VALUE ZERO.
001380 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-DATE PIC 9(08).
001390
001400*    SYSTEM-SUPPLIED RUN DATE - YY ONLY, SEE CAR1360 FOR THE
001410*    CENTURY WINDOW THAT TURNS IT INTO A FULL CCYYMMDD.
001420 01  WS-RUN-DATE-RAW.
001430     05  WS-RUN-YY               PIC 99        VALUE ZERO.
001440     05  WS-RUN-MM               PIC 99        VALUE ZERO.
001450     05  WS-RUN-DD               PIC 99        VALUE ZERO.
001460 01  WS-CENTURY                  PIC 99        VALUE ZERO.
001470
001480*    WORKING COPY OF A DATE USED BY 9450-PRIOR-DAY TO WALK
001490*    BACKWARD ONE CALENDAR DAY AT A TIME. NO VENDOR DATE ROUTINE
001500*    ON THIS BOX - SEE CAR1360.
001510 01  WS-CALC-DATE.
001520     05  WS-CALC-CCYY            PIC 9(04)     COMP VALUE ZERO.
001530     05  WS-CALC-MM              PIC 9(02)     COMP VALUE ZERO.
001540     05  WS-CALC-DD              PIC 9(02)     COMP VALUE ZERO.
001550
001560 01  WS-LEAP-CHECK-AREA.
001570     05  WS-LEAP-QUOT            PIC 9(06)     COMP VALUE ZERO.
001580     05  WS-LEAP-REM-4           PIC 9(02)     COMP VALUE ZERO.
001590     05  WS-LEAP-REM-100         PIC 9(02)     COMP VALUE ZERO.
001600     05  WS-LEAP-REM-400         PIC 9(02)     COMP VALUE ZERO.
001610
001620*    MONTH-LENGTH TABLE, FEBRUARY CARRIES THE COMMON-YEAR VALUE -
001630*    9450-PRIOR-DAY ADDS THE LEAP DAY BACK ON WHEN IT APPLIES.
001640 01  WS-MONTH-LEN-LITERALS.
001650     05  FILLER                  PIC 9(02)     VALUE 31.
001660     05  FILLER                  PIC 9(02)     VALUE 28.
001670     05  FILLER                  PIC 9(02)     VALUE 31.
001680     05  FILLER                  PIC 9(02)     VALUE 30.
001690     05  FILLER                  PIC 9(02)     VALUE 31.
001700     05  FILLER                  PIC 9(02)     VALUE 30.
001710     05  FILLER                  PIC 9(02)     VALUE 31.
001720     05  FILLER                  PIC 9(02)     VALUE 31.
001730     05  FILLER                  PIC 9(02)     VALUE 30.
001740     05  FILLER                  PIC 9(02)     VALUE 31.
001750     05  FILLER                  PIC 9(02)     VALUE 30.
001760     05  FILLER                  PIC 9(02)     VALUE 31.
001770 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-LITERALS.
001780     05  WS-MONTH-LEN OCCURS 12 TIMES
001790             INDEXED BY WS-ML-IDX  PIC 9(02).
001800
001810*    THE THREE CATEGORY CODES, FIXED ORDER, USED TO SEED THE
001820*    STOCK TABLE SO A CATEGORY MISSING FROM THE MASTER STILL
001830*    SHOWS AS ZERO ON-HAND RATHER THAN DROPPING OFF THE REPORT.
001840 01  WS-STOCK-DEFAULT-LITERALS.
001850     05  FILLER                  PIC X(06)     VALUE 'SMALL '.
001860     05  FILLER                  PIC X(06)     VALUE 'MEDIUM'.
001870     05  FILLER                  PIC X(06)     VALUE 'LARGE '.
001880 01  WS-STOCK-DEFAULT-TABLE REDEFINES WS-STOCK-DEFAULT-LITERALS.
001890     05  WS-STOCK-DEFAULT-CAT OCCURS 3 TIMES
001900             INDEXED BY WS-SD-IDX  PIC X(06).
001910
001920 01  WS-STOCK-TABLE.
001930     05  WS-STK-ENTRY OCCURS 3 TIMES INDEXED BY WS-STK-IDX.
001940         10  WS-STK-CAT          PIC X(06).
001950         10  WS-STK-QTY          PIC 9(07)     COMP.
001960         10  WS-STK-THRESH       PIC 9(07)     COMP.
001970
001980*    CUSTOMER MASTER IS SMALL ENOUGH TO HOLD WHOLE - LOOKED UP
001990*    BY ID WHILE THE TRANSACTION FILE IS BEING SCANNED, AND
002000*    AGAIN WHEN THE TOP-FIVE BLOCK PICKS ITS WINNERS.
002010 01  WS-CUST-CNT                 PIC 9(04)     COMP VALUE ZERO.
002020 01  WS-CUSTOMER-TABLE.
002030     05  WS-CUST-ENTRY OCCURS 1 TO 500 TIMES
002040             DEPENDING ON WS-CUST-CNT
002050             INDEXED BY WS-CUST-IDX.
002060         10  WS-CUST-ID          PIC 9(06).
002070         10  WS-CUST-NAME-T      PIC X(40).
002080         10  WS-CUST-TOTAL       PIC S9(09)V99 VALUE ZERO.
002090         10  WS-CUST-PICKED-SW   PIC X         VALUE 'N'.
002100             88  WS-CUST-PICKED            VALUE 'Y'.
002110
002120*    WHOLE TRANSACTION FILE, HELD IN POSTING ORDER SO THE
002130*    RECENT-TRANSACTIONS BLOCK CAN JUST WALK THE TABLE BACKWARD
002140*    FROM WS-TRN-CNT INSTEAD OF SORTING BY DATE. CAR1610.
002150 01  WS-TRN-CNT                  PIC 9(05)     COMP VALUE ZERO.
002160 01  WS-TRANSACTION-TABLE.
002170     05  WS-TRN-ENTRY OCCURS 1 TO 5000 TIMES
002180             DEPENDING ON WS-TRN-CNT
002190             INDEXED BY WS-TRN-IDX.
002200         10  WS-TRN-INVOICE-T    PIC X(17).
002210         10  WS-TRN-CUST-ID-T    PIC 9(06).
002220         10  WS-TRN-CAT-T        PIC X(06).
002230         10  WS-TRN-QTY-T        PIC 9(07)     COMP.
002240         10  WS-TRN-PRICE-T      PIC S9(08)V99.
002250         10  WS-TRN-AMT-T        PIC S9(08)V99.
002260         10  WS-TRN-DATE-T       PIC 9(08).
002270         10  WS-TRN-RECBY-T      PIC X(10).
002280
002290 01  WS-LAST7-TABLE.
002300     05  WS-D7-ENTRY OCCURS 7 TIMES INDEXED BY WS-D7-IDX.
002310         10  WS-D7-DATE          PIC 9(08).
002320         10  WS-D7-REVENUE       PIC S9(09)V99 VALUE ZERO.
002330
002340*    SCRATCH AREA 1150-BUILD-LAST7 USES TO ASSEMBLE A CCYYMMDD
002350*    OUT OF WS-CALC-DATE'S THREE SEPARATE FIELDS BEFORE FILING
002360*    IT INTO THE TABLE.
002370 01  WS-D7-DATE-HOLD             PIC 9(08).
002380 01  WS-D7-DATE-HOLD-R REDEFINES WS-D7-DATE-HOLD.
002390     05  WS-D7-CCYY-HOLD         PIC 9(04).
002400     05  WS-D7-MM-HOLD           PIC 9(02).
002410     05  WS-D7-DD-HOLD           PIC 9(02).
002420
002430*    SCRATCH AREA 2310-LAST7-DETAIL USES TO BREAK A STORED
002440*    CCYYMMDD BACK OUT FOR PRINTING.
002450 01  WS-D7-PRINT-DATE            PIC 9(08).
002460 01  WS-D7-PRINT-DATE-R REDEFINES WS-D7-PRINT-DATE.
002470     05  WS-D7-PR-CCYY           PIC 9(04).
002480     05  WS-D7-PR-MM             PIC 9(02).
002490     05  WS-D7-PR-DD             PIC 9(02).
002500
002510 01  WS-CAT-HOLD-T               PIC X(06)     VALUE SPACES.
002520
002530 01  WS-TOP5-WORK.
002540     05  WS-TOP5-RANK            PIC 9(01)     COMP VALUE ZERO.
002550     05  WS-BEST-IDX             PIC 9(03)     COMP VALUE ZERO.
002560     05  WS-BEST-TOTAL           PIC S9(09)V99 VALUE ZERO.
002570
002580 01  WS-RECENT-WORK.
002590     05  WS-RECENT-CTR           PIC 9(02)     COMP VALUE ZERO.
002600     05  WS-RECENT-START         PIC 9(05)     COMP VALUE ZERO.
002610
002620 01  COMPANY-TITLE.
002630     05  FILLER                  PIC X(06)     VALUE 'DATE:'.
002640     05  O-MONTH                 PIC 99.
002650     05  FILLER                  PIC X         VALUE '/'.
002660     05  O-DAY                   PIC 99.
002670     05  FILLER                  PIC X         VALUE '/'.
002680     05  O-YEAR                  PIC 9(04).
002690     05  FILLER                  PIC X(33)     VALUE SPACES.
002700     05  FILLER                  PIC X(35)     VALUE
002710         'KALORIES KUISINE - EGG SALES SYSTEM'.
002720     05  FILLER                  PIC X(33)     VALUE SPACES.
002730     05  FILLER                  PIC X(06)     VALUE 'PAGE:'.
002740     05  O-PCTR                  PIC Z9.
002750
002760 01  DIVISION-TITLE.
002770     05  FILLER                  PIC X(06)     VALUE 'KKS050'.
002780     05  FILLER                  PIC X(51)     VALUE SPACES.
002790     05  FILLER                  PIC X(22)     VALUE
002800         'DASHBOARD SUMMARY'.
002810     05  FILLER                  PIC X(53)     VALUE SPACES.
002820
002830 01  SECTION-TITLE-LINE.
002840     05  O-SECTION-TITLE         PIC X(40)     VALUE SPACES.
002850     05  FILLER                  PIC X(92)     VALUE SPACES.
002860
002870 01  COUNT-LINE.
002880     05  FILLER                  PIC X(30)     VALUE SPACES.
002890     05  O-COUNT-LABEL           PIC X(30)     VALUE SPACES.
002900     05  O-COUNT-VALUE           PIC Z,ZZZ,ZZ9.
002910     05  FILLER                  PIC X(63)     VALUE SPACES.
002920
002930 01  MONEY-LINE.
002940     05  FILLER                  PIC X(30)     VALUE SPACES.
002950     05  O-MONEY-LABEL           PIC X(30)     VALUE SPACES.
002960     05  O-MONEY-VALUE           PIC $$,$$$,$$9.99.
002970     05  FILLER                  PIC X(59)     VALUE SPACES.
002980
002990 01  DAY7-LINE.
003000     05  FILLER                  PIC X(30)     VALUE SPACES.
003010     05  O-D7-MM                 PIC 99.
003020     05  FILLER                  PIC X         VALUE '/'.
003030     05  O-D7-DD                 PIC 99.
003040     05  FILLER                  PIC X         VALUE '/'.
003050     05  O-D7-CCYY               PIC 9(04).
003060     05  FILLER                  PIC X(10)     VALUE SPACES.
003070     05  O-D7-REVENUE            PIC $$,$$$,$$9.99.
003080     05  FILLER                  PIC X(69)     VALUE SPACES.
003090
003100 01  STOCK-LINE.
003110     05  FILLER                  PIC X(30)     VALUE SPACES.
003120     05  O-STK-CATEGORY          PIC X(13).
003130     05  FILLER                  PIC X(05)     VALUE SPACES.
003140     05  O-STK-QTY               PIC ZZZ,ZZ9.
003150     05  FILLER                  PIC X(05)     VALUE SPACES.
003160     05  O-STK-THRESH            PIC ZZZ,ZZ9.
003170     05  FILLER                  PIC X(65)     VALUE SPACES.
003180
003190 01  LOW-STOCK-LINE.
003200     05  FILLER                  PIC X(30)     VALUE SPACES.
003210     05  FILLER                  PIC X(09)     VALUE '*** LOW: '.
003220     05  O-LOW-CATEGORY          PIC X(13).
003230     05  FILLER                  PIC X(05)     VALUE SPACES.
003240     05  O-LOW-QTY               PIC ZZZ,ZZ9.
003250     05  FILLER                  PIC X(08)     VALUE ' ON HAND'.
003260     05  FILLER                  PIC X(05)     VALUE SPACES.
003270     05  O-LOW-THRESH            PIC ZZZ,ZZ9.
003280     05  FILLER                  PIC X(48)     VALUE SPACES.
003290
003300 01  NONE-LINE.
003310     05  FILLER                  PIC X(30)     VALUE SPACES.
003320     05  FILLER                  PIC X(20)     VALUE 'NONE.'.
003330     05  FILLER                  PIC X(82)     VALUE SPACES.
003340
003350 01  TOP5-LINE.
003360     05  FILLER                  PIC X(30)     VALUE SPACES.
003370     05  O-T5-RANK               PIC 9.
003380     05  FILLER                  PIC X(02)     VALUE '. '.
003390     05  O-T5-NAME               PIC X(40).
003400     05  FILLER                  PIC X(05)     VALUE SPACES.
003410     05  O-T5-TOTAL              PIC $$,$$$,$$9.99.
003420     05  FILLER                  PIC X(41)     VALUE SPACES.
003430
003440 01  RECENT-LINE.
003450     05  FILLER                  PIC X(30)     VALUE SPACES.
003460     05  O-RCT-INVOICE           PIC X(17).
003470     05  FILLER                  PIC X(03)     VALUE SPACES.
003480     05  O-RCT-CATEGORY          PIC X(13).
003490     05  FILLER                  PIC X(03)     VALUE SPACES.
003500     05  O-RCT-QTY               PIC ZZZ,ZZ9.
003510     05  FILLER                  PIC X(03)     VALUE SPACES.
003520     05  O-RCT-AMOUNT            PIC $$,$$$,$$9.99.
003530     05  FILLER                  PIC X(43)     VALUE SPACES.
003540
003550 01  BLANK-LINE.
003560     05  FILLER                  PIC X(132)    VALUE SPACES.
003570
003580 PROCEDURE DIVISION.
003590
003600 0000-KKS050.
003610     PERFORM 1000-INIT.
003620     PERFORM 2000-MAINLINE.
003630     PERFORM 3000-CLOSING.
003640     STOP RUN.
003650
003660 1000-INIT.
003670     ACCEPT WS-RUN-DATE-RAW      FROM DATE.
003680     IF WS-RUN-YY < 50
003690         MOVE 20                 TO WS-CENTURY
003700     ELSE
003710         MOVE 19                 TO WS-CENTURY
003720     END-IF.
003730     COMPUTE WS-TD-CCYY = (WS-CENTURY * 100) + WS-RUN-YY.
003740     MOVE WS-RUN-MM              TO WS-TD-MM.
003750     MOVE WS-RUN-DD              TO WS-TD-DD.
003760
003770     PERFORM 1050-SEED-STOCK-TABLE
003780         VARYING WS-STK-IDX FROM 1 BY 1
003790         UNTIL WS-STK-IDX > 3.
003800
003810     OPEN INPUT STOCK-MASTER.
003820     PERFORM 1100-LOAD-STOCK THRU 1100-EXIT
003830         VARYING WS-STK-READ-CTR FROM 1 BY 1
003840         UNTIL WS-STK-READ-CTR > 3.
003850     CLOSE STOCK-MASTER.
003860
003870     MOVE WS-TD-CCYY             TO WS-CALC-CCYY.
003880     MOVE WS-TD-MM               TO WS-CALC-MM.
003890     MOVE WS-TD-DD               TO WS-CALC-DD.
003900     PERFORM 1150-BUILD-LAST7
003910         VARYING WS-D7-IDX FROM 7 BY -1
003920         UNTIL WS-D7-IDX < 1.
003930
003940     OPEN INPUT CUSTOMER-MASTER.
003950     PERFORM 1200-LOAD-CUSTOMER THRU 1200-EXIT
003960         UNTIL WS-CUST-EOF.
003970     CLOSE CUSTOMER-MASTER.
003980
003990     OPEN INPUT TRANSACTION-FILE.
004000     PERFORM 1300-LOAD-TRANSACTION THRU 1300-EXIT
004010         UNTIL WS-TRN-EOF.
004020     CLOSE TRANSACTION-FILE.
004030
004040     OPEN OUTPUT PRTOUT.
004050     PERFORM 9900-HEADING.
004060
004070 1050-SEED-STOCK-TABLE.
004080     MOVE WS-STOCK-DEFAULT-CAT(WS-STK-IDX)
004090                                 TO WS-STK-CAT(WS-STK-IDX).
004100     MOVE ZERO                  TO WS-STK-QTY(WS-STK-IDX).
004110     MOVE ZERO                  TO WS-STK-THRESH(WS-STK-IDX).
004120
004130 1100-LOAD-STOCK.
004140     READ STOCK-MASTER
004150         AT END
004160             GO TO 1100-EXIT
004170     END-READ.
004180     PERFORM 9600-CAT-LOOKUP.
004190     IF WS-CAT-FOUND
004200         ADD 1                   TO WS-STK-CNT
004210         MOVE STK-QUANTITY       TO WS-STK-QTY   (WS-STK-IDX)
004220         MOVE STK-LOW-THRESHOLD  TO WS-STK-THRESH(WS-STK-IDX)
004230     END-IF.
004240 1100-EXIT.
004250     EXIT.
004260
004270*    BUILDS SEVEN CALENDAR DATES, TODAY DOWN TO SIX DAYS AGO,
004280*    OLDEST-FIRST BY TABLE POSITION (WS-D7-IDX RUNS 7 TO 1 SO
004290*    SLOT 7 GETS TODAY BEFORE THE FIRST STEP BACK). CAR1360.
004300 1150-BUILD-LAST7.
004310     MOVE WS-CALC-CCYY           TO WS-D7-CCYY-HOLD.
004320     MOVE WS-CALC-MM             TO WS-D7-MM-HOLD.
004330     MOVE WS-CALC-DD             TO WS-D7-DD-HOLD.
004340     MOVE WS-D7-DATE-HOLD        TO WS-D7-DATE(WS-D7-IDX).
004350     MOVE ZERO                   TO WS-D7-REVENUE(WS-D7-IDX).
004360     PERFORM 9450-PRIOR-DAY.
004370
004380 1200-LOAD-CUSTOMER.
004390     READ CUSTOMER-MASTER
004400         AT END
004410             MOVE 'Y'            TO WS-CUST-EOF-SW
004420             GO TO 1200-EXIT
004430     END-READ.
004440     ADD 1                       TO WS-CUST-CNT.
004450     MOVE CUST-ID                TO WS-CUST-ID  (WS-CUST-CNT).
004460     MOVE CUST-FULL-NAME         TO WS-CUST-NAME-T(WS-CUST-CNT).
004470 1200-EXIT.
004480     EXIT.
004490
004500 1300-LOAD-TRANSACTION.
004510     READ TRANSACTION-FILE
004520         AT END
004530             MOVE 'Y'            TO WS-TRN-EOF-SW
004540             GO TO 1300-EXIT
004550     END-READ.
004560     ADD 1                       TO WS-TRN-CNT.
004570     MOVE TRN-INVOICE-NO         TO WS-TRN-INVOICE-T(WS-TRN-CNT).
004580     MOVE TRN-CUST-ID            TO WS-TRN-CUST-ID-T(WS-TRN-CNT).
004590     MOVE TRN-CATEGORY           TO WS-TRN-CAT-T    (WS-TRN-CNT).
004600     MOVE TRN-QUANTITY           TO WS-TRN-QTY-T    (WS-TRN-CNT).
004610     MOVE TRN-UNIT-PRICE         TO WS-TRN-PRICE-T  (WS-TRN-CNT).
004620     MOVE TRN-TOTAL-AMOUNT       TO WS-TRN-AMT-T    (WS-TRN-CNT).
004630     MOVE TRN-DATE               TO WS-TRN-DATE-T   (WS-TRN-CNT).
004640     MOVE TRN-RECORDED-BY        TO WS-TRN-RECBY-T  (WS-TRN-CNT).
004650
004660     ADD TRN-TOTAL-AMOUNT        TO WS-LIFETIME-REVENUE.
004670     IF TRN-DATE = WS-TODAY-CCYYMMDD
004680         ADD TRN-TOTAL-AMOUNT    TO WS-TODAY-REVENUE
004690     END-IF.
004700
004710     PERFORM 9700-CUST-LOOKUP.
004720     IF WS-CUST-FOUND
004730         ADD TRN-TOTAL-AMOUNT    TO WS-CUST-TOTAL(WS-CUST-IDX)
004740     END-IF.
004750
004760     PERFORM 9750-LAST7-LOOKUP.
004770     IF WS-D7-FOUND
004780         ADD TRN-TOTAL-AMOUNT    TO WS-D7-REVENUE(WS-D7-IDX)
004790     END-IF.
004800 1300-EXIT.
004810     EXIT.
004820
004830 2000-MAINLINE.
004840     PERFORM 2100-COUNTS-BLOCK.
004850     PERFORM 2200-REVENUE-BLOCK.
004860     PERFORM 2300-LAST7-BLOCK.
004870     PERFORM 2400-STOCK-BLOCK.
004880     PERFORM 2450-LOW-STOCK-CHECK.
004890     PERFORM 2500-TOP5-CUSTOMERS.
004900     PERFORM 2600-RECENT-TRANSACTIONS.
004910
004920 2100-COUNTS-BLOCK.
004930     MOVE 'CUSTOMER / TRANSACTION COUNTS' TO O-SECTION-TITLE.
004940     WRITE PRTLINE FROM SECTION-TITLE-LINE
004950         AFTER ADVANCING 2 LINES.
004960
004970     MOVE 'TOTAL CUSTOMERS ON FILE'   TO O-COUNT-LABEL.
004980     MOVE WS-CUST-CNT                 TO O-COUNT-VALUE.
004990     WRITE PRTLINE FROM COUNT-LINE AFTER ADVANCING 1 LINE.
005000
005010     MOVE 'TOTAL TRANSACTIONS POSTED' TO O-COUNT-LABEL.
005020     MOVE WS-TRN-CNT                  TO O-COUNT-VALUE.
005030     WRITE PRTLINE FROM COUNT-LINE AFTER ADVANCING 1 LINE.
005040
005050 2200-REVENUE-BLOCK.
005060     MOVE 'REVENUE'               TO O-SECTION-TITLE.
005070     WRITE PRTLINE FROM SECTION-TITLE-LINE
005080         AFTER ADVANCING 2 LINES.
005090
005100     MOVE 'LIFETIME REVENUE'      TO O-MONEY-LABEL.
005110     MOVE WS-LIFETIME-REVENUE     TO O-MONEY-VALUE.
005120     WRITE PRTLINE FROM MONEY-LINE AFTER ADVANCING 1 LINE.
005130
005140     MOVE 'TODAY REVENUE'         TO O-MONEY-LABEL.
005150     MOVE WS-TODAY-REVENUE        TO O-MONEY-VALUE.
005160     WRITE PRTLINE FROM MONEY-LINE AFTER ADVANCING 1 LINE.
005170
005180 2300-LAST7-BLOCK.
005190     MOVE 'REVENUE - LAST SEVEN CALENDAR DAYS'
005200                                  TO O-SECTION-TITLE.
005210     WRITE PRTLINE FROM SECTION-TITLE-LINE
005220         AFTER ADVANCING 2 LINES.
005230
005240     PERFORM 2310-LAST7-DETAIL
005250         VARYING WS-D7-IDX FROM 1 BY 1
005260         UNTIL WS-D7-IDX > 7.
005270
005280 2310-LAST7-DETAIL.
005290     MOVE WS-D7-DATE(WS-D7-IDX)  TO WS-D7-PRINT-DATE.
005300     MOVE WS-D7-PR-MM            TO O-D7-MM.
005310     MOVE WS-D7-PR-DD            TO O-D7-DD.
005320     MOVE WS-D7-PR-CCYY          TO O-D7-CCYY.
005330     MOVE WS-D7-REVENUE(WS-D7-IDX) TO O-D7-REVENUE.
005340     WRITE PRTLINE FROM DAY7-LINE
005350         AFTER ADVANCING 1 LINE
005360             AT EOP
005370                 PERFORM 9900-HEADING.
005380
005390 2400-STOCK-BLOCK.
005400     MOVE 'STOCK ON HAND'         TO O-SECTION-TITLE.
005410     WRITE PRTLINE FROM SECTION-TITLE-LINE
005420         AFTER ADVANCING 2 LINES.
005430
005440     PERFORM 2410-STOCK-DETAIL
005450         VARYING WS-STK-IDX FROM 1 BY 1
005460         UNTIL WS-STK-IDX > 3.
005470
005480 2410-STOCK-DETAIL.
005490     PERFORM 9300-CAT-DISPLAY-NAME.
005500     MOVE WS-CAT-DISPLAY-NAME    TO O-STK-CATEGORY.
005510     MOVE WS-STK-QTY(WS-STK-IDX) TO O-STK-QTY.
005520     MOVE WS-STK-THRESH(WS-STK-IDX) TO O-STK-THRESH.
005530     WRITE PRTLINE FROM STOCK-LINE
005540         AFTER ADVANCING 1 LINE
005550             AT EOP
005560                 PERFORM 9900-HEADING.
005570
005580 2450-LOW-STOCK-CHECK.
005590     MOVE 'LOW-STOCK ALERTS'      TO O-SECTION-TITLE.
005600     WRITE PRTLINE FROM SECTION-TITLE-LINE
005610         AFTER ADVANCING 2 LINES.
005620
005630     MOVE ZERO                   TO WS-LOW-STOCK-CNT.
005640     PERFORM 2460-LOW-STOCK-DETAIL
005650         VARYING WS-STK-IDX FROM 1 BY 1
005660         UNTIL WS-STK-IDX > 3.
005670
005680     IF WS-LOW-STOCK-CNT = ZERO
005690         WRITE PRTLINE FROM NONE-LINE AFTER ADVANCING 1 LINE
005700     END-IF.
005710
005720 2460-LOW-STOCK-DETAIL.
005730     IF WS-STK-QTY(WS-STK-IDX) < WS-STK-THRESH(WS-STK-IDX)
005740         ADD 1                   TO WS-LOW-STOCK-CNT
005750         PERFORM 9300-CAT-DISPLAY-NAME
005760         MOVE WS-CAT-DISPLAY-NAME TO O-LOW-CATEGORY
005770         MOVE WS-STK-QTY(WS-STK-IDX) TO O-LOW-QTY
005780         MOVE WS-STK-THRESH(WS-STK-IDX) TO O-LOW-THRESH
005790         WRITE PRTLINE FROM LOW-STOCK-LINE
005800             AFTER ADVANCING 1 LINE
005810                 AT EOP
005820                     PERFORM 9900-HEADING
005830     END-IF.
005840
005850*    SELECTS THE TOP FIVE CUSTOMERS BY REPEATED MAX-SCAN, SAME
005860*    APPROACH AS THE OLD LICENSE SUMMARY REPORTS - THE CUSTOMER
005870*    TABLE IS TOO SMALL TO JUSTIFY A SORT STEP. CAR1560.
005880 2500-TOP5-CUSTOMERS.
005890     MOVE 'TOP FIVE CUSTOMERS'    TO O-SECTION-TITLE.
005900     WRITE PRTLINE FROM SECTION-TITLE-LINE
005910         AFTER ADVANCING 2 LINES.
005920
005930     IF WS-CUST-CNT = ZERO
005940         WRITE PRTLINE FROM NONE-LINE AFTER ADVANCING 1 LINE
005950     ELSE
005960         PERFORM 2510-TOP5-RANK
005970             VARYING WS-TOP5-RANK FROM 1 BY 1
005980             UNTIL WS-TOP5-RANK > 5
005990     END-IF.
006000
006010 2510-TOP5-RANK.
006020     MOVE ZERO                   TO WS-BEST-IDX.
006030     MOVE ZERO                   TO WS-BEST-TOTAL.
006040     PERFORM 2520-TOP5-SCAN
006050         VARYING WS-CUST-IDX FROM 1 BY 1
006060         UNTIL WS-CUST-IDX > WS-CUST-CNT.
006070
006080     IF WS-BEST-IDX > ZERO
006090         MOVE 'Y'                 TO WS-CUST-PICKED-SW(WS-BEST-IDX
006100         MOVE WS-TOP5-RANK        TO O-T5-RANK
006110         MOVE WS-CUST-NAME-T(WS-BEST-IDX) TO O-T5-NAME
006120         MOVE WS-CUST-TOTAL(WS-BEST-IDX)  TO O-T5-TOTAL
006130         WRITE PRTLINE FROM TOP5-LINE
006140             AFTER ADVANCING 1 LINE
006150                 AT EOP
006160                     PERFORM 9900-HEADING
006170     END-IF.
006180
006190 2520-TOP5-SCAN.
006200     IF (NOT WS-CUST-PICKED(WS-CUST-IDX))
006210         AND WS-CUST-TOTAL(WS-CUST-IDX) > WS-BEST-TOTAL
006220             SET WS-BEST-IDX             TO WS-CUST-IDX
006230             MOVE WS-CUST-TOTAL(WS-CUST-IDX) TO WS-BEST-TOTAL
006240     END-IF.
006250
006260*    LAST TEN POSTED, MOST RECENT FIRST - THE TABLE IS ALREADY IN
006270*    POSTING (CHRONOLOGICAL) ORDER SO THIS IS A STRAIGHT WALK
006280*    BACKWARD FROM WS-TRN-CNT, NO SORT NEEDED. CAR1610.
006290 2600-RECENT-TRANSACTIONS.
006300     MOVE 'TEN MOST RECENT TRANSACTIONS' TO O-SECTION-TITLE.
006310     WRITE PRTLINE FROM SECTION-TITLE-LINE
006320         AFTER ADVANCING 2 LINES.
006330
006340     IF WS-TRN-CNT = ZERO
006350         WRITE PRTLINE FROM NONE-LINE AFTER ADVANCING 1 LINE
006360     ELSE
006370         IF WS-TRN-CNT > 10
006380             COMPUTE WS-RECENT-START = WS-TRN-CNT - 10 + 1
006390         ELSE
006400             MOVE 1               TO WS-RECENT-START
006410         END-IF
006420         PERFORM 2610-RECENT-DETAIL
006430             VARYING WS-TRN-IDX FROM WS-TRN-CNT BY -1
006440             UNTIL WS-TRN-IDX < WS-RECENT-START
006450     END-IF.
006460
006470 2610-RECENT-DETAIL.
006480     MOVE WS-TRN-INVOICE-T(WS-TRN-IDX) TO O-RCT-INVOICE.
006490     MOVE WS-TRN-CAT-T(WS-TRN-IDX)     TO WS-CAT-HOLD-T.
006500     PERFORM 9310-CAT-DISPLAY-NAME-T.
006510     MOVE WS-CAT-DISPLAY-NAME          TO O-RCT-CATEGORY.
006520     MOVE WS-TRN-QTY-T(WS-TRN-IDX)     TO O-RCT-QTY.
006530     MOVE WS-TRN-AMT-T(WS-TRN-IDX)     TO O-RCT-AMOUNT.
006540     WRITE PRTLINE FROM RECENT-LINE
006550         AFTER ADVANCING 1 LINE
006560             AT EOP
006570                 PERFORM 9900-HEADING.
006580
006590 3000-CLOSING.
006600     CLOSE PRTOUT.
006610
006620 9300-CAT-DISPLAY-NAME.
006630     EVALUATE WS-STK-CAT(WS-STK-IDX)
006640         WHEN 'SMALL '
006650             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
006660         WHEN 'MEDIUM'
006670             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
006680         WHEN 'LARGE '
006690             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
006700         WHEN OTHER
006710             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
006720     END-EVALUATE.
006730
006740 9310-CAT-DISPLAY-NAME-T.
006750     EVALUATE WS-CAT-HOLD-T
006760         WHEN 'SMALL '
006770             MOVE 'Small Eggs'   TO WS-CAT-DISPLAY-NAME
006780         WHEN 'MEDIUM'
006790             MOVE 'Medium Eggs'  TO WS-CAT-DISPLAY-NAME
006800         WHEN 'LARGE '
006810             MOVE 'Large Eggs'   TO WS-CAT-DISPLAY-NAME
006820         WHEN OTHER
006830             MOVE SPACES         TO WS-CAT-DISPLAY-NAME
006840     END-EVALUATE.
006850
006860*    STEPS WS-CALC-DATE BACK ONE CALENDAR DAY.  ROLLS THE MONTH
006870*    AND YEAR WHEN THE DAY GOES BELOW ONE, PULLING THE PRIOR
006880*    MONTH'S LENGTH FROM THE TABLE (WITH THE LEAP-YEAR CHECK FOR
006890*    FEBRUARY OF THE PRIOR MONTH). CAR1360.
006900 9450-PRIOR-DAY.
006910     IF WS-CALC-DD > 1
006920         SUBTRACT 1              FROM WS-CALC-DD
006930     ELSE
006940         IF WS-CALC-MM > 1
006950             SUBTRACT 1          FROM WS-CALC-MM
006960         ELSE
006970             MOVE 12             TO WS-CALC-MM
006980             SUBTRACT 1          FROM WS-CALC-CCYY
006990         END-IF
007000         PERFORM 9500-LEAP-CHECK
007010         MOVE WS-MONTH-LEN(WS-CALC-MM) TO WS-CALC-DD
007020         IF WS-CALC-MM = 2
007030             AND WS-LEAP-YEAR
007040                 ADD 1           TO WS-CALC-DD
007050         END-IF
007060     END-IF.
007070
007080*    A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4 AND NOT BY 100,
007090*    UNLESS IT ALSO DIVIDES BY 400.  NO FUNCTION MOD ON THIS
007100*    COMPILER - DONE WITH THREE DIVIDE/REMAINDER TESTS.
007110 9500-LEAP-CHECK.
007120     MOVE 'N'                    TO WS-LEAP-SW.
007130     DIVIDE WS-CALC-CCYY BY 4
007140         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-4.
007150     IF WS-LEAP-REM-4 = ZERO
007160         DIVIDE WS-CALC-CCYY BY 100
007170             GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-100
007180         IF WS-LEAP-REM-100 NOT = ZERO
007190             MOVE 'Y'            TO WS-LEAP-SW
007200         ELSE
007210             DIVIDE WS-CALC-CCYY BY 400
007220                 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-400
007230             IF WS-LEAP-REM-400 = ZERO
007240                 MOVE 'Y'        TO WS-LEAP-SW
007250             END-IF
007260         END-IF
007270     END-IF.
007280
007290 9600-CAT-LOOKUP.
007300     MOVE 'N'                    TO WS-FOUND-SW.
007310     PERFORM 9610-CAT-LOOKUP-SRCH
007320         VARYING WS-STK-IDX FROM 1 BY 1
007330         UNTIL WS-STK-IDX > 3
007340            OR WS-CAT-FOUND.
007350     IF WS-CAT-FOUND
007360         SUBTRACT 1              FROM WS-STK-IDX
007370     END-IF.
007380
007390 9610-CAT-LOOKUP-SRCH.
007400     IF STK-CATEGORY = WS-STK-CAT(WS-STK-IDX)
007410         MOVE 'Y'                TO WS-FOUND-SW
007420     END-IF.
007430
007440 9700-CUST-LOOKUP.
007450     MOVE 'N'                    TO WS-CUST-FOUND-SW.
007460     PERFORM 9710-CUST-LOOKUP-SRCH
007470         VARYING WS-CUST-IDX FROM 1 BY 1
007480         UNTIL WS-CUST-IDX > WS-CUST-CNT
007490            OR WS-CUST-FOUND.
007500     IF WS-CUST-FOUND
007510         SUBTRACT 1              FROM WS-CUST-IDX
007520     END-IF.
007530
007540 9710-CUST-LOOKUP-SRCH.
007550     IF TRN-CUST-ID = WS-CUST-ID(WS-CUST-IDX)
007560         MOVE 'Y'                TO WS-CUST-FOUND-SW
007570     END-IF.
007580
007590 9750-LAST7-LOOKUP.
007600     MOVE 'N'                    TO WS-D7-FOUND-SW.
007610     PERFORM 9760-LAST7-LOOKUP-SRCH
007620         VARYING WS-D7-IDX FROM 1 BY 1
007630         UNTIL WS-D7-IDX > 7
007640            OR WS-D7-FOUND.
007650     IF WS-D7-FOUND
007660         SUBTRACT 1              FROM WS-D7-IDX
007670     END-IF.
007680
007690 9760-LAST7-LOOKUP-SRCH.
007700     IF TRN-DATE = WS-D7-DATE(WS-D7-IDX)
007710         MOVE 'Y'                TO WS-D7-FOUND-SW
007720     END-IF.
007730
007740 9900-HEADING.
007750     ADD 1                       TO C-PCTR.
007760     MOVE C-PCTR                 TO O-PCTR.
007770     MOVE WS-TD-MM               TO O-MONTH.
007780     MOVE WS-TD-DD               TO O-DAY.
007790     MOVE WS-TD-CCYY             TO O-YEAR.
007800
007810     WRITE PRTLINE
007820         FROM COMPANY-TITLE
007830             AFTER ADVANCING PAGE.
007840     WRITE PRTLINE
007850         FROM DIVISION-TITLE
007860             AFTER ADVANCING 1 LINE.
007870     WRITE PRTLINE
007880         FROM BLANK-LINE
007890             AFTER ADVANCING 1 LINE.
